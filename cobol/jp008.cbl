000100 identification          division.                                        
000200 program-id.              jp008.                                          
000300 author.                  R. D. Guest.                                    
000400 installation.            Applewood Computers.                            
000500 date-written.            19/07/91.                                       
000600 date-compiled.                                                           
000700 security.                Confidential - internal use only.               
000800*                                                                         
000900*****************************************************************         
001000* MR8 - Recruit Type Count.  Reads the nightly job-posting                
001100* extract and counts postings per recruit-type text (campus,              
001200* social, intern and the like), no salary filter.  One line               
001300* per recruit type, ascending order, to MR08OUT.                          
001400*                                                                         
001500* Called modules -                                                        
001600*     jprec   (parse one job-posting line)                                
001700*     jpfmt   (de-edit a comp-3 amount)                                   
001800*                                                                         
001900* Changes -                                                               
002000* 19/07/91 rdg - Created as the generic text-value count                  
002100*                shell, fourth copy off the ad-hoc report                 
002200*                family, for the vendor-list recruit source               
002300*                count.                                                   
002400* 08/11/95 kmw - Blank-value handling tightened, same fix as              
002500*                the company-type copy.                                   
002600* 11/09/98 rdg - Y2K review - no date content in this shell,              
002700*                none needed.                                             
002800* 19/11/25 vbc - Repointed at the job-posting extract for the             
002900*                JPA suite; counts postings per recruit-type              
003000*                text, no salary filter.  Req JPA-118.                    
003100*****************************************************************         
003200*                                                                         
003300 environment              division.                                       
003400 configuration            section.                                        
003500 source-computer.         applewood-3090.                                 
003600 object-computer.         applewood-3090.                                 
003700 special-names.                                                           
003800     c01 is top-of-form.                                                  
003900*                                                                         
004000 input-output             section.                                        
004100 file-control.                                                            
004200     copy "seljpin.cob".                                                  
004300     copy "seljpout.cob"  replacing  Out-File  by  MR08-Out-File,         
004400                                       "JPOUT"   by  "MR08OUT",           
004500                                       Out-Status by MR08-Status.         
004600*                                                                         
004700 data                     division.                                       
004800 file                     section.                                        
004900     copy "fdjpin.cob".                                                   
005000     copy "fdjpout.cob"  replacing  Out-File   by                         
005100                           MR08-Out-File,                                 
005200                           Out-Record by MR08-Out-Record,                 
005300                           Out-Line   by MR08-Out-Line.                   
005400*                                                                         
005500 working-storage          section.                                        
005600     copy "wsjprec.cob".                                                  
005700*                                                                         
005800*                                                                         
005900*****************************************************************         
006000* WS-RecType-Tbl  -  one row per distinct recruit-type text seen          
006100* so far; in-memory group table, built on the first pass and              
006200* sorted ascending before the write pass.                                 
006300*****************************************************************         
006400 01  WS-RecType-Tbl.                                                      
006500     03  WS-RecType-Row  occurs 20 times.                                 
006600         05  WS-RecType-Key       pic x(20).                              
006700         05  WS-RecType-Count     pic 9(7)  comp-3.                       
006800*                                                                         
006900*                                                                         
007000*****************************************************************         
007100* WS-77-Area  -  standalone counters and switches, kept outside           
007200* the 01 groups per the shop's working-storage habit.                     
007300*****************************************************************         
007400 77  WS-Recs-Read          pic 9(7)  comp  value zero.                    
007500 77  WS-Found             pic x  value "N".                               
007600     88  WS-Found-Yes              value "Y".                             
007700     88  WS-Found-No               value "N".                             
007800 77  WS-EOF               pic x  value "N".                               
007900     88  WS-EOF-Yes                value "Y".                             
008000     88  WS-EOF-No                 value "N".                             
008100 77  WS-Parse-OK          pic x.                                          
008200     88  WS-Parse-OK-Yes           value "Y".                             
008300     88  WS-Parse-OK-No            value "N".                             
008400 77  WS-Swap-Flag         pic x.                                          
008500     88  WS-Swap-Flag-Yes          value "Y".                             
008600     88  WS-Swap-Flag-No           value "N".                             
008700*                                                                         
008800 01  WS-Ctrl-Area.                                                        
008900     03  WS-Tbl-Cnt           pic 9(4)  comp.                             
009000     03  WS-Tbl-Ix            pic 9(4)  comp.                             
009100     03  WS-Scan-Ptr          pic 9(4)  comp.                             
009200     03  WS-Key-Len           pic 9(4)  comp.                             
009300     03  WS-Tab               pic x  value x"09".                         
009400     03  WS-Dec-0             pic 9  value 0.                             
009500     03  WS-Dec-0-Byte  redefines WS-Dec-0                                
009600                               pic x.                                     
009700     03  WS-Fmt-Value         pic s9(9)v99  comp-3.                       
009800*           ^ jpfmt's LK-Value is this shape exactly - stage              
009900*             every count/amount here before the CALL so the              
010000*             passed operand always matches its picture.                  
010100     03  WS-Fmt-Value-Bytes  redefines WS-Fmt-Value                       
010200                               pic x(6).                                  
010300*           ^ raw byte view, not relied on for logic - same               
010400*             shop habit as jpfmt's WS-Edit-0-Bytes.                      
010500     03  filler               pic x(10).                                  
010600*                                                                         
010700 01  WS-Swap-Area.                                                        
010800     03  WS-Swap-Key          pic x(20).                                  
010900     03  WS-Swap-Key-1  redefines WS-Swap-Key                             
011000                               pic x(1).                                  
011100*           ^ peek-the-first-byte view, not used in logic -               
011200*             same shop habit as jpfmt's WS-Chosen-Len-1.                 
011300     03  WS-Swap-Count        pic 9(7)  comp-3.                           
011400*                                                                         
011500 01  WS-Count-Ed              pic x(20).                                  
011600*                                                                         
011700*****************************************************************         
011800* procedure division  -  open/read/accumulate/sort/write/close.           
011900*****************************************************************         
012000 procedure division.                                                      
012100*                                                                         
012200 aa000-Main section.                                                      
012300     perform ab001-Open-Input thru ab002-Exit.                            
012400     move zero to WS-Tbl-Cnt.                                             
012500     perform ab010-Read-Loop until WS-EOF-Yes.                            
012600     perform ab800-Sort-Table.                                            
012700     perform ab900-Write-Loop varying WS-Tbl-Ix from 1 by 1               
012800             until WS-Tbl-Ix > WS-Tbl-Cnt.                                
012900     display "JP008 - " WS-Recs-Read " lines read.".                      
013000     close JP-Job-File MR08-Out-File.                                     
013100     goback.                                                              
013200 aa000-Exit.                                                              
013300     exit section.                                                        
013400*                                                                         
013500*****************************************************************         
013600* ab001/ab002  -  open both files as one unit; either failing             
013700* aborts the step, so the pair is driven by a single PERFORM              
013800* THRU rather than two separate calls.                                    
013900*****************************************************************         
014000 ab001-Open-Input section.                                                
014100     open input  JP-Job-File.                                             
014200     if JP-Job-File-Status not = "00"                                     
014300        display "JP008 - jobs.dat open failed, status "                   
014400                JP-Job-File-Status                                        
014500        move 16 to return-code                                            
014600        goback                                                            
014700     end-if.                                                              
014800 ab001-Exit.                                                              
014900     exit section.                                                        
015000*                                                                         
015100 ab002-Open-Output section.                                               
015200     open output MR08-Out-File.                                           
015300     if MR08-Status not = "00"                                            
015400        display "JP008 - MR08OUT open failed, status "                    
015500                MR08-Status                                               
015600        close JP-Job-File                                                 
015700        move 16 to return-code                                            
015800        goback                                                            
015900     end-if.                                                              
016000 ab002-Exit.                                                              
016100     exit section.                                                        
016200*                                                                         
016300 ab010-Read-Loop section.                                                 
016400     read JP-Job-File                                                     
016500          at end move "Y" to WS-EOF                                       
016600          not at end perform ab020-Process-Line                           
016700     end-read.                                                            
016800 ab010-Exit.                                                              
016900     exit section.                                                        
017000*                                                                         
017100 ab020-Process-Line section.                                              
017200     add 1 to WS-Recs-Read.                                               
017300     call "JPREC" using JP-Job-File-Line                                  
017400                         JP-Job-Record                                    
017500                         WS-Parse-OK.                                     
017600     if WS-Parse-OK-Yes                                                   
017700        perform ab030-Accumulate                                          
017800     end-if.                                                              
017900 ab020-Exit.                                                              
018000     exit section.                                                        
018100*                                                                         
018200 ab030-Accumulate section.                                                
018300     if JP-Recruit-Type not = spaces                                      
018400        perform ab040-Find-Or-Add-RecType                                 
018500        add 1 to WS-RecType-Count (WS-Tbl-Ix)                             
018600     end-if.                                                              
018700 ab030-Exit.                                                              
018800     exit section.                                                        
018900*                                                                         
019000 ab040-Find-Or-Add-RecType section.                                       
019100     move "N" to WS-Found.                                                
019200     perform ab041-Search-RecType varying WS-Tbl-Ix from 1 by 1           
019300             until WS-Tbl-Ix > WS-Tbl-Cnt or WS-Found-Yes.                
019400     if WS-Found-Yes                                                      
019500        go to ab040-Exit                                                  
019600     end-if.                                                              
019700     add 1 to WS-Tbl-Cnt.                                                 
019800     move WS-Tbl-Cnt to WS-Tbl-Ix.                                        
019900     move JP-Recruit-Type to WS-RecType-Key (WS-Tbl-Ix).                  
020000     move zero to WS-RecType-Count (WS-Tbl-Ix).                           
020100 ab040-Exit.                                                              
020200     exit section.                                                        
020300*                                                                         
020400 ab041-Search-RecType.                                                    
020500     if WS-RecType-Key (WS-Tbl-Ix) = JP-Recruit-Type                      
020600        move "Y" to WS-Found                                              
020700     end-if.                                                              
020800*                                                                         
020900*****************************************************************         
021000* ab800-Sort-Table  -  classic exchange sort, ascending                   
021100* key; the table holds one row per distinct group, never                  
021200* more than a few hundred, so a plain repeat-the-pass-                    
021300* until-no-swap routine costs nothing worth a SORT verb.                  
021400*****************************************************************         
021500 ab800-Sort-Table section.                                                
021600     if WS-Tbl-Cnt < 2                                                    
021700        go to ab800-Sort-Exit                                             
021800     end-if.                                                              
021900     move "Y" to WS-Swap-Flag.                                            
022000     perform ab800-Sort-Pass until WS-Swap-Flag-No.                       
022100 ab800-Sort-Exit.                                                         
022200     exit section.                                                        
022300*                                                                         
022400 ab800-Sort-Pass.                                                         
022500     move "N" to WS-Swap-Flag.                                            
022600     perform ab800-Sort-Compare varying WS-Tbl-Ix from 1 by 1             
022700             until WS-Tbl-Ix > WS-Tbl-Cnt - 1.                            
022800*                                                                         
022900 ab800-Sort-Compare.                                                      
023000     if WS-RecType-Key (WS-Tbl-Ix)                                        
023100              > WS-RecType-Key (WS-Tbl-Ix + 1)                            
023200        move WS-RecType-Key (WS-Tbl-Ix) to WS-Swap-Key                    
023300        move WS-RecType-Count (WS-Tbl-Ix) to WS-Swap-Count                
023400        move WS-RecType-Key (WS-Tbl-Ix + 1)                               
023500                           to WS-RecType-Key (WS-Tbl-Ix)                  
023600        move WS-RecType-Count (WS-Tbl-Ix + 1)                             
023700                           to WS-RecType-Count (WS-Tbl-Ix)                
023800        move WS-Swap-Key to WS-RecType-Key (WS-Tbl-Ix + 1)                
023900        move WS-Swap-Count to WS-RecType-Count (WS-Tbl-Ix + 1)            
024000        move "Y" to WS-Swap-Flag                                          
024100     end-if.                                                              
024200*                                                                         
024300*****************************************************************         
024400* ab900/ab910  -  one tab-separated line per sorted recruit-type          
024500* row.                                                                    
024600*****************************************************************         
024700 ab900-Write-Loop.                                                        
024800     move WS-RecType-Count (WS-Tbl-Ix) to WS-Fmt-Value.                   
024900     call "JPFMT" using WS-Fmt-Value                                      
025000                         WS-Dec-0                                         
025100                         WS-Count-Ed.                                     
025200     perform ab910-Measure-Key-Len.                                       
025300     move spaces to MR08-Out-Line.                                        
025400     string WS-RecType-Key (WS-Tbl-Ix) (1:WS-Key-Len)                     
025500                                delimited by size                         
025600            WS-Tab              delimited by size                         
025700            WS-Count-Ed         delimited by space                        
025800            into MR08-Out-Line.                                           
025900     write MR08-Out-Record.                                               
026000*                                                                         
026100 ab910-Measure-Key-Len.                                                   
026200     perform ab911-Len-Scan varying WS-Scan-Ptr from 20 by -1             
026300             until WS-Scan-Ptr < 1                                        
026400                or WS-RecType-Key (WS-Tbl-Ix) (WS-Scan-Ptr:1)             
026500                                   not = space.                           
026600     move WS-Scan-Ptr to WS-Key-Len.                                      
026700*                                                                         
026800 ab911-Len-Scan.                                                          
026900     continue.                                                            
