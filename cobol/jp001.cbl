000100 identification          division.                                        
000200 program-id.              jp001.                                          
000300 author.                  K. M. Whitfield.                                
000400 installation.            Applewood Computers.                            
000500 date-written.            14/06/87.                                       
000600 date-compiled.                                                           
000700 security.                Confidential - internal use only.               
000800*                                                                         
000900*****************************************************************         
001000* MR1 - City Count.  Reads the nightly job-posting extract,               
001100* classifies each posting by its effective city (BR6) and                 
001200* counts postings per city.  One line per city, ascending                 
001300* city order, to MR01OUT - see jp001 design note, Req JPA-118.            
001400*                                                                         
001500* Called modules -                                                        
001600*     jprec   (parse one job-posting line)                                
001700*     jpfmt   (de-edit a comp-3 amount)                                   
001800*                                                                         
001900* Changes -                                                               
002000* 14/06/87 kmw - Created as the generic distinct-value count              
002100*                shell for the MR-series ad-hoc management                
002200*                reports.                                                 
002300* 09/03/91 rdg - Added ascending-order output sort; picked up             
002400*                by Branch Ops for the quarterly headcount-by-            
002500*                location count.                                          
002600* 11/09/98 kmw - Y2K review - no date content in this shell,              
002700*                none needed.                                             
002800* 19/11/25 vbc - Repointed at the job-posting extract for the             
002900*                JPA suite, first of the MR-118 suite;                    
003000*                classifies by effective city (BR6).  Req JPA-118.        
003100* 20/11/25 vbc - Table widened 21 -> 30 after a client test               
003200*                extract turned up an unlisted city text.                 
003300*****************************************************************         
003400*                                                                         
003500 environment              division.                                       
003600 configuration            section.                                        
003700 source-computer.         applewood-3090.                                 
003800 object-computer.         applewood-3090.                                 
003900 special-names.                                                           
004000     c01 is top-of-form.                                                  
004100*                                                                         
004200 input-output             section.                                        
004300 file-control.                                                            
004400     copy "seljpin.cob".                                                  
004500     copy "seljpout.cob"  replacing  Out-File  by  MR01-Out-File,         
004600                                       "JPOUT"   by  "MR01OUT",           
004700                                       Out-Status by MR01-Status.         
004800*                                                                         
004900 data                     division.                                       
005000 file                     section.                                        
005100     copy "fdjpin.cob".                                                   
005200     copy "fdjpout.cob"  replacing  Out-File   by                         
005300                           MR01-Out-File,                                 
005400                           Out-Record by MR01-Out-Record,                 
005500                           Out-Line   by MR01-Out-Line.                   
005600*                                                                         
005700 working-storage          section.                                        
005800     copy "wsjprec.cob".                                                  
005900*                                                                         
006000*                                                                         
006100*****************************************************************         
006200* WS-City-Tbl  -  one row per distinct effective-city seen so             
006300* far; in-memory group table, built on the first pass and                 
006400* sorted ascending before the write pass (no indexed access or            
006500* SORT verb needed for 30-odd rows).                                      
006600*****************************************************************         
006700 01  WS-City-Tbl.                                                         
006800     03  WS-City-Row  occurs 30 times.                                    
006900         05  WS-City-Key       pic x(20).                                 
007000         05  WS-City-Count     pic 9(7)  comp-3.                          
007100*                                                                         
007200*                                                                         
007300*****************************************************************         
007400* WS-77-Area  -  standalone counters and switches, kept outside           
007500* the 01 groups per the shop's working-storage habit.                     
007600*****************************************************************         
007700 77  WS-Recs-Read          pic 9(7)  comp  value zero.                    
007800 77  WS-Found             pic x  value "N".                               
007900     88  WS-Found-Yes              value "Y".                             
008000     88  WS-Found-No               value "N".                             
008100 77  WS-EOF               pic x  value "N".                               
008200     88  WS-EOF-Yes                value "Y".                             
008300     88  WS-EOF-No                 value "N".                             
008400 77  WS-Parse-OK          pic x.                                          
008500     88  WS-Parse-OK-Yes           value "Y".                             
008600     88  WS-Parse-OK-No            value "N".                             
008700 77  WS-Swap-Flag         pic x.                                          
008800     88  WS-Swap-Flag-Yes          value "Y".                             
008900     88  WS-Swap-Flag-No           value "N".                             
009000*                                                                         
009100 01  WS-Ctrl-Area.                                                        
009200     03  WS-Tbl-Cnt           pic 9(4)  comp.                             
009300     03  WS-Tbl-Ix            pic 9(4)  comp.                             
009400     03  WS-Scan-Ptr          pic 9(4)  comp.                             
009500     03  WS-Key-Len           pic 9(4)  comp.                             
009600     03  WS-Tab               pic x  value x"09".                         
009700     03  WS-Dec-0             pic 9  value 0.                             
009800     03  WS-Dec-0-Byte  redefines WS-Dec-0                                
009900                               pic x.                                     
010000     03  WS-Fmt-Value         pic s9(9)v99  comp-3.                       
010100*           ^ jpfmt's LK-Value is this shape exactly - stage              
010200*             every count/amount here before the CALL so the              
010300*             passed operand always matches its picture.                  
010400     03  WS-Fmt-Value-Bytes  redefines WS-Fmt-Value                       
010500                               pic x(6).                                  
010600*           ^ raw byte view, not relied on for logic - same               
010700*             shop habit as jpfmt's WS-Edit-0-Bytes.                      
010800     03  filler               pic x(10).                                  
010900*                                                                         
011000 01  WS-Swap-Area.                                                        
011100     03  WS-Swap-Key          pic x(20).                                  
011200     03  WS-Swap-Key-1  redefines WS-Swap-Key                             
011300                               pic x(1).                                  
011400*           ^ peek-the-first-byte view, not used in logic -               
011500*             same shop habit as jpfmt's WS-Chosen-Len-1.                 
011600     03  WS-Swap-Count        pic 9(7)  comp-3.                           
011700*                                                                         
011800 01  WS-Count-Ed              pic x(20).                                  
011900*                                                                         
012000*****************************************************************         
012100* procedure division  -  open/read/accumulate/sort/write/close.           
012200* (No LINKAGE - MR01 runs standalone off the JCL step, no CALL            
012300* chain above it.)                                                        
012400*****************************************************************         
012500 procedure division.                                                      
012600*                                                                         
012700*****************************************************************         
012800* aa000-Main  -  open both files, drive the read loop, sort,              
012900* drive the write loop, close down.                                       
013000*****************************************************************         
013100 aa000-Main section.                                                      
013200     perform ab001-Open-Input thru ab002-Exit.                            
013300     move zero to WS-Tbl-Cnt.                                             
013400     perform ab010-Read-Loop until WS-EOF-Yes.                            
013500     perform ab800-Sort-Table.                                            
013600     perform ab900-Write-Loop varying WS-Tbl-Ix from 1 by 1               
013700             until WS-Tbl-Ix > WS-Tbl-Cnt.                                
013800     display "JP001 - " WS-Recs-Read " lines read.".                      
013900     close JP-Job-File MR01-Out-File.                                     
014000     goback.                                                              
014100 aa000-Exit.                                                              
014200     exit section.                                                        
014300*                                                                         
014400*****************************************************************         
014500* ab001/ab002  -  open both files as one unit; either failing             
014600* aborts the step, so the pair is driven by a single PERFORM              
014700* THRU rather than two separate calls.                                    
014800*****************************************************************         
014900 ab001-Open-Input section.                                                
015000     open input  JP-Job-File.                                             
015100     if JP-Job-File-Status not = "00"                                     
015200        display "JP001 - jobs.dat open failed, status "                   
015300                JP-Job-File-Status                                        
015400        move 16 to return-code                                            
015500        goback                                                            
015600     end-if.                                                              
015700 ab001-Exit.                                                              
015800     exit section.                                                        
015900*                                                                         
016000 ab002-Open-Output section.                                               
016100     open output MR01-Out-File.                                           
016200     if MR01-Status not = "00"                                            
016300        display "JP001 - MR01OUT open failed, status "                    
016400                MR01-Status                                               
016500        close JP-Job-File                                                 
016600        move 16 to return-code                                            
016700        goback                                                            
016800     end-if.                                                              
016900 ab002-Exit.                                                              
017000     exit section.                                                        
017100*                                                                         
017200*****************************************************************         
017300* ab010/ab020  -  read one line, hand it to JPREC, accumulate             
017400* when it parsed clean.  Array brackets/blank/trailing-comma              
017500* lines and any line JPREC rejects are simply not counted.                
017600*****************************************************************         
017700 ab010-Read-Loop section.                                                 
017800     read JP-Job-File                                                     
017900          at end move "Y" to WS-EOF                                       
018000          not at end perform ab020-Process-Line                           
018100     end-read.                                                            
018200 ab010-Exit.                                                              
018300     exit section.                                                        
018400*                                                                         
018500 ab020-Process-Line section.                                              
018600     add 1 to WS-Recs-Read.                                               
018700     call "JPREC" using JP-Job-File-Line                                  
018800                         JP-Job-Record                                    
018900                         WS-Parse-OK.                                     
019000     if WS-Parse-OK-Yes                                                   
019100        perform ab030-Accumulate                                          
019200     end-if.                                                              
019300 ab020-Exit.                                                              
019400     exit section.                                                        
019500*                                                                         
019600*****************************************************************         
019700* ab030/ab040/ab041  -  BR9 has no count guard on MR1 (every              
019800* key always gets a row); find-or-add the city row, bump it.              
019900*****************************************************************         
020000 ab030-Accumulate section.                                                
020100     if JP-Effective-City not = spaces                                    
020200        perform ab040-Find-Or-Add-City                                    
020300        add 1 to WS-City-Count (WS-Tbl-Ix)                                
020400     end-if.                                                              
020500 ab030-Exit.                                                              
020600     exit section.                                                        
020700*                                                                         
020800 ab040-Find-Or-Add-City section.                                          
020900     move "N" to WS-Found.                                                
021000     perform ab041-Search-City varying WS-Tbl-Ix from 1 by 1              
021100             until WS-Tbl-Ix > WS-Tbl-Cnt or WS-Found-Yes.                
021200     if WS-Found-Yes                                                      
021300        go to ab040-Exit                                                  
021400     end-if.                                                              
021500     add 1 to WS-Tbl-Cnt.                                                 
021600     move WS-Tbl-Cnt to WS-Tbl-Ix.                                        
021700     move JP-Effective-City to WS-City-Key (WS-Tbl-Ix).                   
021800     move zero to WS-City-Count (WS-Tbl-Ix).                              
021900 ab040-Exit.                                                              
022000     exit section.                                                        
022100*                                                                         
022200 ab041-Search-City.                                                       
022300     if WS-City-Key (WS-Tbl-Ix) = JP-Effective-City                       
022400        move "Y" to WS-Found                                              
022500     end-if.                                                              
022600*                                                                         
022700*****************************************************************         
022800* ab800-Sort-Table  -  classic exchange sort, ascending                   
022900* key; the table holds one row per distinct group, never                  
023000* more than a few hundred, so a plain repeat-the-pass-                    
023100* until-no-swap routine costs nothing worth a SORT verb.                  
023200*****************************************************************         
023300 ab800-Sort-Table section.                                                
023400     if WS-Tbl-Cnt < 2                                                    
023500        go to ab800-Sort-Exit                                             
023600     end-if.                                                              
023700     move "Y" to WS-Swap-Flag.                                            
023800     perform ab800-Sort-Pass until WS-Swap-Flag-No.                       
023900 ab800-Sort-Exit.                                                         
024000     exit section.                                                        
024100*                                                                         
024200 ab800-Sort-Pass.                                                         
024300     move "N" to WS-Swap-Flag.                                            
024400     perform ab800-Sort-Compare varying WS-Tbl-Ix from 1 by 1             
024500             until WS-Tbl-Ix > WS-Tbl-Cnt - 1.                            
024600*                                                                         
024700 ab800-Sort-Compare.                                                      
024800     if WS-City-Key (WS-Tbl-Ix)                                           
024900              > WS-City-Key (WS-Tbl-Ix + 1)                               
025000        move WS-City-Key (WS-Tbl-Ix) to WS-Swap-Key                       
025100        move WS-City-Count (WS-Tbl-Ix) to WS-Swap-Count                   
025200        move WS-City-Key (WS-Tbl-Ix + 1)                                  
025300                           to WS-City-Key (WS-Tbl-Ix)                     
025400        move WS-City-Count (WS-Tbl-Ix + 1)                                
025500                           to WS-City-Count (WS-Tbl-Ix)                   
025600        move WS-Swap-Key to WS-City-Key (WS-Tbl-Ix + 1)                   
025700        move WS-Swap-Count to WS-City-Count (WS-Tbl-Ix + 1)               
025800        move "Y" to WS-Swap-Flag                                          
025900     end-if.                                                              
026000*                                                                         
026100*****************************************************************         
026200* ab900/ab910  -  one tab-separated line per sorted city row.             
026300*****************************************************************         
026400 ab900-Write-Loop.                                                        
026500     move WS-City-Count (WS-Tbl-Ix) to WS-Fmt-Value.                      
026600     call "JPFMT" using WS-Fmt-Value                                      
026700                         WS-Dec-0                                         
026800                         WS-Count-Ed.                                     
026900     perform ab910-Measure-Key-Len.                                       
027000     move spaces to MR01-Out-Line.                                        
027100     string WS-City-Key (WS-Tbl-Ix) (1:WS-Key-Len)                        
027200                                delimited by size                         
027300            WS-Tab              delimited by size                         
027400            WS-Count-Ed         delimited by space                        
027500            into MR01-Out-Line.                                           
027600     write MR01-Out-Record.                                               
027700*                                                                         
027800 ab910-Measure-Key-Len.                                                   
027900     perform ab911-Len-Scan varying WS-Scan-Ptr from 20 by -1             
028000             until WS-Scan-Ptr < 1                                        
028100                or WS-City-Key (WS-Tbl-Ix) (WS-Scan-Ptr:1)                
028200                                   not = space.                           
028300     move WS-Scan-Ptr to WS-Key-Len.                                      
028400*                                                                         
028500 ab911-Len-Scan.                                                          
028600     continue.                                                            
