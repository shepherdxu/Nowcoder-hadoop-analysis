000100 identification          division.                                        
000200 program-id.              jp010.                                          
000300 author.                  K. M. Whitfield.                                
000400 installation.            Applewood Computers.                            
000500 date-written.            30/11/86.                                       
000600 date-compiled.                                                           
000700 security.                Confidential - internal use only.               
000800*                                                                         
000900*****************************************************************         
001000* MR10 - Dashboard Summary.  The one MR unit with no group-by             
001100* key at all - every parsed posting falls into a single overall           
001200* total.  Emits exactly three fixed lines (total postings,                
001300* average monthly salary over the salaried subset, and the                
001400* salaried-posting count) to MR10OUT.                                     
001500*                                                                         
001600* Called modules -                                                        
001700*     jprec   (parse one job-posting line)                                
001800*     jpfmt   (de-edit a comp-3 amount)                                   
001900*                                                                         
002000* Changes -                                                               
002100* 30/11/86 kmw - Created as the shop's first MR-series shell -            
002200*                no group-by key, three fixed totals straight             
002300*                to one output line apiece, for the monthly               
002400*                operations flash report.                                 
002500* 11/09/98 kmw - Y2K review - no date content in this shell,              
002600*                none needed.                                             
002700* 19/11/25 vbc - Repointed at the job-posting extract for the             
002800*                JPA suite; the three fixed totals are now                
002900*                total postings, salaried-subset average and              
003000*                count.  Req JPA-118.                                     
003100*****************************************************************         
003200*                                                                         
003300 environment              division.                                       
003400 configuration            section.                                        
003500 source-computer.         applewood-3090.                                 
003600 object-computer.         applewood-3090.                                 
003700 special-names.                                                           
003800     c01 is top-of-form.                                                  
003900*                                                                         
004000 input-output             section.                                        
004100 file-control.                                                            
004200     copy "seljpin.cob".                                                  
004300     copy "seljpout.cob"  replacing  Out-File  by  MR10-Out-File,         
004400                                       "JPOUT"   by  "MR10OUT",           
004500                                       Out-Status by MR10-Status.         
004600*                                                                         
004700 data                     division.                                       
004800 file                     section.                                        
004900     copy "fdjpin.cob".                                                   
005000     copy "fdjpout.cob"  replacing  Out-File   by                         
005100                           MR10-Out-File,                                 
005200                           Out-Record by MR10-Out-Record,                 
005300                           Out-Line   by MR10-Out-Line.                   
005400*                                                                         
005500 working-storage          section.                                        
005600     copy "wsjprec.cob".                                                  
005700*                                                                         
005800*                                                                         
005900*****************************************************************         
006000* WS-Totals  -  no table here; MR10 has a single overall group,           
006100* so three running accumulators do the whole job.                         
006200*****************************************************************         
006300 01  WS-Totals.                                                           
006400     03  WS-Total-Jobs        pic 9(9)  comp-3.                           
006500     03  WS-Valid-Sal-Jobs    pic 9(9)  comp-3.                           
006600     03  WS-Sum-Avg-Sal       pic 9(11) comp-3.                           
006700*                                                                         
006800*                                                                         
006900*****************************************************************         
007000* WS-77-Area  -  standalone counters and switches, kept outside           
007100* the 01 groups per the shop's working-storage habit.                     
007200*****************************************************************         
007300 77  WS-Recs-Read          pic 9(7)  comp  value zero.                    
007400 77  WS-EOF               pic x  value "N".                               
007500     88  WS-EOF-Yes                value "Y".                             
007600     88  WS-EOF-No                 value "N".                             
007700 77  WS-Parse-OK          pic x.                                          
007800     88  WS-Parse-OK-Yes           value "Y".                             
007900     88  WS-Parse-OK-No            value "N".                             
008000*                                                                         
008100 01  WS-Ctrl-Area.                                                        
008200     03  WS-Tab               pic x  value x"09".                         
008300     03  WS-Dec-0             pic 9  value 0.                             
008400     03  WS-Dec-0-Byte  redefines WS-Dec-0                                
008500                               pic x.                                     
008600     03  WS-Avg-Sal           pic 9(7)  comp-3.                           
008700     03  WS-Fmt-Value         pic s9(9)v99  comp-3.                       
008800*           ^ jpfmt's LK-Value is this shape exactly - stage              
008900*             every count/amount here before the CALL so the              
009000*             passed operand always matches its picture.                  
009100     03  WS-Fmt-Value-Bytes  redefines WS-Fmt-Value                       
009200                               pic x(6).                                  
009300*           ^ raw byte view, not relied on for logic - same               
009400*             shop habit as jpfmt's WS-Edit-0-Bytes.                      
009500     03  filler               pic x(10).                                  
009600*                                                                         
009700 01  WS-Edit-Area.                                                        
009800     03  WS-Total-Ed          pic x(20).                                  
009900     03  WS-Total-Ed-1  redefines WS-Total-Ed                             
010000                               pic x(1).                                  
010100*           ^ peek-the-first-byte view, not used in logic -               
010200*             same shop habit as jpfmt's WS-Chosen-Len-1.                 
010300     03  WS-Avg-Ed            pic x(20).                                  
010400     03  WS-Valid-Ed          pic x(20).                                  
010500*                                                                         
010600*****************************************************************         
010700* procedure division  -  open/read/accumulate/write/close.                
010800*****************************************************************         
010900 procedure division.                                                      
011000*                                                                         
011100 aa000-Main section.                                                      
011200     perform ab001-Open-Input thru ab002-Exit.                            
011300     move zero to WS-Total-Jobs WS-Valid-Sal-Jobs WS-Sum-Avg-Sal.         
011400     perform ab010-Read-Loop until WS-EOF-Yes.                            
011500     perform ab900-Write-Report.                                          
011600     display "JP010 - " WS-Recs-Read " lines read.".                      
011700     close JP-Job-File MR10-Out-File.                                     
011800     goback.                                                              
011900 aa000-Exit.                                                              
012000     exit section.                                                        
012100*                                                                         
012200*****************************************************************         
012300* ab001/ab002  -  open both files as one unit; either failing             
012400* aborts the step, so the pair is driven by a single PERFORM              
012500* THRU rather than two separate calls.                                    
012600*****************************************************************         
012700 ab001-Open-Input section.                                                
012800     open input  JP-Job-File.                                             
012900     if JP-Job-File-Status not = "00"                                     
013000        display "JP010 - jobs.dat open failed, status "                   
013100                JP-Job-File-Status                                        
013200        move 16 to return-code                                            
013300        goback                                                            
013400     end-if.                                                              
013500 ab001-Exit.                                                              
013600     exit section.                                                        
013700*                                                                         
013800 ab002-Open-Output section.                                               
013900     open output MR10-Out-File.                                           
014000     if MR10-Status not = "00"                                            
014100        display "JP010 - MR10OUT open failed, status "                    
014200                MR10-Status                                               
014300        close JP-Job-File                                                 
014400        move 16 to return-code                                            
014500        goback                                                            
014600     end-if.                                                              
014700 ab002-Exit.                                                              
014800     exit section.                                                        
014900*                                                                         
015000 ab010-Read-Loop section.                                                 
015100     read JP-Job-File                                                     
015200          at end move "Y" to WS-EOF                                       
015300          not at end perform ab020-Process-Line                           
015400     end-read.                                                            
015500 ab010-Exit.                                                              
015600     exit section.                                                        
015700*                                                                         
015800 ab020-Process-Line section.                                              
015900     add 1 to WS-Recs-Read.                                               
016000     call "JPREC" using JP-Job-File-Line                                  
016100                         JP-Job-Record                                    
016200                         WS-Parse-OK.                                     
016300     if WS-Parse-OK-Yes                                                   
016400        perform ab030-Accumulate                                          
016500     end-if.                                                              
016600 ab020-Exit.                                                              
016700     exit section.                                                        
016800*                                                                         
016900*****************************************************************         
017000* ab030  -  every parsed posting counts toward Total-Jobs; only           
017100* the salaried subset feeds the average.                                  
017200*****************************************************************         
017300 ab030-Accumulate section.                                                
017400     add 1 to WS-Total-Jobs.                                              
017500     if JP-Min-Salary-Is-Set                                              
017600        add 1 to WS-Valid-Sal-Jobs                                        
017700        add JP-Avg-Monthly-Salary to WS-Sum-Avg-Sal                       
017800     end-if.                                                              
017900 ab030-Exit.                                                              
018000     exit section.                                                        
018100*                                                                         
018200*****************************************************************         
018300* ab900  -  BR9 zero-division guard: no salaried postings means           
018400* the average line prints zero rather than aborting.                      
018500*****************************************************************         
018600 ab900-Write-Report section.                                              
018700     if WS-Valid-Sal-Jobs = zero                                          
018800        move zero to WS-Avg-Sal                                           
018900     else                                                                 
019000        compute WS-Avg-Sal = WS-Sum-Avg-Sal / WS-Valid-Sal-Jobs           
019100     end-if.                                                              
019200     move WS-Total-Jobs to WS-Fmt-Value.                                  
019300     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Total-Ed.                
019400     move WS-Avg-Sal to WS-Fmt-Value.                                     
019500     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Avg-Ed.                  
019600     move WS-Valid-Sal-Jobs to WS-Fmt-Value.                              
019700     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Valid-Ed.                
019800     move spaces to MR10-Out-Line.                                        
019900     string "total_jobs"        delimited by size                         
020000            WS-Tab              delimited by size                         
020100            WS-Total-Ed         delimited by space                        
020200            into MR10-Out-Line.                                           
020300     write MR10-Out-Record.                                               
020400     move spaces to MR10-Out-Line.                                        
020500     string "avg_salary"        delimited by size                         
020600            WS-Tab              delimited by size                         
020700            WS-Avg-Ed           delimited by space                        
020800            into MR10-Out-Line.                                           
020900     write MR10-Out-Record.                                               
021000     move spaces to MR10-Out-Line.                                        
021100     string "valid_salary_jobs" delimited by size                         
021200            WS-Tab              delimited by size                         
021300            WS-Valid-Ed         delimited by space                        
021400            into MR10-Out-Line.                                           
021500     write MR10-Out-Record.                                               
021600 ab900-Exit.                                                              
021700     exit section.                                                        
