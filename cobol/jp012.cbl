000100 identification          division.                                        
000200 program-id.              jp012.                                          
000300 author.                  K. M. Whitfield.                                
000400 installation.            Applewood Computers.                            
000500 date-written.            14/02/94.                                       
000600 date-compiled.                                                           
000700 security.                Confidential - internal use only.               
000800*                                                                         
000900*****************************************************************         
001000* MR12 - Active Jobs.  Keeps only postings JPREC flagged as               
001100* active (BR11) and groups them by effective city; emits the              
001200* group size and an average salary that treats a posting with             
001300* no parseable salary as zero, ascending city order, to                   
001400* MR12OUT.                                                                
001500*                                                                         
001600* Called modules -                                                        
001700*     jprec   (parse one job-posting line)                                
001800*     jpfmt   (de-edit a comp-3 amount)                                   
001900*                                                                         
002000* Changes -                                                               
002100* 14/02/94 kmw - Created as a filtered group-average variant,             
002200*                sister shell to rdg's back-order exceptions              
002300*                report, for the active-vendor average report.            
002400* 19/04/96 rdg - Zero-fill-on-missing rule added so a vendor              
002500*                with no rate on file still counted toward                
002600*                the average instead of being dropped.                    
002700* 11/09/98 kmw - Y2K review - no date content in this shell,              
002800*                none needed.                                             
002900* 19/11/25 vbc - Repointed at the job-posting extract for the             
003000*                JPA suite; keeps only BR11 active postings,              
003100*                groups by effective city, zero-fills a missing           
003200*                salary per BR9.  Req JPA-118.                            
003300*****************************************************************         
003400*                                                                         
003500 environment              division.                                       
003600 configuration            section.                                        
003700 source-computer.         applewood-3090.                                 
003800 object-computer.         applewood-3090.                                 
003900 special-names.                                                           
004000     c01 is top-of-form.                                                  
004100*                                                                         
004200 input-output             section.                                        
004300 file-control.                                                            
004400     copy "seljpin.cob".                                                  
004500     copy "seljpout.cob"  replacing  Out-File  by  MR12-Out-File,         
004600                                       "JPOUT"   by  "MR12OUT",           
004700                                       Out-Status by MR12-Status.         
004800*                                                                         
004900 data                     division.                                       
005000 file                     section.                                        
005100     copy "fdjpin.cob".                                                   
005200     copy "fdjpout.cob"  replacing  Out-File   by                         
005300                           MR12-Out-File,                                 
005400                           Out-Record by MR12-Out-Record,                 
005500                           Out-Line   by MR12-Out-Line.                   
005600*                                                                         
005700 working-storage          section.                                        
005800     copy "wsjprec.cob".                                                  
005900*                                                                         
006000*                                                                         
006100*****************************************************************         
006200* WS-City-Tbl  -  one row per distinct effective-city with at             
006300* least one active posting.  Sum-Sal is zero-filled for                   
006400* postings with no parseable salary, same rule as MR9.                    
006500*****************************************************************         
006600 01  WS-City-Tbl.                                                         
006700     03  WS-City-Row  occurs 30 times.                                    
006800         05  WS-City-Key       pic x(20).                                 
006900         05  WS-City-Count     pic 9(7)  comp-3.                          
007000         05  WS-City-Sum-Sal   pic 9(9)  comp-3.                          
007100*                                                                         
007200*                                                                         
007300*****************************************************************         
007400* WS-77-Area  -  standalone counters and switches, kept outside           
007500* the 01 groups per the shop's working-storage habit.                     
007600*****************************************************************         
007700 77  WS-Recs-Read          pic 9(7)  comp  value zero.                    
007800 77  WS-Found             pic x  value "N".                               
007900     88  WS-Found-Yes              value "Y".                             
008000     88  WS-Found-No               value "N".                             
008100 77  WS-EOF               pic x  value "N".                               
008200     88  WS-EOF-Yes                value "Y".                             
008300     88  WS-EOF-No                 value "N".                             
008400 77  WS-Parse-OK          pic x.                                          
008500     88  WS-Parse-OK-Yes           value "Y".                             
008600     88  WS-Parse-OK-No            value "N".                             
008700 77  WS-Swap-Flag         pic x.                                          
008800     88  WS-Swap-Flag-Yes          value "Y".                             
008900     88  WS-Swap-Flag-No           value "N".                             
009000*                                                                         
009100 01  WS-Ctrl-Area.                                                        
009200     03  WS-Tbl-Cnt           pic 9(4)  comp.                             
009300     03  WS-Tbl-Ix            pic 9(4)  comp.                             
009400     03  WS-Scan-Ptr          pic 9(4)  comp.                             
009500     03  WS-Key-Len           pic 9(4)  comp.                             
009600     03  WS-Tab               pic x  value x"09".                         
009700     03  WS-Dec-0             pic 9  value 0.                             
009800     03  WS-Dec-0-Byte  redefines WS-Dec-0                                
009900                               pic x.                                     
010000     03  WS-Group-Avg         pic 9(7)  comp-3.                           
010100     03  WS-This-Salary       pic 9(7)  comp-3.                           
010200     03  WS-Fmt-Value         pic s9(9)v99  comp-3.                       
010300*           ^ jpfmt's LK-Value is this shape exactly - stage              
010400*             every count/amount here before the CALL so the              
010500*             passed operand always matches its picture.                  
010600     03  WS-Fmt-Value-Bytes  redefines WS-Fmt-Value                       
010700                               pic x(6).                                  
010800*           ^ raw byte view, not relied on for logic - same               
010900*             shop habit as jpfmt's WS-Edit-0-Bytes.                      
011000     03  filler               pic x(10).                                  
011100*                                                                         
011200 01  WS-Swap-Area.                                                        
011300     03  WS-Swap-Key          pic x(20).                                  
011400     03  WS-Swap-Key-1  redefines WS-Swap-Key                             
011500                               pic x(1).                                  
011600*           ^ peek-the-first-byte view, not used in logic -               
011700*             same shop habit as jpfmt's WS-Chosen-Len-1.                 
011800     03  WS-Swap-Count        pic 9(7)  comp-3.                           
011900     03  WS-Swap-Sum-Sal      pic 9(9)  comp-3.                           
012000*                                                                         
012100 01  WS-Edit-Area.                                                        
012200     03  WS-Count-Ed          pic x(20).                                  
012300     03  WS-Avg-Ed            pic x(20).                                  
012400*                                                                         
012500*****************************************************************         
012600* procedure division  -  open/read/accumulate/sort/write/close.           
012700*****************************************************************         
012800 procedure division.                                                      
012900*                                                                         
013000 aa000-Main section.                                                      
013100     perform ab001-Open-Input thru ab002-Exit.                            
013200     move zero to WS-Tbl-Cnt.                                             
013300     perform ab010-Read-Loop until WS-EOF-Yes.                            
013400     perform ab800-Sort-Table.                                            
013500     perform ab900-Write-Loop varying WS-Tbl-Ix from 1 by 1               
013600             until WS-Tbl-Ix > WS-Tbl-Cnt.                                
013700     display "JP012 - " WS-Recs-Read " lines read.".                      
013800     close JP-Job-File MR12-Out-File.                                     
013900     goback.                                                              
014000 aa000-Exit.                                                              
014100     exit section.                                                        
014200*                                                                         
014300*****************************************************************         
014400* ab001/ab002  -  open both files as one unit; either failing             
014500* aborts the step, so the pair is driven by a single PERFORM              
014600* THRU rather than two separate calls.                                    
014700*****************************************************************         
014800 ab001-Open-Input section.                                                
014900     open input  JP-Job-File.                                             
015000     if JP-Job-File-Status not = "00"                                     
015100        display "JP012 - jobs.dat open failed, status "                   
015200                JP-Job-File-Status                                        
015300        move 16 to return-code                                            
015400        goback                                                            
015500     end-if.                                                              
015600 ab001-Exit.                                                              
015700     exit section.                                                        
015800*                                                                         
015900 ab002-Open-Output section.                                               
016000     open output MR12-Out-File.                                           
016100     if MR12-Status not = "00"                                            
016200        display "JP012 - MR12OUT open failed, status "                    
016300                MR12-Status                                               
016400        close JP-Job-File                                                 
016500        move 16 to return-code                                            
016600        goback                                                            
016700     end-if.                                                              
016800 ab002-Exit.                                                              
016900     exit section.                                                        
017000*                                                                         
017100 ab010-Read-Loop section.                                                 
017200     read JP-Job-File                                                     
017300          at end move "Y" to WS-EOF                                       
017400          not at end perform ab020-Process-Line                           
017500     end-read.                                                            
017600 ab010-Exit.                                                              
017700     exit section.                                                        
017800*                                                                         
017900 ab020-Process-Line section.                                              
018000     add 1 to WS-Recs-Read.                                               
018100     call "JPREC" using JP-Job-File-Line                                  
018200                         JP-Job-Record                                    
018300                         WS-Parse-OK.                                     
018400     if WS-Parse-OK-Yes                                                   
018500        perform ab030-Accumulate                                          
018600     end-if.                                                              
018700 ab020-Exit.                                                              
018800     exit section.                                                        
018900*                                                                         
019000*****************************************************************         
019100* ab030  -  BR11 active filter; absent salary counts as zero.             
019200*****************************************************************         
019300 ab030-Accumulate section.                                                
019400     if JP-Is-Active-Yes                                                  
019500              and JP-Effective-City not = spaces                          
019600        move zero to WS-This-Salary                                       
019700        if JP-Min-Salary-Is-Set                                           
019800           move JP-Avg-Monthly-Salary to WS-This-Salary                   
019900        end-if                                                            
020000        perform ab040-Find-Or-Add-City                                    
020100        add 1 to WS-City-Count (WS-Tbl-Ix)                                
020200        add WS-This-Salary to WS-City-Sum-Sal (WS-Tbl-Ix)                 
020300     end-if.                                                              
020400 ab030-Exit.                                                              
020500     exit section.                                                        
020600*                                                                         
020700 ab040-Find-Or-Add-City section.                                          
020800     move "N" to WS-Found.                                                
020900     perform ab041-Search-City varying WS-Tbl-Ix from 1 by 1              
021000             until WS-Tbl-Ix > WS-Tbl-Cnt or WS-Found-Yes.                
021100     if WS-Found-Yes                                                      
021200        go to ab040-Exit                                                  
021300     end-if.                                                              
021400     add 1 to WS-Tbl-Cnt.                                                 
021500     move WS-Tbl-Cnt to WS-Tbl-Ix.                                        
021600     move JP-Effective-City to WS-City-Key (WS-Tbl-Ix).                   
021700     move zero to WS-City-Count (WS-Tbl-Ix)                               
021800                  WS-City-Sum-Sal (WS-Tbl-Ix).                            
021900 ab040-Exit.                                                              
022000     exit section.                                                        
022100*                                                                         
022200 ab041-Search-City.                                                       
022300     if WS-City-Key (WS-Tbl-Ix) = JP-Effective-City                       
022400        move "Y" to WS-Found                                              
022500     end-if.                                                              
022600*                                                                         
022700*****************************************************************         
022800* ab800-Sort-Table  -  classic exchange sort, ascending                   
022900* key; the table holds one row per distinct group, never                  
023000* more than a few hundred, so a plain repeat-the-pass-                    
023100* until-no-swap routine costs nothing worth a SORT verb.                  
023200*****************************************************************         
023300 ab800-Sort-Table section.                                                
023400     if WS-Tbl-Cnt < 2                                                    
023500        go to ab800-Sort-Exit                                             
023600     end-if.                                                              
023700     move "Y" to WS-Swap-Flag.                                            
023800     perform ab800-Sort-Pass until WS-Swap-Flag-No.                       
023900 ab800-Sort-Exit.                                                         
024000     exit section.                                                        
024100*                                                                         
024200 ab800-Sort-Pass.                                                         
024300     move "N" to WS-Swap-Flag.                                            
024400     perform ab800-Sort-Compare varying WS-Tbl-Ix from 1 by 1             
024500             until WS-Tbl-Ix > WS-Tbl-Cnt - 1.                            
024600*                                                                         
024700 ab800-Sort-Compare.                                                      
024800     if WS-City-Key (WS-Tbl-Ix)                                           
024900              > WS-City-Key (WS-Tbl-Ix + 1)                               
025000        move WS-City-Key (WS-Tbl-Ix) to WS-Swap-Key                       
025100        move WS-City-Count (WS-Tbl-Ix) to WS-Swap-Count                   
025200        move WS-City-Sum-Sal (WS-Tbl-Ix) to WS-Swap-Sum-Sal               
025300        move WS-City-Key (WS-Tbl-Ix + 1)                                  
025400                           to WS-City-Key (WS-Tbl-Ix)                     
025500        move WS-City-Count (WS-Tbl-Ix + 1)                                
025600                           to WS-City-Count (WS-Tbl-Ix)                   
025700        move WS-City-Sum-Sal (WS-Tbl-Ix + 1)                              
025800                           to WS-City-Sum-Sal (WS-Tbl-Ix)                 
025900        move WS-Swap-Key to WS-City-Key (WS-Tbl-Ix + 1)                   
026000        move WS-Swap-Count to WS-City-Count (WS-Tbl-Ix + 1)               
026100        move WS-Swap-Sum-Sal to WS-City-Sum-Sal (WS-Tbl-Ix + 1)           
026200        move "Y" to WS-Swap-Flag                                          
026300     end-if.                                                              
026400*                                                                         
026500*****************************************************************         
026600* ab900/ab910  -  group average, then one 3-column line.                  
026700*****************************************************************         
026800 ab900-Write-Loop.                                                        
026900     compute WS-Group-Avg = WS-City-Sum-Sal (WS-Tbl-Ix)                   
027000                            / WS-City-Count (WS-Tbl-Ix).                  
027100     move WS-City-Count (WS-Tbl-Ix) to WS-Fmt-Value.                      
027200     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Count-Ed.                
027300     move WS-Group-Avg to WS-Fmt-Value.                                   
027400     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Avg-Ed.                  
027500     perform ab910-Measure-Key-Len.                                       
027600     move spaces to MR12-Out-Line.                                        
027700     string WS-City-Key (WS-Tbl-Ix) (1:WS-Key-Len)                        
027800                                delimited by size                         
027900            WS-Tab              delimited by size                         
028000            WS-Count-Ed         delimited by space                        
028100            WS-Tab              delimited by size                         
028200            WS-Avg-Ed           delimited by space                        
028300            into MR12-Out-Line.                                           
028400     write MR12-Out-Record.                                               
028500*                                                                         
028600 ab910-Measure-Key-Len.                                                   
028700     perform ab911-Len-Scan varying WS-Scan-Ptr from 20 by -1             
028800             until WS-Scan-Ptr < 1                                        
028900                or WS-City-Key (WS-Tbl-Ix) (WS-Scan-Ptr:1)                
029000                                   not = space.                           
029100     move WS-Scan-Ptr to WS-Key-Len.                                      
029200*                                                                         
029300 ab911-Len-Scan.                                                          
029400     continue.                                                            
