000100 identification          division.                                        
000200 program-id.              jprec.                                          
000300 author.                  K. M. Whitfield.                                
000400 installation.            Applewood Computers.                            
000500 date-written.            02/18/89.                                       
000600 date-compiled.                                                           
000700 security.                Confidential - internal use only.               
000800*                                                                         
000900*****************************************************************         
001000* Remarks.           Shared job-posting record parser for the             
001100*                    JPA (Job Postings Analytics) nightly batch.          
001200*                    Takes one raw line off the daily recruiting-         
001300*                    data extract, decides whether it is a data           
001400*                    line or an array-formatting artifact, and if         
001500*                    it is data lifts all nineteen JSON fields and        
001600*                    builds every derived amount/flag the MR0nn           
001700*                    units need.  Called once per input line by           
001800*                    each MR0nn driver - see wsjprec.cob for the          
001900*                    record handed back.                                  
002000*                                                                         
002100* Called modules -                                                        
002200*     (none)                                                              
002300*                                                                         
002400* Changes -                                                               
002500* 18/02/89 kmw - Created for the recruiting-data extract job.             
002600* 02/05/91 kmw - Added the (City) paren fallback scan for blank           
002700*                City fields, per the 21-city coverage list.              
002800* 11/09/98 kmw - Y2K review - Grad-Year handled as text                   
002900*                throughout, Century not inferred anywhere.               
003000* 24/11/25 vbc - Added Collection-Raw/Posting-Status pulls and            
003100*                the high-collection/active/negotiable flags for          
003200*                the MR11-MR15 units.  Req JPA-118.                       
003300* 01/12/25 vbc - Salary parse rewritten to scan for the dash and          
003400*                trailing K itself rather than assume a fixed             
003500*                layout - handles "15K-25K" and "15-25k" alike.           
003600*****************************************************************         
003700*                                                                         
003800 environment              division.                                       
003900 configuration             section.                                       
004000 source-computer.          applewood-3090.                                
004100 object-computer.          applewood-3090.                                
004200 special-names.                                                           
004300     c01 is top-of-form                                                   
004400     class jp-digit is "0" thru "9".                                      
004500*                                                                         
004600 data                      division.                                      
004700 working-storage           section.                                       
004800 copy "wsjpwrk.cob".                                                      
004900*                                                                         
005000*****************************************************************         
005100* WS-Calls-Made  -  standalone call counter, kept outside the             
005200* wsjpwrk.cob group per the shop's working-storage habit; no              
005300* display point of its own, read off a dump if a run's input              
005400* count ever needs reconciling against this program's tally.              
005500*****************************************************************         
005600 77  WS-Calls-Made             pic 9(9)  comp  value zero.                
005700*                                                                         
005800*****************************************************************         
005900* WS-Diag-Area  -  scratch cells for a dump/trace if ab0nn ever           
006000* needs one; the redefined views are peek-only, never relied on           
006100* for parse logic, same habit as wsjpwrk.cob's JP-Scan-Ptr-Alpha.         
006200*****************************************************************         
006300 01  WS-Diag-Area.                                                        
006400     03  WS-Diag-Ptr           pic 9(4)  comp.                            
006500     03  WS-Diag-Ptr-Alpha  redefines WS-Diag-Ptr                         
006600                               pic x(4).                                  
006700     03  WS-Diag-Num           pic 9(7)  comp-3.                          
006800     03  WS-Diag-Num-Bytes  redefines WS-Diag-Num                         
006900                               pic x(4).                                  
007000     03  WS-Diag-Code          pic x(4).                                  
007100     03  WS-Diag-Code-1  redefines WS-Diag-Code                           
007200                               pic x(1).                                  
007300     03  filler                pic x(10).                                 
007400*                                                                         
007500 linkage                  section.                                        
007600 01  LK-Input-Line            pic x(3990).                                
007700 copy "wsjprec.cob".                                                      
007800 01  LK-Parse-OK              pic x.                                      
007900*                                                                         
008000 procedure                division using LK-Input-Line,                   
008100                                        JP-Job-Record,                    
008200                                        LK-Parse-OK.                      
008300*                                                                         
008400*****************************************************************         
008500* aa000-Main  -  entry point, one call per candidate line.                
008600*****************************************************************         
008700 aa000-Main section.                                                      
008800     add 1 to WS-Calls-Made.                                              
008900     perform ab010-Init-Record.                                           
009000     move LK-Input-Line to JP-Work-Value.                                 
009100     perform ac030-Measure-Length.                                        
009200     perform ab020-Check-Envelope.                                        
009300     if JP-Parse-OK-No                                                    
009400        move "N" to LK-Parse-OK                                           
009500        go to aa000-Exit                                                  
009600     end-if.                                                              
009700     perform ab030-Extract-Fields-1 thru ab060-Exit.                      
009800     perform ab070-Parse-Salary.                                          
009900     perform ab080-Explode-Skills.                                        
010000     perform ab090-Resolve-City.                                          
010100     perform ab100-Classify-Internship.                                   
010200     perform ab110-Classify-Collection.                                   
010300     perform ab120-Classify-Active.                                       
010400     move "Y" to LK-Parse-OK.                                             
010500 aa000-Exit.                                                              
010600     exit section.                                                        
010700*                                                                         
010800*****************************************************************         
010900* ab010-Init-Record  -  clear the record before each parse so an          
011000* unused derived amount never carries a stale value forward.              
011100* No INITIALIZE in this shop - cleared field group by field group,        
011200* same as every other program in the suite.                               
011300*****************************************************************         
011400 ab010-Init-Record section.                                               
011500     move spaces to JP-Job-Name     JP-Company-Name                       
011600                    JP-Salary-Raw   JP-Education                          
011700                    JP-City         JP-Job-Type                           
011800                    JP-Recruit-Count JP-Company-Type                      
011900                    JP-Company-Nature JP-Graduate-Year                    
012000                    JP-Workdays-Per-Week JP-Intern-Duration               
012100                    JP-Has-Conversion JP-Job-Desc                         
012200                    JP-Job-Link     JP-Job-Id                             
012300                    JP-Skill-Tags-Raw JP-Recruit-Type                     
012400                    JP-Collection-Raw JP-Posting-Status                   
012500                    JP-Effective-City.                                    
012600     move zero to JP-Derived-Clear.                                       
012700     move "N" to JP-Min-Salary-Set  JP-Is-Internship                      
012800                 JP-Is-High-Collection JP-Is-Active                       
012900                 JP-Is-Negotiable JP-Parse-OK.                            
013000     move zero to JP-Skill-Tag-Count JP-Collection-Count.                 
013100     perform ab011-Clear-Tag-Slot varying JP-Work-Sub                     
013200             from 1 by 1 until JP-Work-Sub > 20.                          
013300 ab010-Exit.                                                              
013400     exit section.                                                        
013500*                                                                         
013600 ab011-Clear-Tag-Slot.                                                    
013700     move spaces to JP-Skill-Tag (JP-Work-Sub).                           
013800*                                                                         
013900*****************************************************************         
014000* ab020-Check-Envelope  -  a candidate line is only worth parsing         
014100* if, once measured, it actually opens and closes like a JSON             
014200* object.  "[", "]" and blank lines fail here and are skipped             
014300* by the caller's read loop; this is not a full JSON validator.           
014400*****************************************************************         
014500 ab020-Check-Envelope section.                                            
014600     move "N" to JP-Parse-OK.                                             
014700     if JP-Line-Length = zero                                             
014800        go to ab020-Exit                                                  
014900     end-if.                                                              
015000     if JP-Work-Value (1:1) = "[" or JP-Work-Value (1:1) = "]"            
015100        go to ab020-Exit                                                  
015200     end-if.                                                              
015300     if JP-Work-Value (1:1) not = "{"                                     
015400        go to ab020-Exit                                                  
015500     end-if.                                                              
015600     if JP-Work-Value (JP-Line-Length:1) = ","                            
015700        subtract 1 from JP-Line-Length                                    
015800     end-if.                                                              
015900     if JP-Work-Value (JP-Line-Length:1) not = "}"                        
016000        go to ab020-Exit                                                  
016100     end-if.                                                              
016200     move "Y" to JP-Parse-OK.                                             
016300 ab020-Exit.                                                              
016400     exit section.                                                        
016500*                                                                         
016600*****************************************************************         
016700* ab030 thru ab060  -  lift the nineteen raw JSON fields.  Each           
016800* pull sets the search key, calls the generic key-hunt pair               
016900* (ac010/ac020) and moves the text found straight into the                
017000* record - a field simply stays blank if its key is absent.               
017100*****************************************************************         
017200 ab030-Extract-Fields-1 section.                                          
017300     move """岗位名称"":""" to JP-Srch-Key.                                   
017400     perform ac010-Find-Key.                                              
017500     if JP-Found-Yes                                                      
017600        perform ac020-Measure-Value                                       
017700        move JP-Work-Value (JP-Val-Start:JP-Val-Len)                      
017800                              to JP-Job-Name                              
017900     end-if.                                                              
018000     move """公司名称"":""" to JP-Srch-Key.                                   
018100     perform ac010-Find-Key.                                              
018200     if JP-Found-Yes                                                      
018300        perform ac020-Measure-Value                                       
018400        move JP-Work-Value (JP-Val-Start:JP-Val-Len)                      
018500                              to JP-Company-Name                          
018600     end-if.                                                              
018700     move """薪资"":""" to JP-Srch-Key.                                     
018800     perform ac010-Find-Key.                                              
018900     if JP-Found-Yes                                                      
019000        perform ac020-Measure-Value                                       
019100        move JP-Work-Value (JP-Val-Start:JP-Val-Len)                      
019200                              to JP-Salary-Raw                            
019300     end-if.                                                              
019400     move """学历要求"":""" to JP-Srch-Key.                                   
019500     perform ac010-Find-Key.                                              
019600     if JP-Found-Yes                                                      
019700        perform ac020-Measure-Value                                       
019800        move JP-Work-Value (JP-Val-Start:JP-Val-Len)                      
019900                              to JP-Education                             
020000     end-if.                                                              
020100     move """城市"":""" to JP-Srch-Key.                                     
020200     perform ac010-Find-Key.                                              
020300     if JP-Found-Yes                                                      
020400        perform ac020-Measure-Value                                       
020500        move JP-Work-Value (JP-Val-Start:JP-Val-Len)                      
020600                              to JP-City                                  
020700     end-if.                                                              
020800 ab030-Exit.                                                              
020900     exit section.                                                        
021000*                                                                         
021100 ab040-Extract-Fields-2 section.                                          
021200     move """职位类型"":""" to JP-Srch-Key.                                   
021300     perform ac010-Find-Key.                                              
021400     if JP-Found-Yes                                                      
021500        perform ac020-Measure-Value                                       
021600        move JP-Work-Value (JP-Val-Start:JP-Val-Len)                      
021700                              to JP-Job-Type                              
021800     end-if.                                                              
021900     move """招聘人数"":""" to JP-Srch-Key.                                   
022000     perform ac010-Find-Key.                                              
022100     if JP-Found-Yes                                                      
022200        perform ac020-Measure-Value                                       
022300        move JP-Work-Value (JP-Val-Start:JP-Val-Len)                      
022400                              to JP-Recruit-Count                         
022500     end-if.                                                              
022600     move """公司类型"":""" to JP-Srch-Key.                                   
022700     perform ac010-Find-Key.                                              
022800     if JP-Found-Yes                                                      
022900        perform ac020-Measure-Value                                       
023000        move JP-Work-Value (JP-Val-Start:JP-Val-Len)                      
023100                              to JP-Company-Type                          
023200     end-if.                                                              
023300     move """公司性质"":""" to JP-Srch-Key.                                   
023400     perform ac010-Find-Key.                                              
023500     if JP-Found-Yes                                                      
023600        perform ac020-Measure-Value                                       
023700        move JP-Work-Value (JP-Val-Start:JP-Val-Len)                      
023800                              to JP-Company-Nature                        
023900     end-if.                                                              
024000     move """毕业年份"":""" to JP-Srch-Key.                                   
024100     perform ac010-Find-Key.                                              
024200     if JP-Found-Yes                                                      
024300        perform ac020-Measure-Value                                       
024400        move JP-Work-Value (JP-Val-Start:JP-Val-Len)                      
024500                              to JP-Graduate-Year                         
024600     end-if.                                                              
024700 ab040-Exit.                                                              
024800     exit section.                                                        
024900*                                                                         
025000 ab050-Extract-Fields-3 section.                                          
025100     move """每周工作天数"":""" to JP-Srch-Key.                                 
025200     perform ac010-Find-Key.                                              
025300     if JP-Found-Yes                                                      
025400        perform ac020-Measure-Value                                       
025500        move JP-Work-Value (JP-Val-Start:JP-Val-Len)                      
025600                              to JP-Workdays-Per-Week                     
025700     end-if.                                                              
025800     move """实习时长"":""" to JP-Srch-Key.                                   
025900     perform ac010-Find-Key.                                              
026000     if JP-Found-Yes                                                      
026100        perform ac020-Measure-Value                                       
026200        move JP-Work-Value (JP-Val-Start:JP-Val-Len)                      
026300                              to JP-Intern-Duration                       
026400     end-if.                                                              
026500     move """是否有转正"":""" to JP-Srch-Key.                                  
026600     perform ac010-Find-Key.                                              
026700     if JP-Found-Yes                                                      
026800        perform ac020-Measure-Value                                       
026900        move JP-Work-Value (JP-Val-Start:JP-Val-Len)                      
027000                              to JP-Has-Conversion                        
027100     end-if.                                                              
027200     move """职位描述"":""" to JP-Srch-Key.                                   
027300     perform ac010-Find-Key.                                              
027400     if JP-Found-Yes                                                      
027500        perform ac020-Measure-Value                                       
027600        move JP-Work-Value (JP-Val-Start:JP-Val-Len)                      
027700                              to JP-Job-Desc                              
027800     end-if.                                                              
027900     move """职位链接"":""" to JP-Srch-Key.                                   
028000     perform ac010-Find-Key.                                              
028100     if JP-Found-Yes                                                      
028200        perform ac020-Measure-Value                                       
028300        move JP-Work-Value (JP-Val-Start:JP-Val-Len)                      
028400                              to JP-Job-Link                              
028500     end-if.                                                              
028600 ab050-Exit.                                                              
028700     exit section.                                                        
028800*                                                                         
028900 ab060-Extract-Fields-4 section.                                          
029000     move """job_id"":""" to JP-Srch-Key.                                 
029100     perform ac010-Find-Key.                                              
029200     if JP-Found-Yes                                                      
029300        perform ac020-Measure-Value                                       
029400        move JP-Work-Value (JP-Val-Start:JP-Val-Len)                      
029500                              to JP-Job-Id                                
029600     end-if.                                                              
029700     move """技能要求标签"":""" to JP-Srch-Key.                                 
029800     perform ac010-Find-Key.                                              
029900     if JP-Found-Yes                                                      
030000        perform ac020-Measure-Value                                       
030100        move JP-Work-Value (JP-Val-Start:JP-Val-Len)                      
030200                              to JP-Skill-Tags-Raw                        
030300     end-if.                                                              
030400     move """招聘类型"":""" to JP-Srch-Key.                                   
030500     perform ac010-Find-Key.                                              
030600     if JP-Found-Yes                                                      
030700        perform ac020-Measure-Value                                       
030800        move JP-Work-Value (JP-Val-Start:JP-Val-Len)                      
030900                              to JP-Recruit-Type                          
031000     end-if.                                                              
031100     move """收藏数"":""" to JP-Srch-Key.                                    
031200     perform ac010-Find-Key.                                              
031300     if JP-Found-Yes                                                      
031400        perform ac020-Measure-Value                                       
031500        move JP-Work-Value (JP-Val-Start:JP-Val-Len)                      
031600                              to JP-Collection-Raw                        
031700     end-if.                                                              
031800     move """招聘状态"":""" to JP-Srch-Key.                                   
031900     perform ac010-Find-Key.                                              
032000     if JP-Found-Yes                                                      
032100        perform ac020-Measure-Value                                       
032200        move JP-Work-Value (JP-Val-Start:JP-Val-Len)                      
032300                              to JP-Posting-Status                        
032400     end-if.                                                              
032500 ab060-Exit.                                                              
032600     exit section.                                                        
032700*                                                                         
032800*****************************************************************         
032900* ab070-Parse-Salary  -  BR1/2/3.  "15-25K" style text only -             
033000* blank or containing 面议 leaves min/max/avg unset and sets the            
033100* negotiable flag; anything else that does not fit the pattern            
033200* leaves min/max unset too, quietly - no error raised, the                
033300* posting is simply treated downstream as salary-less.                    
033400*****************************************************************         
033500 ab070-Parse-Salary section.                                              
033600     if JP-Salary-Raw = spaces                                            
033700        go to ab070-Exit                                                  
033800     end-if.                                                              
033900     move JP-Salary-Raw to JP-Work-Value.                                 
034000     move """面议""" to JP-Srch-Key.                                        
034100     perform ac010-Find-Key.                                              
034200     if JP-Found-Yes                                                      
034300        move "Y" to JP-Is-Negotiable                                      
034400        go to ab070-Exit                                                  
034500     end-if.                                                              
034600     move "-" to JP-Srch-Key.                                             
034700     perform ac010-Find-Key.                                              
034800     if not JP-Found-Yes                                                  
034900        go to ab070-Exit                                                  
035000     end-if.                                                              
035100* JP-Val-Start, set by ac010, is one past the matched "-".                
035200     compute JP-Dash-Ptr = JP-Val-Start - 1.                              
035300     if JP-Dash-Ptr < 2                                                   
035400        go to ab070-Exit                                                  
035500     end-if.                                                              
035600     perform ac050-Scan-Digits-Back.                                      
035700     if JP-Digit-Cnt = zero                                               
035800        go to ab070-Exit                                                  
035900     end-if.                                                              
036000     move zero to JP-Work-Num.                                            
036100     perform ac040-Accum-Digit-Loop varying JP-Scan-Ptr                   
036200             from JP-Digit-Start by 1                                     
036300             until JP-Scan-Ptr > JP-Dash-Ptr - 1.                         
036400     compute JP-Min-Salary = JP-Work-Num * 1000.                          
036500     perform ac060-Scan-Digits-Fwd.                                       
036600     if JP-Digit-Cnt = zero                                               
036700        go to ab070-Exit                                                  
036800     end-if.                                                              
036900     move zero to JP-Work-Num.                                            
037000     perform ac040-Accum-Digit-Loop varying JP-Scan-Ptr                   
037100             from JP-Dash-Ptr + 1 by 1                                    
037200             until JP-Scan-Ptr > JP-Digit-End.                            
037300     compute JP-Max-Salary = JP-Work-Num * 1000.                          
037400     compute JP-K-Ptr = JP-Digit-End + 1.                                 
037500     if JP-K-Ptr > 40                                                     
037600        go to ab070-Exit                                                  
037700     end-if.                                                              
037800     if JP-Work-Value (JP-K-Ptr:1) not = "K"                              
037900            and JP-Work-Value (JP-K-Ptr:1) not = "k"                      
038000        go to ab070-Exit                                                  
038100     end-if.                                                              
038200     perform ab071-Scan-Months.                                           
038300     compute JP-Avg-Monthly-Salary =                                      
038400             (JP-Min-Salary + JP-Max-Salary) / 2.                         
038500     compute JP-Annual-Salary =                                           
038600             JP-Avg-Monthly-Salary * JP-Salary-Months.                    
038700     move "Y" to JP-Min-Salary-Set.                                       
038800 ab070-Exit.                                                              
038900     exit section.                                                        
039000*                                                                         
039100* ab071-Scan-Months - digits immediately before a 薪 character,            
039200* else the customary 12 months (BR - salary-months derivation).           
039300 ab071-Scan-Months.                                                       
039400     move 12 to JP-Salary-Months.                                         
039500     move """薪""" to JP-Srch-Key.                                         
039600     perform ac010-Find-Key.                                              
039700     if not JP-Found-Yes                                                  
039800        go to ab071-Exit                                                  
039900     end-if.                                                              
040000     compute JP-Dash-Ptr = JP-Val-Start - 1.                              
040100     if JP-Dash-Ptr < 1                                                   
040200        go to ab071-Exit                                                  
040300     end-if.                                                              
040400     perform ac050-Scan-Digits-Back.                                      
040500     if JP-Digit-Cnt = zero                                               
040600        go to ab071-Exit                                                  
040700     end-if.                                                              
040800     move zero to JP-Work-Num.                                            
040900     perform ac040-Accum-Digit-Loop varying JP-Scan-Ptr                   
041000             from JP-Digit-Start by 1                                     
041100             until JP-Scan-Ptr > JP-Dash-Ptr - 1.                         
041200     move JP-Work-Num to JP-Salary-Months.                                
041300 ab071-Exit.                                                              
041400     exit.                                                                
041500*                                                                         
041600*****************************************************************         
041700* ab080-Explode-Skills  -  BR8.  UNSTRING fills the table in one          
041800* statement (20 destinations covers every tag list on record);            
041900* the compact pass that follows trims each entry and drops the            
042000* blanks left behind by an empty or missing tag list.                     
042100*****************************************************************         
042200 ab080-Explode-Skills section.                                            
042300     unstring JP-Skill-Tags-Raw delimited by ","                          
042400         into JP-Skill-Tag (1)  JP-Skill-Tag (2)                          
042500              JP-Skill-Tag (3)  JP-Skill-Tag (4)                          
042600              JP-Skill-Tag (5)  JP-Skill-Tag (6)                          
042700              JP-Skill-Tag (7)  JP-Skill-Tag (8)                          
042800              JP-Skill-Tag (9)  JP-Skill-Tag (10)                         
042900              JP-Skill-Tag (11) JP-Skill-Tag (12)                         
043000              JP-Skill-Tag (13) JP-Skill-Tag (14)                         
043100              JP-Skill-Tag (15) JP-Skill-Tag (16)                         
043200              JP-Skill-Tag (17) JP-Skill-Tag (18)                         
043300              JP-Skill-Tag (19) JP-Skill-Tag (20)                         
043400     end-unstring.                                                        
043500     move zero to JP-Skill-Tag-Count.                                     
043600     perform ab081-Compact-Tag-Slot varying JP-Work-Sub                   
043700             from 1 by 1 until JP-Work-Sub > 20.                          
043800 ab080-Exit.                                                              
043900     exit section.                                                        
044000*                                                                         
044100 ab081-Compact-Tag-Slot.                                                  
044200     move spaces to JP-Trim-Field.                                        
044300     move JP-Skill-Tag (JP-Work-Sub) to JP-Trim-Field (1:40).             
044400     perform ac090-Trim-Field.                                            
044500     if JP-Trim-Field not = spaces                                        
044600        add 1 to JP-Skill-Tag-Count                                       
044700        move JP-Trim-Field (1:40)                                         
044800                 to JP-Skill-Tag (JP-Skill-Tag-Count)                     
044900     end-if.                                                              
045000*                                                                         
045100*****************************************************************         
045200* ab090-Resolve-City  -  BR6.  City wins if present; otherwise a          
045300* parenthesised run lifted out of the job title only counts if            
045400* it exactly matches one of the 21 known cities - no part match.          
045500*****************************************************************         
045600 ab090-Resolve-City section.                                              
045700     if JP-City not = spaces                                              
045800        move JP-City to JP-Effective-City                                 
045900        go to ab090-Exit                                                  
046000     end-if.                                                              
046100     move spaces to JP-Cand-City.                                         
046200     perform ab091-Extract-Paren-City.                                    
046300     move "未知" to JP-Effective-City.                                      
046400     if JP-Cand-City not = spaces                                         
046500        perform ac070-City-Table-Lookup                                   
046600        if JP-Found-Yes                                                   
046700           move JP-Cand-City to JP-Effective-City                         
046800        end-if                                                            
046900     end-if.                                                              
047000 ab090-Exit.                                                              
047100     exit section.                                                        
047200*                                                                         
047300* ab091 - lift whatever sits between the first paren pair in the          
047400* job title, ascii or full-width; leaves JP-Cand-City blank on            
047500* any malformed or missing paren pair.                                    
047600 ab091-Extract-Paren-City.                                                
047700     move JP-Job-Name to JP-Work-Value.                                   
047800     move "（" to JP-Srch-Key.                                             
047900     perform ac010-Find-Key.                                              
048000     if not JP-Found-Yes                                                  
048100        move JP-Job-Name to JP-Work-Value                                 
048200        move "(" to JP-Srch-Key                                           
048300        perform ac010-Find-Key                                            
048400     end-if.                                                              
048500     if not JP-Found-Yes                                                  
048600        go to ab091-Exit                                                  
048700     end-if.                                                              
048800     move JP-Val-Start to JP-Open-Ptr.                                    
048900     move "）" to JP-Srch-Key.                                             
049000     perform ac011-Find-Key-From.                                         
049100     if not JP-Found-Yes                                                  
049200        move ")" to JP-Srch-Key                                           
049300        perform ac011-Find-Key-From                                       
049400     end-if.                                                              
049500     if not JP-Found-Yes                                                  
049600        go to ab091-Exit                                                  
049700     end-if.                                                              
049800     compute JP-Close-Ptr = JP-Val-Start - JP-Key-Len.                    
049900     compute JP-Cand-Len = JP-Close-Ptr - JP-Open-Ptr.                    
050000     if JP-Cand-Len < 1 or JP-Cand-Len > 20                               
050100        go to ab091-Exit                                                  
050200     end-if.                                                              
050300     move JP-Work-Value (JP-Open-Ptr:JP-Cand-Len)                         
050400                           to JP-Cand-City.                               
050500 ab091-Exit.                                                              
050600     exit.                                                                
050700*                                                                         
050800*****************************************************************         
050900* ab100-Classify-Internship  -  BR7.                                      
051000*****************************************************************         
051100 ab100-Classify-Internship section.                                       
051200     move "N" to JP-Is-Internship.                                        
051300     if JP-Recruit-Type = "实习"                                            
051400        move "Y" to JP-Is-Internship                                      
051500        go to ab100-Exit                                                  
051600     end-if.                                                              
051700     move JP-Job-Name to JP-Work-Value.                                   
051800     move "实习" to JP-Srch-Key.                                            
051900     perform ac010-Find-Key.                                              
052000     if JP-Found-Yes                                                      
052100        move "Y" to JP-Is-Internship                                      
052200     end-if.                                                              
052300 ab100-Exit.                                                              
052400     exit section.                                                        
052500*                                                                         
052600*****************************************************************         
052700* ab110-Classify-Collection  -  ASSUMPTION fields, BR10.                  
052800*****************************************************************         
052900 ab110-Classify-Collection section.                                       
053000     move JP-Collection-Raw to JP-Work-Value.                             
053100     move zero to JP-Digit-Cnt JP-Digit-End.                              
053200     perform ab111-Scan-Collection-Digit varying JP-Scan-Ptr              
053300             from 1 by 1 until JP-Scan-Ptr > 10                           
053400                or JP-Work-Value (JP-Scan-Ptr:1)                          
053500                                  is not jp-digit.                        
053600     if JP-Digit-Cnt = zero                                               
053700        go to ab110-Exit                                                  
053800     end-if.                                                              
053900     move zero to JP-Work-Num.                                            
054000     perform ac040-Accum-Digit-Loop varying JP-Scan-Ptr                   
054100             from 1 by 1 until JP-Scan-Ptr > JP-Digit-End.                
054200     move JP-Work-Num to JP-Collection-Count.                             
054300     if JP-Collection-Count >= 50                                         
054400        move "Y" to JP-Is-High-Collection                                 
054500     end-if.                                                              
054600 ab110-Exit.                                                              
054700     exit section.                                                        
054800*                                                                         
054900 ab111-Scan-Collection-Digit.                                             
055000     move JP-Scan-Ptr to JP-Digit-End.                                    
055100     add 1 to JP-Digit-Cnt.                                               
055200*                                                                         
055300*****************************************************************         
055400* ab120-Classify-Active  -  ASSUMPTION field, BR11.                       
055500*****************************************************************         
055600 ab120-Classify-Active section.                                           
055700     move "N" to JP-Is-Active.                                            
055800     if JP-Posting-Status = "招聘中"                                         
055900        move "Y" to JP-Is-Active                                          
056000     end-if.                                                              
056100 ab120-Exit.                                                              
056200     exit section.                                                        
056300*                                                                         
056400*****************************************************************         
056500* ac010/ac011/ac012  -  generic substring hunt.  Caller loads             
056600* JP-Work-Value and JP-Srch-Key; ac010 starts at position 1,              
056700* ac011 starts wherever JP-Open-Ptr was left pointing (used by            
056800* ab091 to hunt the closing paren after the opening one).  On a           
056900* hit JP-Val-Start is one past the match, ready for ac020.                
057000*****************************************************************         
057100 ac010-Find-Key section.                                                  
057200     move 1 to JP-Scan-Ptr.                                               
057300     perform ac013-Key-Hunt-Body.                                         
057400 ac010-Exit.                                                              
057500     exit section.                                                        
057600*                                                                         
057700 ac011-Find-Key-From section.                                             
057800     move JP-Open-Ptr to JP-Scan-Ptr.                                     
057900     perform ac013-Key-Hunt-Body.                                         
058000 ac011-Exit.                                                              
058100     exit section.                                                        
058200*                                                                         
058300 ac013-Key-Hunt-Body.                                                     
058400     move "N" to JP-Found.                                                
058500     perform ac014-Measure-Key-Len.                                       
058600     perform ac012-Key-Scan-Loop varying JP-Scan-Ptr                      
058700             from JP-Scan-Ptr by 1                                        
058800             until JP-Scan-Ptr > 4000 or JP-Found-Yes.                    
058900*                                                                         
059000 ac014-Measure-Key-Len.                                                   
059100     perform ac015-Key-Len-Scan varying JP-Work-Sub                       
059200             from 24 by -1                                                
059300             until JP-Work-Sub < 1                                        
059400                or JP-Srch-Key (JP-Work-Sub:1) not = space.               
059500     move JP-Work-Sub to JP-Key-Len.                                      
059600*                                                                         
059700 ac015-Key-Len-Scan.                                                      
059800     continue.                                                            
059900*                                                                         
060000 ac012-Key-Scan-Loop.                                                     
060100     if JP-Scan-Ptr + JP-Key-Len - 1 <= 4000                              
060200        if JP-Work-Value (JP-Scan-Ptr:JP-Key-Len)                         
060300                         = JP-Srch-Key (1:JP-Key-Len)                     
060400           move "Y" to JP-Found                                           
060500           compute JP-Val-Start = JP-Scan-Ptr + JP-Key-Len                
060600        end-if                                                            
060700     end-if.                                                              
060800*                                                                         
060900*****************************************************************         
061000* ac020/ac021  -  from JP-Val-Start, scan forward for the next            
061100* closing quote and measure the value text in between.  Used              
061200* only after a JSON key hit from ac010 (ab030 thru ab060).                
061300*****************************************************************         
061400 ac020-Measure-Value section.                                             
061500     move JP-Val-Start to JP-Val-End.                                     
061600     perform ac021-Value-Scan-Loop varying JP-Scan-Ptr                    
061700             from JP-Val-Start by 1                                       
061800             until JP-Scan-Ptr > 4000                                     
061900                or JP-Work-Value (JP-Scan-Ptr:1) = """".                  
062000     compute JP-Val-Len = JP-Val-End - JP-Val-Start + 1.                  
062100     if JP-Val-Len < 1                                                    
062200        move 1 to JP-Val-Len                                              
062300     end-if.                                                              
062400 ac020-Exit.                                                              
062500     exit section.                                                        
062600*                                                                         
062700 ac021-Value-Scan-Loop.                                                   
062800     move JP-Scan-Ptr to JP-Val-End.                                      
062900*                                                                         
063000*****************************************************************         
063100* ac030/ac031  -  measure the content length of JP-Work-Value,            
063200* i.e. the position of its last non-blank character.  Used once           
063300* per record, by aa000, to bound the envelope check.                      
063400*****************************************************************         
063500 ac030-Measure-Length section.                                            
063600     move zero to JP-Line-Length.                                         
063700     perform ac031-Length-Scan-Loop varying JP-Scan-Ptr                   
063800             from 4000 by -1                                              
063900             until JP-Scan-Ptr < 1                                        
064000                or JP-Work-Value (JP-Scan-Ptr:1) not = space.             
064100     move JP-Scan-Ptr to JP-Line-Length.                                  
064200 ac030-Exit.                                                              
064300     exit section.                                                        
064400*                                                                         
064500 ac031-Length-Scan-Loop.                                                  
064600     continue.                                                            
064700*                                                                         
064800*****************************************************************         
064900* ac040-Accum-Digit-Loop  -  classic digit-character-to-numeric           
065000* accumulation; MOVE of a single DISPLAY digit onto a PIC 9 cell          
065100* yields its face value, same trick this shop has always used             
065200* in place of a NUMVAL-style function call.                               
065300*****************************************************************         
065400 ac040-Accum-Digit-Loop.                                                  
065500     move JP-Work-Value (JP-Scan-Ptr:1) to JP-Work-Sub.                   
065600     compute JP-Work-Num = JP-Work-Num * 10 + JP-Work-Sub.                
065700*                                                                         
065800*****************************************************************         
065900* ac050/ac060  -  find the contiguous digit run ending just               
066000* before JP-Dash-Ptr (back-scan) or starting just after it                
066100* (fwd-scan).  Shared by ab070's min/max split and ab071's                
066200* months-before-薪 scan.                                                   
066300*****************************************************************         
066400 ac050-Scan-Digits-Back section.                                          
066500     move zero to JP-Digit-Cnt.                                           
066600     move JP-Dash-Ptr to JP-Digit-Start.                                  
066700     perform ac051-Back-Scan-Loop varying JP-Scan-Ptr                     
066800             from JP-Dash-Ptr - 1 by -1                                   
066900             until JP-Scan-Ptr < 1                                        
067000                or JP-Work-Value (JP-Scan-Ptr:1) is not jp-digit.         
067100 ac050-Exit.                                                              
067200     exit section.                                                        
067300*                                                                         
067400 ac051-Back-Scan-Loop.                                                    
067500     move JP-Scan-Ptr to JP-Digit-Start.                                  
067600     add 1 to JP-Digit-Cnt.                                               
067700*                                                                         
067800 ac060-Scan-Digits-Fwd section.                                           
067900     move zero to JP-Digit-Cnt.                                           
068000     move JP-Dash-Ptr to JP-Digit-End.                                    
068100     perform ac061-Fwd-Scan-Loop varying JP-Scan-Ptr                      
068200             from JP-Dash-Ptr + 1 by 1                                    
068300             until JP-Scan-Ptr > 4000                                     
068400                or JP-Work-Value (JP-Scan-Ptr:1) is not jp-digit.         
068500 ac060-Exit.                                                              
068600     exit section.                                                        
068700*                                                                         
068800 ac061-Fwd-Scan-Loop.                                                     
068900     move JP-Scan-Ptr to JP-Digit-End.                                    
069000     add 1 to JP-Digit-Cnt.                                               
069100*                                                                         
069200*****************************************************************         
069300* ac070/ac071  -  table-search JP-Cand-City against the 21 known          
069400* cities; exact match only, per BR6.                                      
069500*****************************************************************         
069600 ac070-City-Table-Lookup section.                                         
069700     move "N" to JP-Found.                                                
069800     perform ac071-City-Scan-Loop varying JP-Work-Sub                     
069900             from 1 by 1                                                  
070000             until JP-Work-Sub > 21 or JP-Found-Yes.                      
070100 ac070-Exit.                                                              
070200     exit section.                                                        
070300*                                                                         
070400 ac071-City-Scan-Loop.                                                    
070500     if JP-Known-City (JP-Work-Sub) = JP-Cand-City                        
070600        move "Y" to JP-Found                                              
070700     end-if.                                                              
070800*                                                                         
070900*****************************************************************         
071000* ac090-Trim-Field  -  strip leading/trailing spaces from                 
071100* JP-Trim-Field in place, via JP-Work-Num... no, via the spare            
071200* 200-byte area of JP-Work-Value, so no overlap-in-place MOVE.            
071300*****************************************************************         
071400 ac090-Trim-Field section.                                                
071500     move zero to JP-Trim-Start JP-Trim-End.                              
071600     perform ac091-Trim-Fwd-Scan varying JP-Scan-Ptr                      
071700             from 1 by 1                                                  
071800             until JP-Scan-Ptr > 200                                      
071900                or JP-Trim-Field (JP-Scan-Ptr:1) not = space.             
072000     move JP-Scan-Ptr to JP-Trim-Start.                                   
072100     perform ac092-Trim-Back-Scan varying JP-Scan-Ptr                     
072200             from 200 by -1                                               
072300             until JP-Scan-Ptr < 1                                        
072400                or JP-Trim-Field (JP-Scan-Ptr:1) not = space.             
072500     move JP-Scan-Ptr to JP-Trim-End.                                     
072600     if JP-Trim-Start > JP-Trim-End or JP-Trim-Start > 200                
072700        move spaces to JP-Trim-Field                                      
072800        go to ac090-Exit                                                  
072900     end-if.                                                              
073000     compute JP-Trim-Len = JP-Trim-End - JP-Trim-Start + 1.               
073100     move spaces to JP-Work-Value (3801:200).                             
073200     move JP-Trim-Field (JP-Trim-Start:JP-Trim-Len)                       
073300                           to JP-Work-Value (3801:JP-Trim-Len).           
073400     move spaces to JP-Trim-Field.                                        
073500     move JP-Work-Value (3801:JP-Trim-Len)                                
073600                           to JP-Trim-Field (1:JP-Trim-Len).              
073700 ac090-Exit.                                                              
073800     exit section.                                                        
073900*                                                                         
074000 ac091-Trim-Fwd-Scan.                                                     
074100     continue.                                                            
074200*                                                                         
074300 ac092-Trim-Back-Scan.                                                    
074400     continue.                                                            
074500*                                                                         
