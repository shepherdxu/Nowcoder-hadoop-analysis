000100 identification          division.                                        
000200 program-id.              jp002.                                          
000300 author.                  R. D. Guest.                                    
000400 installation.            Applewood Computers.                            
000500 date-written.            22/09/88.                                       
000600 date-compiled.                                                           
000700 security.                Confidential - internal use only.               
000800*                                                                         
000900*****************************************************************         
001000* MR2 - City Salary.  Same extract as MR1 but restricted to               
001100* postings with a parseable salary (BR1/BR2/BR3); groups by               
001200* effective city and emits average/min/max monthly salary and             
001300* the group size, ascending city order, to MR02OUT.                       
001400*                                                                         
001500* Called modules -                                                        
001600*     jprec   (parse one job-posting line)                                
001700*     jpfmt   (de-edit a comp-3 amount)                                   
001800*                                                                         
001900* Changes -                                                               
002000* 22/09/88 rdg - Created as the generic group-average shell,              
002100*                paired with the count shell kmw wrote for                
002200*                Branch Ops.                                              
002300* 14/02/93 kmw - Sum-before-divide rule added after a payroll             
002400*                variance report averaged per-record rates and            
002500*                got the wrong branch figure.                             
002600* 11/09/98 rdg - Y2K review - no date content in this shell,              
002700*                none needed.                                             
002800* 19/11/25 vbc - Repointed at the job-posting extract for the             
002900*                JPA suite; groups by effective city, salaried            
003000*                postings only (BR1/BR2/BR3).  Req JPA-118.               
003100* 21/11/25 vbc - Group average is sum/count per BR4, not an               
003200*                average of the per-record averages - caught              
003300*                on the MR2/MR4 parallel run comparison.                  
003400*****************************************************************         
003500*                                                                         
003600 environment              division.                                       
003700 configuration            section.                                        
003800 source-computer.         applewood-3090.                                 
003900 object-computer.         applewood-3090.                                 
004000 special-names.                                                           
004100     c01 is top-of-form.                                                  
004200*                                                                         
004300 input-output             section.                                        
004400 file-control.                                                            
004500     copy "seljpin.cob".                                                  
004600     copy "seljpout.cob"  replacing  Out-File  by  MR02-Out-File,         
004700                                       "JPOUT"   by  "MR02OUT",           
004800                                       Out-Status by MR02-Status.         
004900*                                                                         
005000 data                     division.                                       
005100 file                     section.                                        
005200     copy "fdjpin.cob".                                                   
005300     copy "fdjpout.cob"  replacing  Out-File   by                         
005400                           MR02-Out-File,                                 
005500                           Out-Record by MR02-Out-Record,                 
005600                           Out-Line   by MR02-Out-Line.                   
005700*                                                                         
005800 working-storage          section.                                        
005900     copy "wsjprec.cob".                                                  
006000*                                                                         
006100*                                                                         
006200*****************************************************************         
006300* WS-City-Tbl  -  one row per distinct effective-city that has            
006400* at least one salaried posting; Sum-Avg carries the running              
006500* total of avg-monthly-salary across the group so the group               
006600* average can be taken as sum/count per BR4, not as an                    
006700* average of averages.                                                    
006800*****************************************************************         
006900 01  WS-City-Tbl.                                                         
007000     03  WS-City-Row  occurs 30 times.                                    
007100         05  WS-City-Key       pic x(20).                                 
007200         05  WS-City-Count     pic 9(7)  comp-3.                          
007300         05  WS-City-Sum-Avg   pic 9(9)  comp-3.                          
007400         05  WS-City-Min-Avg   pic 9(7)  comp-3.                          
007500         05  WS-City-Max-Avg   pic 9(7)  comp-3.                          
007600*                                                                         
007700*                                                                         
007800*****************************************************************         
007900* WS-77-Area  -  standalone counters and switches, kept outside           
008000* the 01 groups per the shop's working-storage habit.                     
008100*****************************************************************         
008200 77  WS-Recs-Read          pic 9(7)  comp  value zero.                    
008300 77  WS-Found             pic x  value "N".                               
008400     88  WS-Found-Yes              value "Y".                             
008500     88  WS-Found-No               value "N".                             
008600 77  WS-EOF               pic x  value "N".                               
008700     88  WS-EOF-Yes                value "Y".                             
008800     88  WS-EOF-No                 value "N".                             
008900 77  WS-Parse-OK          pic x.                                          
009000     88  WS-Parse-OK-Yes           value "Y".                             
009100     88  WS-Parse-OK-No            value "N".                             
009200 77  WS-Swap-Flag         pic x.                                          
009300     88  WS-Swap-Flag-Yes          value "Y".                             
009400     88  WS-Swap-Flag-No           value "N".                             
009500*                                                                         
009600 01  WS-Ctrl-Area.                                                        
009700     03  WS-Tbl-Cnt           pic 9(4)  comp.                             
009800     03  WS-Tbl-Ix            pic 9(4)  comp.                             
009900     03  WS-Scan-Ptr          pic 9(4)  comp.                             
010000     03  WS-Key-Len           pic 9(4)  comp.                             
010100     03  WS-Tab               pic x  value x"09".                         
010200     03  WS-Dec-0             pic 9  value 0.                             
010300     03  WS-Dec-0-Byte  redefines WS-Dec-0                                
010400                               pic x.                                     
010500     03  WS-Group-Avg         pic 9(7)  comp-3.                           
010600     03  WS-Fmt-Value         pic s9(9)v99  comp-3.                       
010700*           ^ jpfmt's LK-Value is this shape exactly - stage              
010800*             every count/amount here before the CALL so the              
010900*             passed operand always matches its picture.                  
011000     03  WS-Fmt-Value-Bytes  redefines WS-Fmt-Value                       
011100                               pic x(6).                                  
011200*           ^ raw byte view, not relied on for logic - same               
011300*             shop habit as jpfmt's WS-Edit-0-Bytes.                      
011400     03  filler               pic x(10).                                  
011500*                                                                         
011600 01  WS-Swap-Area.                                                        
011700     03  WS-Swap-Key          pic x(20).                                  
011800     03  WS-Swap-Key-1  redefines WS-Swap-Key                             
011900                               pic x(1).                                  
012000*           ^ peek-the-first-byte view, not used in logic -               
012100*             same shop habit as jpfmt's WS-Chosen-Len-1.                 
012200     03  WS-Swap-Count        pic 9(7)  comp-3.                           
012300     03  WS-Swap-Sum-Avg      pic 9(9)  comp-3.                           
012400     03  WS-Swap-Min-Avg      pic 9(7)  comp-3.                           
012500     03  WS-Swap-Max-Avg      pic 9(7)  comp-3.                           
012600*                                                                         
012700 01  WS-Edit-Area.                                                        
012800     03  WS-Avg-Ed            pic x(20).                                  
012900     03  WS-Min-Ed            pic x(20).                                  
013000     03  WS-Max-Ed            pic x(20).                                  
013100     03  WS-Count-Ed          pic x(20).                                  
013200*                                                                         
013300*****************************************************************         
013400* procedure division  -  open/read/accumulate/sort/write/close.           
013500*****************************************************************         
013600 procedure division.                                                      
013700*                                                                         
013800 aa000-Main section.                                                      
013900     perform ab001-Open-Input thru ab002-Exit.                            
014000     move zero to WS-Tbl-Cnt.                                             
014100     perform ab010-Read-Loop until WS-EOF-Yes.                            
014200     perform ab800-Sort-Table.                                            
014300     perform ab900-Write-Loop varying WS-Tbl-Ix from 1 by 1               
014400             until WS-Tbl-Ix > WS-Tbl-Cnt.                                
014500     display "JP002 - " WS-Recs-Read " lines read.".                      
014600     close JP-Job-File MR02-Out-File.                                     
014700     goback.                                                              
014800 aa000-Exit.                                                              
014900     exit section.                                                        
015000*                                                                         
015100*****************************************************************         
015200* ab001/ab002  -  open both files as one unit; either failing             
015300* aborts the step, so the pair is driven by a single PERFORM              
015400* THRU rather than two separate calls.                                    
015500*****************************************************************         
015600 ab001-Open-Input section.                                                
015700     open input  JP-Job-File.                                             
015800     if JP-Job-File-Status not = "00"                                     
015900        display "JP002 - jobs.dat open failed, status "                   
016000                JP-Job-File-Status                                        
016100        move 16 to return-code                                            
016200        goback                                                            
016300     end-if.                                                              
016400 ab001-Exit.                                                              
016500     exit section.                                                        
016600*                                                                         
016700 ab002-Open-Output section.                                               
016800     open output MR02-Out-File.                                           
016900     if MR02-Status not = "00"                                            
017000        display "JP002 - MR02OUT open failed, status "                    
017100                MR02-Status                                               
017200        close JP-Job-File                                                 
017300        move 16 to return-code                                            
017400        goback                                                            
017500     end-if.                                                              
017600 ab002-Exit.                                                              
017700     exit section.                                                        
017800*                                                                         
017900 ab010-Read-Loop section.                                                 
018000     read JP-Job-File                                                     
018100          at end move "Y" to WS-EOF                                       
018200          not at end perform ab020-Process-Line                           
018300     end-read.                                                            
018400 ab010-Exit.                                                              
018500     exit section.                                                        
018600*                                                                         
018700 ab020-Process-Line section.                                              
018800     add 1 to WS-Recs-Read.                                               
018900     call "JPREC" using JP-Job-File-Line                                  
019000                         JP-Job-Record                                    
019100                         WS-Parse-OK.                                     
019200     if WS-Parse-OK-Yes                                                   
019300        perform ab030-Accumulate                                          
019400     end-if.                                                              
019500 ab020-Exit.                                                              
019600     exit section.                                                        
019700*                                                                         
019800*****************************************************************         
019900* ab030/ab040/ab041  -  BR1/BR3 salary filter, BR4 group sum.             
020000*****************************************************************         
020100 ab030-Accumulate section.                                                
020200     if JP-Min-Salary-Is-Set                                              
020300              and JP-Effective-City not = spaces                          
020400        perform ab040-Find-Or-Add-City                                    
020500        add 1 to WS-City-Count (WS-Tbl-Ix)                                
020600        add JP-Avg-Monthly-Salary                                         
020700                   to WS-City-Sum-Avg (WS-Tbl-Ix)                         
020800        if JP-Avg-Monthly-Salary                                          
020900                 < WS-City-Min-Avg (WS-Tbl-Ix)                            
021000           move JP-Avg-Monthly-Salary                                     
021100                   to WS-City-Min-Avg (WS-Tbl-Ix)                         
021200        end-if                                                            
021300        if JP-Avg-Monthly-Salary                                          
021400                 > WS-City-Max-Avg (WS-Tbl-Ix)                            
021500           move JP-Avg-Monthly-Salary                                     
021600                   to WS-City-Max-Avg (WS-Tbl-Ix)                         
021700        end-if                                                            
021800     end-if.                                                              
021900 ab030-Exit.                                                              
022000     exit section.                                                        
022100*                                                                         
022200 ab040-Find-Or-Add-City section.                                          
022300     move "N" to WS-Found.                                                
022400     perform ab041-Search-City varying WS-Tbl-Ix from 1 by 1              
022500             until WS-Tbl-Ix > WS-Tbl-Cnt or WS-Found-Yes.                
022600     if WS-Found-Yes                                                      
022700        go to ab040-Exit                                                  
022800     end-if.                                                              
022900     add 1 to WS-Tbl-Cnt.                                                 
023000     move WS-Tbl-Cnt to WS-Tbl-Ix.                                        
023100     move JP-Effective-City to WS-City-Key (WS-Tbl-Ix).                   
023200     move zero to WS-City-Count (WS-Tbl-Ix)                               
023300                  WS-City-Sum-Avg (WS-Tbl-Ix)                             
023400                  WS-City-Max-Avg (WS-Tbl-Ix).                            
023500     move 9999999 to WS-City-Min-Avg (WS-Tbl-Ix).                         
023600 ab040-Exit.                                                              
023700     exit section.                                                        
023800*                                                                         
023900 ab041-Search-City.                                                       
024000     if WS-City-Key (WS-Tbl-Ix) = JP-Effective-City                       
024100        move "Y" to WS-Found                                              
024200     end-if.                                                              
024300*                                                                         
024400*****************************************************************         
024500* ab800-Sort-Table  -  classic exchange sort, ascending                   
024600* key; the table holds one row per distinct group, never                  
024700* more than a few hundred, so a plain repeat-the-pass-                    
024800* until-no-swap routine costs nothing worth a SORT verb.                  
024900*****************************************************************         
025000 ab800-Sort-Table section.                                                
025100     if WS-Tbl-Cnt < 2                                                    
025200        go to ab800-Sort-Exit                                             
025300     end-if.                                                              
025400     move "Y" to WS-Swap-Flag.                                            
025500     perform ab800-Sort-Pass until WS-Swap-Flag-No.                       
025600 ab800-Sort-Exit.                                                         
025700     exit section.                                                        
025800*                                                                         
025900 ab800-Sort-Pass.                                                         
026000     move "N" to WS-Swap-Flag.                                            
026100     perform ab800-Sort-Compare varying WS-Tbl-Ix from 1 by 1             
026200             until WS-Tbl-Ix > WS-Tbl-Cnt - 1.                            
026300*                                                                         
026400 ab800-Sort-Compare.                                                      
026500     if WS-City-Key (WS-Tbl-Ix)                                           
026600              > WS-City-Key (WS-Tbl-Ix + 1)                               
026700        move WS-City-Key (WS-Tbl-Ix) to WS-Swap-Key                       
026800        move WS-City-Count (WS-Tbl-Ix) to WS-Swap-Count                   
026900        move WS-City-Sum-Avg (WS-Tbl-Ix) to WS-Swap-Sum-Avg               
027000        move WS-City-Min-Avg (WS-Tbl-Ix) to WS-Swap-Min-Avg               
027100        move WS-City-Max-Avg (WS-Tbl-Ix) to WS-Swap-Max-Avg               
027200        move WS-City-Key (WS-Tbl-Ix + 1)                                  
027300                           to WS-City-Key (WS-Tbl-Ix)                     
027400        move WS-City-Count (WS-Tbl-Ix + 1)                                
027500                           to WS-City-Count (WS-Tbl-Ix)                   
027600        move WS-City-Sum-Avg (WS-Tbl-Ix + 1)                              
027700                           to WS-City-Sum-Avg (WS-Tbl-Ix)                 
027800        move WS-City-Min-Avg (WS-Tbl-Ix + 1)                              
027900                           to WS-City-Min-Avg (WS-Tbl-Ix)                 
028000        move WS-City-Max-Avg (WS-Tbl-Ix + 1)                              
028100                           to WS-City-Max-Avg (WS-Tbl-Ix)                 
028200        move WS-Swap-Key to WS-City-Key (WS-Tbl-Ix + 1)                   
028300        move WS-Swap-Count to WS-City-Count (WS-Tbl-Ix + 1)               
028400        move WS-Swap-Sum-Avg to WS-City-Sum-Avg (WS-Tbl-Ix + 1)           
028500        move WS-Swap-Min-Avg to WS-City-Min-Avg (WS-Tbl-Ix + 1)           
028600        move WS-Swap-Max-Avg to WS-City-Max-Avg (WS-Tbl-Ix + 1)           
028700        move "Y" to WS-Swap-Flag                                          
028800     end-if.                                                              
028900*                                                                         
029000*****************************************************************         
029100* ab900/ab910  -  BR4 group average, then one 5-column line.              
029200*****************************************************************         
029300 ab900-Write-Loop.                                                        
029400     compute WS-Group-Avg = WS-City-Sum-Avg (WS-Tbl-Ix)                   
029500                            / WS-City-Count (WS-Tbl-Ix).                  
029600     move WS-Group-Avg to WS-Fmt-Value.                                   
029700     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Avg-Ed.                  
029800     move WS-City-Min-Avg (WS-Tbl-Ix) to WS-Fmt-Value.                    
029900     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Min-Ed.                  
030000     move WS-City-Max-Avg (WS-Tbl-Ix) to WS-Fmt-Value.                    
030100     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Max-Ed.                  
030200     move WS-City-Count (WS-Tbl-Ix) to WS-Fmt-Value.                      
030300     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Count-Ed.                
030400     perform ab910-Measure-Key-Len.                                       
030500     move spaces to MR02-Out-Line.                                        
030600     string WS-City-Key (WS-Tbl-Ix) (1:WS-Key-Len)                        
030700                                delimited by size                         
030800            WS-Tab              delimited by size                         
030900            WS-Avg-Ed           delimited by space                        
031000            WS-Tab              delimited by size                         
031100            WS-Min-Ed           delimited by space                        
031200            WS-Tab              delimited by size                         
031300            WS-Max-Ed           delimited by space                        
031400            WS-Tab              delimited by size                         
031500            WS-Count-Ed         delimited by space                        
031600            into MR02-Out-Line.                                           
031700     write MR02-Out-Record.                                               
031800*                                                                         
031900 ab910-Measure-Key-Len.                                                   
032000     perform ab911-Len-Scan varying WS-Scan-Ptr from 20 by -1             
032100             until WS-Scan-Ptr < 1                                        
032200                or WS-City-Key (WS-Tbl-Ix) (WS-Scan-Ptr:1)                
032300                                   not = space.                           
032400     move WS-Scan-Ptr to WS-Key-Len.                                      
032500*                                                                         
032600 ab911-Len-Scan.                                                          
032700     continue.                                                            
