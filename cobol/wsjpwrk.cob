000100*****************************************************************         
000200*    JPA  --  Shared Scan / Parse Working Storage                         
000300*    Copied into JPREC and into every MR0nn driver that                   
000400*    needs scratch space for its own accumulation loop.                   
000500*****************************************************************         
000600*                                                                         
000700* 18/02/89 kmw - Created alongside wsjprec.cob.                           
000800* 02/05/91 kmw - Added Known-City-Tbl for the BR6 fallback -              
000900*                21 cities per the scraper's coverage list.               
001000* 14/01/99 kmw - Y2K sweep - no date math in this copybook,               
001100*                nothing to change, noted for the file log.               
001200* 30/11/25 vbc - Widened JP-Work-Value to 2000 to cover the               
001300*                longest Job-Desc seen, stops ab020 truncating.           
001400*                                                                         
001500 01  JP-Work-Area.                                                        
001600     03  JP-Line-Length         pic 9(4)  comp.                           
001700     03  JP-Scan-Ptr            pic 9(4)  comp.                           
001800     03  JP-Scan-Ptr-Alpha  redefines JP-Scan-Ptr                         
001900                              pic x(4).                                   
002000*                                  ^ display view for trace only          
002100     03  JP-Key-Ptr             pic 9(4)  comp.                           
002200     03  JP-Dash-Ptr            pic 9(4)  comp.                           
002300     03  JP-Quote-1-Ptr         pic 9(4)  comp.                           
002400     03  JP-Quote-2-Ptr         pic 9(4)  comp.                           
002500     03  JP-Comma-Ptr           pic 9(4)  comp.                           
002600     03  JP-Work-Value          pic x(4000).                              
002700     03  JP-Work-Num            pic 9(7)  comp-3.                         
002800     03  JP-Work-Sub            pic 99  comp.                             
002900     03  JP-Parse-Errors        pic 9(7)  comp.                           
003000     03  JP-Parse-OK            pic x  value "N".                         
003100         88  JP-Parse-OK-Yes            value "Y".                        
003200         88  JP-Parse-OK-No             value "N".                        
003300     03  JP-Trim-Field          pic x(200).                               
003400     03  JP-Char                pic x.                                    
003500*                                                                         
003600* Used by ab020/ab025 (the key-hunt / value-measure pair every            
003700* field pull in JPREC shares - see that program for the idiom).           
003800     03  JP-Srch-Key            pic x(24).                                
003900     03  JP-Key-Len             pic 99  comp.                             
004000     03  JP-Val-Start           pic 9(4)  comp.                           
004100     03  JP-Val-End             pic 9(4)  comp.                           
004200     03  JP-Val-Len             pic 9(4)  comp.                           
004300     03  JP-Found               pic x  value "N".                         
004400         88  JP-Found-Yes               value "Y".                        
004500         88  JP-Found-No                value "N".                        
004600     03  WS-Reply               pic x.                                    
004700*                                                                         
004800* Salary-pattern scan (ab0nn parses "nn-nnK" / "nn薪") and the             
004900* (City) paren-extract scan share these pointer/count cells.              
005000     03  JP-K-Ptr               pic 9(4)  comp.                           
005100     03  JP-Digit-Cnt           pic 99    comp.                           
005200     03  JP-Digit-Start         pic 9(4)  comp.                           
005300     03  JP-Digit-End           pic 9(4)  comp.                           
005400     03  JP-Open-Ptr            pic 9(4)  comp.                           
005500     03  JP-Close-Ptr           pic 9(4)  comp.                           
005600     03  JP-Cand-Len            pic 9(4)  comp.                           
005700     03  JP-Cand-City           pic x(20).                                
005800     03  JP-Trim-Start          pic 9(4)  comp.                           
005900     03  JP-Trim-End            pic 9(4)  comp.                           
006000     03  JP-Trim-Len            pic 9(4)  comp.                           
006100     03  filler                 pic x(10).                                
006200*                                                                         
006300* BR6 - the 21 cities the effective-city fallback will accept             
006400* from a (City) parenthesised run in the job title; anything              
006500* else resolves to "Unknown"(未知) as coded in JPREC ab050.                 
006600 01  JP-Known-City-Tbl.                                                   
006700     03  JP-Known-City  pic x(20)  occurs 21 times.                       
006800 01  filler redefines JP-Known-City-Tbl.                                  
006900     03  filler  pic x(20)  value "北京".                                   
007000     03  filler  pic x(20)  value "上海".                                   
007100     03  filler  pic x(20)  value "广州".                                   
007200     03  filler  pic x(20)  value "深圳".                                   
007300     03  filler  pic x(20)  value "杭州".                                   
007400     03  filler  pic x(20)  value "南京".                                   
007500     03  filler  pic x(20)  value "武汉".                                   
007600     03  filler  pic x(20)  value "成都".                                   
007700     03  filler  pic x(20)  value "西安".                                   
007800     03  filler  pic x(20)  value "重庆".                                   
007900     03  filler  pic x(20)  value "苏州".                                   
008000     03  filler  pic x(20)  value "天津".                                   
008100     03  filler  pic x(20)  value "合肥".                                   
008200     03  filler  pic x(20)  value "郑州".                                   
008300     03  filler  pic x(20)  value "长沙".                                   
008400     03  filler  pic x(20)  value "青岛".                                   
008500     03  filler  pic x(20)  value "大连".                                   
008600     03  filler  pic x(20)  value "厦门".                                   
008700     03  filler  pic x(20)  value "珠海".                                   
008800     03  filler  pic x(20)  value "东莞".                                   
008900     03  filler  pic x(20)  value "佛山".                                   
