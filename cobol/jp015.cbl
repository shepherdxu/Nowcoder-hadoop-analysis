000100 identification          division.                                        
000200 program-id.              jp015.                                          
000300 author.                  R. D. Guest.                                    
000400 installation.            Applewood Computers.                            
000500 date-written.            21/10/92.                                       
000600 date-compiled.                                                           
000700 security.                Confidential - internal use only.               
000800*                                                                         
000900*****************************************************************         
001000* MR15 - Activity Salary Comparison.  Keeps only postings with            
001100* a parseable salary (BR1/BR3) and buckets them by JPREC's                
001200* active flag (BR11) into exactly two fixed groups - no table             
001300* or sort needed, just two sets of accumulators side by side.             
001400* Emits a line for a bucket only when it holds at least one               
001500* posting, to MR15OUT.                                                    
001600*                                                                         
001700* Called modules -                                                        
001800*     jprec   (parse one job-posting line)                                
001900*     jpfmt   (de-edit a comp-3 amount)                                   
002000*                                                                         
002100* Changes -                                                               
002200* 21/10/92 rdg - Created as a two-bucket side-by-side                     
002300*                accumulator shell, for the day-shift/night-              
002400*                shift scrap comparison report.                           
002500* 02/07/97 kmw - Min/max accumulators added alongside the                 
002600*                count and sum, at the shift foreman's                    
002700*                request.                                                 
002800* 11/09/98 rdg - Y2K review - no date content in this shell,              
002900*                none needed.                                             
003000* 19/11/25 vbc - Repointed at the job-posting extract for the             
003100*                JPA suite; buckets salaried postings by                  
003200*                JPREC's active flag (BR11) per BR1/BR3.                  
003300*                Req JPA-118.                                             
003400*****************************************************************         
003500*                                                                         
003600 environment              division.                                       
003700 configuration            section.                                        
003800 source-computer.         applewood-3090.                                 
003900 object-computer.         applewood-3090.                                 
004000 special-names.                                                           
004100     c01 is top-of-form.                                                  
004200*                                                                         
004300 input-output             section.                                        
004400 file-control.                                                            
004500     copy "seljpin.cob".                                                  
004600     copy "seljpout.cob"  replacing  Out-File  by  MR15-Out-File,         
004700                                       "JPOUT"   by  "MR15OUT",           
004800                                       Out-Status by MR15-Status.         
004900*                                                                         
005000 data                     division.                                       
005100 file                     section.                                        
005200     copy "fdjpin.cob".                                                   
005300     copy "fdjpout.cob"  replacing  Out-File   by                         
005400                           MR15-Out-File,                                 
005500                           Out-Record by MR15-Out-Record,                 
005600                           Out-Line   by MR15-Out-Line.                   
005700*                                                                         
005800 working-storage          section.                                        
005900     copy "wsjprec.cob".                                                  
006000*                                                                         
006100*                                                                         
006200*****************************************************************         
006300* WS-Bucket-Area  -  two fixed groups, active and inactive; no            
006400* in-memory table needed since the key only ever takes two                
006500* values.                                                                 
006600*****************************************************************         
006700 01  WS-Bucket-Area.                                                      
006800     03  WS-Active-Count      pic 9(7)  comp-3.                           
006900     03  WS-Active-Sum-Avg    pic 9(9)  comp-3.                           
007000     03  WS-Active-Min-Avg    pic 9(7)  comp-3.                           
007100     03  WS-Active-Max-Avg    pic 9(7)  comp-3.                           
007200     03  WS-Inact-Count       pic 9(7)  comp-3.                           
007300     03  WS-Inact-Sum-Avg     pic 9(9)  comp-3.                           
007400     03  WS-Inact-Min-Avg     pic 9(7)  comp-3.                           
007500     03  WS-Inact-Max-Avg     pic 9(7)  comp-3.                           
007600*                                                                         
007700*                                                                         
007800*****************************************************************         
007900* WS-77-Area  -  standalone counters and switches, kept outside           
008000* the 01 groups per the shop's working-storage habit.                     
008100*****************************************************************         
008200 77  WS-Recs-Read          pic 9(7)  comp  value zero.                    
008300 77  WS-EOF               pic x  value "N".                               
008400     88  WS-EOF-Yes                value "Y".                             
008500     88  WS-EOF-No                 value "N".                             
008600 77  WS-Parse-OK          pic x.                                          
008700     88  WS-Parse-OK-Yes           value "Y".                             
008800     88  WS-Parse-OK-No            value "N".                             
008900*                                                                         
009000 01  WS-Ctrl-Area.                                                        
009100     03  WS-Tab               pic x  value x"09".                         
009200     03  WS-Dec-0             pic 9  value 0.                             
009300     03  WS-Dec-0-Byte  redefines WS-Dec-0                                
009400                               pic x.                                     
009500     03  WS-Group-Avg         pic 9(7)  comp-3.                           
009600     03  WS-Fmt-Value         pic s9(9)v99  comp-3.                       
009700*           ^ jpfmt's LK-Value is this shape exactly - stage              
009800*             every count/amount here before the CALL so the              
009900*             passed operand always matches its picture.                  
010000     03  WS-Fmt-Value-Bytes  redefines WS-Fmt-Value                       
010100                               pic x(6).                                  
010200*           ^ raw byte view, not relied on for logic - same               
010300*             shop habit as jpfmt's WS-Edit-0-Bytes.                      
010400     03  filler               pic x(10).                                  
010500*                                                                         
010600 01  WS-Edit-Area.                                                        
010700     03  WS-Count-Ed          pic x(20).                                  
010800     03  WS-Count-Ed-1  redefines WS-Count-Ed                             
010900                               pic x(1).                                  
011000*           ^ peek-the-first-byte view, not used in logic -               
011100*             same shop habit as jpfmt's WS-Chosen-Len-1.                 
011200     03  WS-Avg-Ed            pic x(20).                                  
011300     03  WS-Min-Ed            pic x(20).                                  
011400     03  WS-Max-Ed            pic x(20).                                  
011500*                                                                         
011600*****************************************************************         
011700* procedure division  -  open/read/accumulate/write/close.                
011800*****************************************************************         
011900 procedure division.                                                      
012000*                                                                         
012100 aa000-Main section.                                                      
012200     perform ab001-Open-Input thru ab002-Exit.                            
012300     move zero to WS-Active-Count  WS-Active-Sum-Avg                      
012400                  WS-Active-Max-Avg WS-Inact-Count                        
012500                  WS-Inact-Sum-Avg  WS-Inact-Max-Avg.                     
012600     move 9999999 to WS-Active-Min-Avg WS-Inact-Min-Avg.                  
012700     perform ab010-Read-Loop until WS-EOF-Yes.                            
012800     if WS-Active-Count > zero                                            
012900        perform ab900-Write-Active                                        
013000     end-if.                                                              
013100     if WS-Inact-Count > zero                                             
013200        perform ab950-Write-Inactive                                      
013300     end-if.                                                              
013400     display "JP015 - " WS-Recs-Read " lines read.".                      
013500     close JP-Job-File MR15-Out-File.                                     
013600     goback.                                                              
013700 aa000-Exit.                                                              
013800     exit section.                                                        
013900*                                                                         
014000*****************************************************************         
014100* ab001/ab002  -  open both files as one unit; either failing             
014200* aborts the step, so the pair is driven by a single PERFORM              
014300* THRU rather than two separate calls.                                    
014400*****************************************************************         
014500 ab001-Open-Input section.                                                
014600     open input  JP-Job-File.                                             
014700     if JP-Job-File-Status not = "00"                                     
014800        display "JP015 - jobs.dat open failed, status "                   
014900                JP-Job-File-Status                                        
015000        move 16 to return-code                                            
015100        goback                                                            
015200     end-if.                                                              
015300 ab001-Exit.                                                              
015400     exit section.                                                        
015500*                                                                         
015600 ab002-Open-Output section.                                               
015700     open output MR15-Out-File.                                           
015800     if MR15-Status not = "00"                                            
015900        display "JP015 - MR15OUT open failed, status "                    
016000                MR15-Status                                               
016100        close JP-Job-File                                                 
016200        move 16 to return-code                                            
016300        goback                                                            
016400     end-if.                                                              
016500 ab002-Exit.                                                              
016600     exit section.                                                        
016700*                                                                         
016800 ab010-Read-Loop section.                                                 
016900     read JP-Job-File                                                     
017000          at end move "Y" to WS-EOF                                       
017100          not at end perform ab020-Process-Line                           
017200     end-read.                                                            
017300 ab010-Exit.                                                              
017400     exit section.                                                        
017500*                                                                         
017600 ab020-Process-Line section.                                              
017700     add 1 to WS-Recs-Read.                                               
017800     call "JPREC" using JP-Job-File-Line                                  
017900                         JP-Job-Record                                    
018000                         WS-Parse-OK.                                     
018100     if WS-Parse-OK-Yes                                                   
018200        perform ab030-Accumulate                                          
018300     end-if.                                                              
018400 ab020-Exit.                                                              
018500     exit section.                                                        
018600*                                                                         
018700*****************************************************************         
018800* ab030  -  BR1/BR3 salary filter gates both buckets; BR11's              
018900* active flag then picks which side gets the hit.                         
019000*****************************************************************         
019100 ab030-Accumulate section.                                                
019200     if JP-Min-Salary-Is-Set                                              
019300        if JP-Is-Active-Yes                                               
019400           perform ab040-Bump-Active                                      
019500        else                                                              
019600           perform ab050-Bump-Inactive                                    
019700        end-if                                                            
019800     end-if.                                                              
019900 ab030-Exit.                                                              
020000     exit section.                                                        
020100*                                                                         
020200 ab040-Bump-Active.                                                       
020300     add 1 to WS-Active-Count.                                            
020400     add JP-Avg-Monthly-Salary to WS-Active-Sum-Avg.                      
020500     if JP-Avg-Monthly-Salary < WS-Active-Min-Avg                         
020600        move JP-Avg-Monthly-Salary to WS-Active-Min-Avg                   
020700     end-if.                                                              
020800     if JP-Avg-Monthly-Salary > WS-Active-Max-Avg                         
020900        move JP-Avg-Monthly-Salary to WS-Active-Max-Avg                   
021000     end-if.                                                              
021100*                                                                         
021200 ab050-Bump-Inactive.                                                     
021300     add 1 to WS-Inact-Count.                                             
021400     add JP-Avg-Monthly-Salary to WS-Inact-Sum-Avg.                       
021500     if JP-Avg-Monthly-Salary < WS-Inact-Min-Avg                          
021600        move JP-Avg-Monthly-Salary to WS-Inact-Min-Avg                    
021700     end-if.                                                              
021800     if JP-Avg-Monthly-Salary > WS-Inact-Max-Avg                          
021900        move JP-Avg-Monthly-Salary to WS-Inact-Max-Avg                    
022000     end-if.                                                              
022100*                                                                         
022200*****************************************************************         
022300* ab900/ab950  -  one 5-column line per bucket that has a hit.            
022400*****************************************************************         
022500 ab900-Write-Active section.                                              
022600     compute WS-Group-Avg = WS-Active-Sum-Avg / WS-Active-Count.          
022700     move WS-Active-Count to WS-Fmt-Value.                                
022800     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Count-Ed.                
022900     move WS-Group-Avg to WS-Fmt-Value.                                   
023000     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Avg-Ed.                  
023100     move WS-Active-Min-Avg to WS-Fmt-Value.                              
023200     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Min-Ed.                  
023300     move WS-Active-Max-Avg to WS-Fmt-Value.                              
023400     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Max-Ed.                  
023500     move spaces to MR15-Out-Line.                                        
023600     string "活跃"          delimited by size                               
023700            WS-Tab              delimited by size                         
023800            WS-Count-Ed         delimited by space                        
023900            WS-Tab              delimited by size                         
024000            WS-Avg-Ed           delimited by space                        
024100            WS-Tab              delimited by size                         
024200            WS-Min-Ed           delimited by space                        
024300            WS-Tab              delimited by size                         
024400            WS-Max-Ed           delimited by space                        
024500            into MR15-Out-Line.                                           
024600     write MR15-Out-Record.                                               
024700 ab900-Exit.                                                              
024800     exit section.                                                        
024900*                                                                         
025000 ab950-Write-Inactive section.                                            
025100     compute WS-Group-Avg = WS-Inact-Sum-Avg / WS-Inact-Count.            
025200     move WS-Inact-Count to WS-Fmt-Value.                                 
025300     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Count-Ed.                
025400     move WS-Group-Avg to WS-Fmt-Value.                                   
025500     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Avg-Ed.                  
025600     move WS-Inact-Min-Avg to WS-Fmt-Value.                               
025700     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Min-Ed.                  
025800     move WS-Inact-Max-Avg to WS-Fmt-Value.                               
025900     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Max-Ed.                  
026000     move spaces to MR15-Out-Line.                                        
026100     string "非活跃"        delimited by size                                
026200            WS-Tab              delimited by size                         
026300            WS-Count-Ed         delimited by space                        
026400            WS-Tab              delimited by size                         
026500            WS-Avg-Ed           delimited by space                        
026600            WS-Tab              delimited by size                         
026700            WS-Min-Ed           delimited by space                        
026800            WS-Tab              delimited by size                         
026900            WS-Max-Ed           delimited by space                        
027000            into MR15-Out-Line.                                           
027100     write MR15-Out-Record.                                               
027200 ab950-Exit.                                                              
027300     exit section.                                                        
