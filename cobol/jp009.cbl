000100 identification          division.                                        
000200 program-id.              jp009.                                          
000300 author.                  K. M. Whitfield.                                
000400 installation.            Applewood Computers.                            
000500 date-written.            05/03/93.                                       
000600 date-compiled.                                                           
000700 security.                Confidential - internal use only.               
000800*                                                                         
000900*****************************************************************         
001000* MR9 - Internship Stats.  Keeps only postings JPREC flagged              
001100* as internships (BR7) and groups them by effective city;                 
001200* emits the group size and an average salary that treats a                
001300* posting with no parseable salary as zero (not as excluded -             
001400* unlike MR2/MR4/MR6 there is no salary-presence filter here),            
001500* ascending city order, to MR09OUT.                                       
001600*                                                                         
001700* Called modules -                                                        
001800*     jprec   (parse one job-posting line)                                
001900*     jpfmt   (de-edit a comp-3 amount)                                   
002000*                                                                         
002100* Changes -                                                               
002200* 05/03/93 kmw - Created as a one-off variant of the group-               
002300*                average shell that counts a missing value as             
002400*                zero instead of excluding the row, for the               
002500*                apprentice-wage survey.                                  
002600* 11/09/98 kmw - Y2K review - no date content in this shell,              
002700*                none needed.                                             
002800* 19/11/25 vbc - Repointed at the job-posting extract for the             
002900*                JPA suite; keeps only BR7 internship postings,           
003000*                groups by effective city, zero-fills a missing           
003100*                salary per BR9.  Req JPA-118.                            
003200*****************************************************************         
003300*                                                                         
003400 environment              division.                                       
003500 configuration            section.                                        
003600 source-computer.         applewood-3090.                                 
003700 object-computer.         applewood-3090.                                 
003800 special-names.                                                           
003900     c01 is top-of-form.                                                  
004000*                                                                         
004100 input-output             section.                                        
004200 file-control.                                                            
004300     copy "seljpin.cob".                                                  
004400     copy "seljpout.cob"  replacing  Out-File  by  MR09-Out-File,         
004500                                       "JPOUT"   by  "MR09OUT",           
004600                                       Out-Status by MR09-Status.         
004700*                                                                         
004800 data                     division.                                       
004900 file                     section.                                        
005000     copy "fdjpin.cob".                                                   
005100     copy "fdjpout.cob"  replacing  Out-File   by                         
005200                           MR09-Out-File,                                 
005300                           Out-Record by MR09-Out-Record,                 
005400                           Out-Line   by MR09-Out-Line.                   
005500*                                                                         
005600 working-storage          section.                                        
005700     copy "wsjprec.cob".                                                  
005800*                                                                         
005900*                                                                         
006000*****************************************************************         
006100* WS-City-Tbl  -  one row per distinct effective-city with at             
006200* least one internship posting.  Sum-Sal carries the running              
006300* salary total (zero-filled for postings with no parseable                
006400* salary) so the average is taken over every internship in the            
006500* group, salaried or not.                                                 
006600*****************************************************************         
006700 01  WS-City-Tbl.                                                         
006800     03  WS-City-Row  occurs 30 times.                                    
006900         05  WS-City-Key       pic x(20).                                 
007000         05  WS-City-Count     pic 9(7)  comp-3.                          
007100         05  WS-City-Sum-Sal   pic 9(9)  comp-3.                          
007200*                                                                         
007300*                                                                         
007400*****************************************************************         
007500* WS-77-Area  -  standalone counters and switches, kept outside           
007600* the 01 groups per the shop's working-storage habit.                     
007700*****************************************************************         
007800 77  WS-Recs-Read          pic 9(7)  comp  value zero.                    
007900 77  WS-Found             pic x  value "N".                               
008000     88  WS-Found-Yes              value "Y".                             
008100     88  WS-Found-No               value "N".                             
008200 77  WS-EOF               pic x  value "N".                               
008300     88  WS-EOF-Yes                value "Y".                             
008400     88  WS-EOF-No                 value "N".                             
008500 77  WS-Parse-OK          pic x.                                          
008600     88  WS-Parse-OK-Yes           value "Y".                             
008700     88  WS-Parse-OK-No            value "N".                             
008800 77  WS-Swap-Flag         pic x.                                          
008900     88  WS-Swap-Flag-Yes          value "Y".                             
009000     88  WS-Swap-Flag-No           value "N".                             
009100*                                                                         
009200 01  WS-Ctrl-Area.                                                        
009300     03  WS-Tbl-Cnt           pic 9(4)  comp.                             
009400     03  WS-Tbl-Ix            pic 9(4)  comp.                             
009500     03  WS-Scan-Ptr          pic 9(4)  comp.                             
009600     03  WS-Key-Len           pic 9(4)  comp.                             
009700     03  WS-Tab               pic x  value x"09".                         
009800     03  WS-Dec-0             pic 9  value 0.                             
009900     03  WS-Dec-0-Byte  redefines WS-Dec-0                                
010000                               pic x.                                     
010100     03  WS-Group-Avg         pic 9(7)  comp-3.                           
010200     03  WS-This-Salary       pic 9(7)  comp-3.                           
010300     03  WS-Fmt-Value         pic s9(9)v99  comp-3.                       
010400*           ^ jpfmt's LK-Value is this shape exactly - stage              
010500*             every count/amount here before the CALL so the              
010600*             passed operand always matches its picture.                  
010700     03  WS-Fmt-Value-Bytes  redefines WS-Fmt-Value                       
010800                               pic x(6).                                  
010900*           ^ raw byte view, not relied on for logic - same               
011000*             shop habit as jpfmt's WS-Edit-0-Bytes.                      
011100     03  filler               pic x(10).                                  
011200*                                                                         
011300 01  WS-Swap-Area.                                                        
011400     03  WS-Swap-Key          pic x(20).                                  
011500     03  WS-Swap-Key-1  redefines WS-Swap-Key                             
011600                               pic x(1).                                  
011700*           ^ peek-the-first-byte view, not used in logic -               
011800*             same shop habit as jpfmt's WS-Chosen-Len-1.                 
011900     03  WS-Swap-Count        pic 9(7)  comp-3.                           
012000     03  WS-Swap-Sum-Sal      pic 9(9)  comp-3.                           
012100*                                                                         
012200 01  WS-Edit-Area.                                                        
012300     03  WS-Count-Ed          pic x(20).                                  
012400     03  WS-Avg-Ed            pic x(20).                                  
012500*                                                                         
012600*****************************************************************         
012700* procedure division  -  open/read/accumulate/sort/write/close.           
012800*****************************************************************         
012900 procedure division.                                                      
013000*                                                                         
013100 aa000-Main section.                                                      
013200     perform ab001-Open-Input thru ab002-Exit.                            
013300     move zero to WS-Tbl-Cnt.                                             
013400     perform ab010-Read-Loop until WS-EOF-Yes.                            
013500     perform ab800-Sort-Table.                                            
013600     perform ab900-Write-Loop varying WS-Tbl-Ix from 1 by 1               
013700             until WS-Tbl-Ix > WS-Tbl-Cnt.                                
013800     display "JP009 - " WS-Recs-Read " lines read.".                      
013900     close JP-Job-File MR09-Out-File.                                     
014000     goback.                                                              
014100 aa000-Exit.                                                              
014200     exit section.                                                        
014300*                                                                         
014400*****************************************************************         
014500* ab001/ab002  -  open both files as one unit; either failing             
014600* aborts the step, so the pair is driven by a single PERFORM              
014700* THRU rather than two separate calls.                                    
014800*****************************************************************         
014900 ab001-Open-Input section.                                                
015000     open input  JP-Job-File.                                             
015100     if JP-Job-File-Status not = "00"                                     
015200        display "JP009 - jobs.dat open failed, status "                   
015300                JP-Job-File-Status                                        
015400        move 16 to return-code                                            
015500        goback                                                            
015600     end-if.                                                              
015700 ab001-Exit.                                                              
015800     exit section.                                                        
015900*                                                                         
016000 ab002-Open-Output section.                                               
016100     open output MR09-Out-File.                                           
016200     if MR09-Status not = "00"                                            
016300        display "JP009 - MR09OUT open failed, status "                    
016400                MR09-Status                                               
016500        close JP-Job-File                                                 
016600        move 16 to return-code                                            
016700        goback                                                            
016800     end-if.                                                              
016900 ab002-Exit.                                                              
017000     exit section.                                                        
017100*                                                                         
017200 ab010-Read-Loop section.                                                 
017300     read JP-Job-File                                                     
017400          at end move "Y" to WS-EOF                                       
017500          not at end perform ab020-Process-Line                           
017600     end-read.                                                            
017700 ab010-Exit.                                                              
017800     exit section.                                                        
017900*                                                                         
018000 ab020-Process-Line section.                                              
018100     add 1 to WS-Recs-Read.                                               
018200     call "JPREC" using JP-Job-File-Line                                  
018300                         JP-Job-Record                                    
018400                         WS-Parse-OK.                                     
018500     if WS-Parse-OK-Yes                                                   
018600        perform ab030-Accumulate                                          
018700     end-if.                                                              
018800 ab020-Exit.                                                              
018900     exit section.                                                        
019000*                                                                         
019100*****************************************************************         
019200* ab030  -  BR7 internship filter; absent salary counts as zero           
019300* rather than dropping the posting out of the group.                      
019400*****************************************************************         
019500 ab030-Accumulate section.                                                
019600     if JP-Is-Internship-Yes                                              
019700              and JP-Effective-City not = spaces                          
019800        move zero to WS-This-Salary                                       
019900        if JP-Min-Salary-Is-Set                                           
020000           move JP-Avg-Monthly-Salary to WS-This-Salary                   
020100        end-if                                                            
020200        perform ab040-Find-Or-Add-City                                    
020300        add 1 to WS-City-Count (WS-Tbl-Ix)                                
020400        add WS-This-Salary to WS-City-Sum-Sal (WS-Tbl-Ix)                 
020500     end-if.                                                              
020600 ab030-Exit.                                                              
020700     exit section.                                                        
020800*                                                                         
020900 ab040-Find-Or-Add-City section.                                          
021000     move "N" to WS-Found.                                                
021100     perform ab041-Search-City varying WS-Tbl-Ix from 1 by 1              
021200             until WS-Tbl-Ix > WS-Tbl-Cnt or WS-Found-Yes.                
021300     if WS-Found-Yes                                                      
021400        go to ab040-Exit                                                  
021500     end-if.                                                              
021600     add 1 to WS-Tbl-Cnt.                                                 
021700     move WS-Tbl-Cnt to WS-Tbl-Ix.                                        
021800     move JP-Effective-City to WS-City-Key (WS-Tbl-Ix).                   
021900     move zero to WS-City-Count (WS-Tbl-Ix)                               
022000                  WS-City-Sum-Sal (WS-Tbl-Ix).                            
022100 ab040-Exit.                                                              
022200     exit section.                                                        
022300*                                                                         
022400 ab041-Search-City.                                                       
022500     if WS-City-Key (WS-Tbl-Ix) = JP-Effective-City                       
022600        move "Y" to WS-Found                                              
022700     end-if.                                                              
022800*                                                                         
022900*****************************************************************         
023000* ab800-Sort-Table  -  classic exchange sort, ascending                   
023100* key; the table holds one row per distinct group, never                  
023200* more than a few hundred, so a plain repeat-the-pass-                    
023300* until-no-swap routine costs nothing worth a SORT verb.                  
023400*****************************************************************         
023500 ab800-Sort-Table section.                                                
023600     if WS-Tbl-Cnt < 2                                                    
023700        go to ab800-Sort-Exit                                             
023800     end-if.                                                              
023900     move "Y" to WS-Swap-Flag.                                            
024000     perform ab800-Sort-Pass until WS-Swap-Flag-No.                       
024100 ab800-Sort-Exit.                                                         
024200     exit section.                                                        
024300*                                                                         
024400 ab800-Sort-Pass.                                                         
024500     move "N" to WS-Swap-Flag.                                            
024600     perform ab800-Sort-Compare varying WS-Tbl-Ix from 1 by 1             
024700             until WS-Tbl-Ix > WS-Tbl-Cnt - 1.                            
024800*                                                                         
024900 ab800-Sort-Compare.                                                      
025000     if WS-City-Key (WS-Tbl-Ix)                                           
025100              > WS-City-Key (WS-Tbl-Ix + 1)                               
025200        move WS-City-Key (WS-Tbl-Ix) to WS-Swap-Key                       
025300        move WS-City-Count (WS-Tbl-Ix) to WS-Swap-Count                   
025400        move WS-City-Sum-Sal (WS-Tbl-Ix) to WS-Swap-Sum-Sal               
025500        move WS-City-Key (WS-Tbl-Ix + 1)                                  
025600                           to WS-City-Key (WS-Tbl-Ix)                     
025700        move WS-City-Count (WS-Tbl-Ix + 1)                                
025800                           to WS-City-Count (WS-Tbl-Ix)                   
025900        move WS-City-Sum-Sal (WS-Tbl-Ix + 1)                              
026000                           to WS-City-Sum-Sal (WS-Tbl-Ix)                 
026100        move WS-Swap-Key to WS-City-Key (WS-Tbl-Ix + 1)                   
026200        move WS-Swap-Count to WS-City-Count (WS-Tbl-Ix + 1)               
026300        move WS-Swap-Sum-Sal to WS-City-Sum-Sal (WS-Tbl-Ix + 1)           
026400        move "Y" to WS-Swap-Flag                                          
026500     end-if.                                                              
026600*                                                                         
026700*****************************************************************         
026800* ab900/ab910  -  group average, then one 3-column line.                  
026900*****************************************************************         
027000 ab900-Write-Loop.                                                        
027100     compute WS-Group-Avg = WS-City-Sum-Sal (WS-Tbl-Ix)                   
027200                            / WS-City-Count (WS-Tbl-Ix).                  
027300     move WS-City-Count (WS-Tbl-Ix) to WS-Fmt-Value.                      
027400     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Count-Ed.                
027500     move WS-Group-Avg to WS-Fmt-Value.                                   
027600     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Avg-Ed.                  
027700     perform ab910-Measure-Key-Len.                                       
027800     move spaces to MR09-Out-Line.                                        
027900     string WS-City-Key (WS-Tbl-Ix) (1:WS-Key-Len)                        
028000                                delimited by size                         
028100            WS-Tab              delimited by size                         
028200            WS-Count-Ed         delimited by space                        
028300            WS-Tab              delimited by size                         
028400            WS-Avg-Ed           delimited by space                        
028500            into MR09-Out-Line.                                           
028600     write MR09-Out-Record.                                               
028700*                                                                         
028800 ab910-Measure-Key-Len.                                                   
028900     perform ab911-Len-Scan varying WS-Scan-Ptr from 20 by -1             
029000             until WS-Scan-Ptr < 1                                        
029100                or WS-City-Key (WS-Tbl-Ix) (WS-Scan-Ptr:1)                
029200                                   not = space.                           
029300     move WS-Scan-Ptr to WS-Key-Len.                                      
029400*                                                                         
029500 ab911-Len-Scan.                                                          
029600     continue.                                                            
