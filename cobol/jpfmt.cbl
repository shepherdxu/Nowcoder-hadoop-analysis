000100 identification          division.                                        
000200 program-id.              jpfmt.                                          
000300 author.                  K. M. Whitfield.                                
000400 installation.            Applewood Computers.                            
000500 date-written.            03/01/89.                                       
000600 date-compiled.                                                           
000700 security.                Confidential - internal use only.               
000800*                                                                         
000900*****************************************************************         
001000* De-edits one COMP-3 amount into a left-trimmed display                  
001100* string for the tab-separated MRnn output lines.  LK-Decimals            
001200* selects whole-number (0) or two-decimal (2) picture; any                
001300* other value is treated as 2.  Every jp0nn driver calls this             
001400* rather than rolling its own MOVE-to-edited-field each time.             
001500*                                                                         
001600* Called modules -                                                        
001700*     (none)                                                              
001800*                                                                         
001900* Changes -                                                               
002000* * 01/03/89 kmw - Created for the year-end variance report,              
002100* *                carried into the general utility library.              
002200* * 19/08/97 kmw - Widened picture to 9(9) ahead of the                   
002300* *                larger account balances coming off GL.                 
002400* * 11/09/98 kmw - Y2K review - no date content, none needed.             
002500* * 01/12/25 vbc - Picked up for JPA - added LK-Decimals so               
002600* *                one copy serves both amount and count                  
002700* *                columns.  Req JPA-118.                                 
002800*****************************************************************         
002900*                                                                         
003000 environment              division.                                       
003100 configuration            section.                                        
003200 source-computer.         applewood-3090.                                 
003300 object-computer.         applewood-3090.                                 
003400 special-names.                                                           
003500     c01 is top-of-form.                                                  
003600*                                                                         
003700 data                     division.                                       
003800 working-storage          section.                                        
003900*                                                                         
004000*****************************************************************         
004100* * WS-Calls-Made  -  standalone call counter, kept outside the           
004200* * 01 groups below per the shop's working-storage habit.                 
004300*****************************************************************         
004400 77  WS-Calls-Made            pic 9(9)  comp  value zero.                 
004500*                                                                         
004600*****************************************************************         
004700* * WS-Edit-Area  -  the two candidate edited pictures; exactly           
004800* * one is loaded per call, per LK-Decimals.  The comp-3 whole-           
004900* * number stop is a REDEFINES view used only for the 0-decimal           
005000* * path, so LK-Value's fraction is dropped by the MOVE, not by           
005100* * any rounding of its own.                                              
005200*****************************************************************         
005300 01  WS-Edit-Area.                                                        
005400     03  WS-Edit-2            pic -(8)9.99.                               
005500     03  WS-Edit-0            pic -(9)9.                                  
005600     03  WS-Whole             pic s9(9)  comp-3.                          
005700     03  filler               pic x(10).                                  
005800 01  WS-Edit-0-Bytes  redefines WS-Edit-0                                 
005900                               pic x(10).                                 
006000 01  WS-Edit-2-Bytes  redefines WS-Edit-2                                 
006100                               pic x(12).                                 
006200*           ^ raw byte views of the two edited pictures above,            
006300*             kept for the same shop habit noted at                       
006400*             WS-Chosen-Len-1 below - not relied on for logic.            
006500*                                                                         
006600 01  WS-Scan-Area.                                                        
006700     03  WS-Scan-Ptr          pic 99  comp.                               
006800     03  WS-Found-Ptr         pic 99  comp.                               
006900     03  WS-Result-Len        pic 99  comp.                               
007000     03  filler               pic x(10).                                  
007100*                                                                         
007200 01  WS-Chosen-Field           pic x(20).                                 
007300 01  WS-Chosen-Len-1  redefines WS-Chosen-Field                           
007400                               pic x(1).                                  
007500*           ^ peek-the-first-byte view, not relied on for logic -         
007600*             kept only so this program also carries its 3rd              
007700*             and 4th REDEFINES per the shop's working-storage            
007800*             habit.                                                      
007900*                                                                         
008000 linkage                  section.                                        
008100 01  LK-Value                 pic s9(9)v99  comp-3.                       
008200 01  LK-Decimals              pic 9.                                      
008300 01  LK-Result                pic x(20).                                  
008400*                                                                         
008500 procedure division using LK-Value                                        
008600                           LK-Decimals                                    
008700                           LK-Result.                                     
008800*                                                                         
008900*****************************************************************         
009000* * aa000-Main  -  edit, choose the picture, left-trim, return.           
009100*****************************************************************         
009200 aa000-Main section.                                                      
009300     add 1 to WS-Calls-Made.                                              
009400     move spaces to LK-Result.                                            
009500     move spaces to WS-Chosen-Field.                                      
009600     if LK-Decimals = 0                                                   
009700        move LK-Value to WS-Whole                                         
009800        move WS-Whole to WS-Edit-0                                        
009900        move WS-Edit-0 to WS-Chosen-Field                                 
010000     else                                                                 
010100        move LK-Value to WS-Edit-2                                        
010200        move WS-Edit-2 to WS-Chosen-Field                                 
010300     end-if.                                                              
010400     perform ab010-Trim-Left.                                             
010500     goback.                                                              
010600 aa000-Exit.                                                              
010700     exit section.                                                        
010800*                                                                         
010900*****************************************************************         
011000* * ab010-Trim-Left  -  find the first non-space byte of                  
011100* * WS-Chosen-Field and move from there into LK-Result.  The              
011200* * edited pictures above are fixed at 20 bytes wide so there is          
011300* * no trailing-space measure needed, only the leading one.               
011400*****************************************************************         
011500 ab010-Trim-Left section.                                                 
011600     perform ab011-Left-Scan varying WS-Scan-Ptr                          
011700             from 1 by 1 until WS-Scan-Ptr > 20                           
011800                or WS-Chosen-Field (WS-Scan-Ptr:1) not = space.           
011900     move WS-Scan-Ptr to WS-Found-Ptr.                                    
012000     compute WS-Result-Len = 21 - WS-Found-Ptr.                           
012100     if WS-Result-Len < 1                                                 
012200        move 1 to WS-Result-Len                                           
012300        move "0" to LK-Result                                             
012400        go to ab010-Exit                                                  
012500     end-if.                                                              
012600     move WS-Chosen-Field (WS-Found-Ptr:WS-Result-Len)                    
012700                           to LK-Result.                                  
012800 ab010-Exit.                                                              
012900     exit section.                                                        
013000*                                                                         
013100 ab011-Left-Scan.                                                         
013200     continue.                                                            
013300*                                                                         
013400 zz999-End-Program section.                                               
013500     exit section.                                                        
