000100 identification          division.                                        
000200 program-id.              jp005.                                          
000300 author.                  K. M. Whitfield.                                
000400 installation.            Applewood Computers.                            
000500 date-written.            11/01/89.                                       
000600 date-compiled.                                                           
000700 security.                Confidential - internal use only.               
000800*                                                                         
000900*****************************************************************         
001000* MR5 - Education Count.  Reads the nightly job-posting                   
001100* extract and counts postings per education-requirement text,             
001200* no salary filter.  One line per education value, ascending              
001300* order, to MR05OUT.                                                      
001400*                                                                         
001500* Called modules -                                                        
001600*     jprec   (parse one job-posting line)                                
001700*     jpfmt   (de-edit a comp-3 amount)                                   
001800*                                                                         
001900* Changes -                                                               
002000* 11/01/89 kmw - Created as the generic text-value count                  
002100*                shell, first used for the stock-grade count              
002200*                on the receiving dock report.                            
002300* 30/05/92 rdg - Ascending-order output sort added at the                 
002400*                warehouse supervisor's request.                          
002500* 11/09/98 kmw - Y2K review - no date content in this shell,              
002600*                none needed.                                             
002700* 19/11/25 vbc - Repointed at the job-posting extract for the             
002800*                JPA suite; counts postings per education-                
002900*                requirement text, no salary filter.  Req JPA-118.        
003000*****************************************************************         
003100*                                                                         
003200 environment              division.                                       
003300 configuration            section.                                        
003400 source-computer.         applewood-3090.                                 
003500 object-computer.         applewood-3090.                                 
003600 special-names.                                                           
003700     c01 is top-of-form.                                                  
003800*                                                                         
003900 input-output             section.                                        
004000 file-control.                                                            
004100     copy "seljpin.cob".                                                  
004200     copy "seljpout.cob"  replacing  Out-File  by  MR05-Out-File,         
004300                                       "JPOUT"   by  "MR05OUT",           
004400                                       Out-Status by MR05-Status.         
004500*                                                                         
004600 data                     division.                                       
004700 file                     section.                                        
004800     copy "fdjpin.cob".                                                   
004900     copy "fdjpout.cob"  replacing  Out-File   by                         
005000                           MR05-Out-File,                                 
005100                           Out-Record by MR05-Out-Record,                 
005200                           Out-Line   by MR05-Out-Line.                   
005300*                                                                         
005400 working-storage          section.                                        
005500     copy "wsjprec.cob".                                                  
005600*                                                                         
005700*                                                                         
005800*****************************************************************         
005900* WS-Educ-Tbl  -  one row per distinct education-requirement              
006000* text seen so far; in-memory group table, built on the first             
006100* pass and sorted ascending before the write pass.                        
006200*****************************************************************         
006300 01  WS-Educ-Tbl.                                                         
006400     03  WS-Educ-Row  occurs 20 times.                                    
006500         05  WS-Educ-Key       pic x(20).                                 
006600         05  WS-Educ-Count     pic 9(7)  comp-3.                          
006700*                                                                         
006800*                                                                         
006900*****************************************************************         
007000* WS-77-Area  -  standalone counters and switches, kept outside           
007100* the 01 groups per the shop's working-storage habit.                     
007200*****************************************************************         
007300 77  WS-Recs-Read          pic 9(7)  comp  value zero.                    
007400 77  WS-Found             pic x  value "N".                               
007500     88  WS-Found-Yes              value "Y".                             
007600     88  WS-Found-No               value "N".                             
007700 77  WS-EOF               pic x  value "N".                               
007800     88  WS-EOF-Yes                value "Y".                             
007900     88  WS-EOF-No                 value "N".                             
008000 77  WS-Parse-OK          pic x.                                          
008100     88  WS-Parse-OK-Yes           value "Y".                             
008200     88  WS-Parse-OK-No            value "N".                             
008300 77  WS-Swap-Flag         pic x.                                          
008400     88  WS-Swap-Flag-Yes          value "Y".                             
008500     88  WS-Swap-Flag-No           value "N".                             
008600*                                                                         
008700 01  WS-Ctrl-Area.                                                        
008800     03  WS-Tbl-Cnt           pic 9(4)  comp.                             
008900     03  WS-Tbl-Ix            pic 9(4)  comp.                             
009000     03  WS-Scan-Ptr          pic 9(4)  comp.                             
009100     03  WS-Key-Len           pic 9(4)  comp.                             
009200     03  WS-Tab               pic x  value x"09".                         
009300     03  WS-Dec-0             pic 9  value 0.                             
009400     03  WS-Dec-0-Byte  redefines WS-Dec-0                                
009500                               pic x.                                     
009600     03  WS-Fmt-Value         pic s9(9)v99  comp-3.                       
009700*           ^ jpfmt's LK-Value is this shape exactly - stage              
009800*             every count/amount here before the CALL so the              
009900*             passed operand always matches its picture.                  
010000     03  WS-Fmt-Value-Bytes  redefines WS-Fmt-Value                       
010100                               pic x(6).                                  
010200*           ^ raw byte view, not relied on for logic - same               
010300*             shop habit as jpfmt's WS-Edit-0-Bytes.                      
010400     03  filler               pic x(10).                                  
010500*                                                                         
010600 01  WS-Swap-Area.                                                        
010700     03  WS-Swap-Key          pic x(20).                                  
010800     03  WS-Swap-Key-1  redefines WS-Swap-Key                             
010900                               pic x(1).                                  
011000*           ^ peek-the-first-byte view, not used in logic -               
011100*             same shop habit as jpfmt's WS-Chosen-Len-1.                 
011200     03  WS-Swap-Count        pic 9(7)  comp-3.                           
011300*                                                                         
011400 01  WS-Count-Ed              pic x(20).                                  
011500*                                                                         
011600*****************************************************************         
011700* procedure division  -  open/read/accumulate/sort/write/close.           
011800*****************************************************************         
011900 procedure division.                                                      
012000*                                                                         
012100 aa000-Main section.                                                      
012200     perform ab001-Open-Input thru ab002-Exit.                            
012300     move zero to WS-Tbl-Cnt.                                             
012400     perform ab010-Read-Loop until WS-EOF-Yes.                            
012500     perform ab800-Sort-Table.                                            
012600     perform ab900-Write-Loop varying WS-Tbl-Ix from 1 by 1               
012700             until WS-Tbl-Ix > WS-Tbl-Cnt.                                
012800     display "JP005 - " WS-Recs-Read " lines read.".                      
012900     close JP-Job-File MR05-Out-File.                                     
013000     goback.                                                              
013100 aa000-Exit.                                                              
013200     exit section.                                                        
013300*                                                                         
013400*****************************************************************         
013500* ab001/ab002  -  open both files as one unit; either failing             
013600* aborts the step, so the pair is driven by a single PERFORM              
013700* THRU rather than two separate calls.                                    
013800*****************************************************************         
013900 ab001-Open-Input section.                                                
014000     open input  JP-Job-File.                                             
014100     if JP-Job-File-Status not = "00"                                     
014200        display "JP005 - jobs.dat open failed, status "                   
014300                JP-Job-File-Status                                        
014400        move 16 to return-code                                            
014500        goback                                                            
014600     end-if.                                                              
014700 ab001-Exit.                                                              
014800     exit section.                                                        
014900*                                                                         
015000 ab002-Open-Output section.                                               
015100     open output MR05-Out-File.                                           
015200     if MR05-Status not = "00"                                            
015300        display "JP005 - MR05OUT open failed, status "                    
015400                MR05-Status                                               
015500        close JP-Job-File                                                 
015600        move 16 to return-code                                            
015700        goback                                                            
015800     end-if.                                                              
015900 ab002-Exit.                                                              
016000     exit section.                                                        
016100*                                                                         
016200 ab010-Read-Loop section.                                                 
016300     read JP-Job-File                                                     
016400          at end move "Y" to WS-EOF                                       
016500          not at end perform ab020-Process-Line                           
016600     end-read.                                                            
016700 ab010-Exit.                                                              
016800     exit section.                                                        
016900*                                                                         
017000 ab020-Process-Line section.                                              
017100     add 1 to WS-Recs-Read.                                               
017200     call "JPREC" using JP-Job-File-Line                                  
017300                         JP-Job-Record                                    
017400                         WS-Parse-OK.                                     
017500     if WS-Parse-OK-Yes                                                   
017600        perform ab030-Accumulate                                          
017700     end-if.                                                              
017800 ab020-Exit.                                                              
017900     exit section.                                                        
018000*                                                                         
018100 ab030-Accumulate section.                                                
018200     if JP-Education not = spaces                                         
018300        perform ab040-Find-Or-Add-Educ                                    
018400        add 1 to WS-Educ-Count (WS-Tbl-Ix)                                
018500     end-if.                                                              
018600 ab030-Exit.                                                              
018700     exit section.                                                        
018800*                                                                         
018900 ab040-Find-Or-Add-Educ section.                                          
019000     move "N" to WS-Found.                                                
019100     perform ab041-Search-Educ varying WS-Tbl-Ix from 1 by 1              
019200             until WS-Tbl-Ix > WS-Tbl-Cnt or WS-Found-Yes.                
019300     if WS-Found-Yes                                                      
019400        go to ab040-Exit                                                  
019500     end-if.                                                              
019600     add 1 to WS-Tbl-Cnt.                                                 
019700     move WS-Tbl-Cnt to WS-Tbl-Ix.                                        
019800     move JP-Education to WS-Educ-Key (WS-Tbl-Ix).                        
019900     move zero to WS-Educ-Count (WS-Tbl-Ix).                              
020000 ab040-Exit.                                                              
020100     exit section.                                                        
020200*                                                                         
020300 ab041-Search-Educ.                                                       
020400     if WS-Educ-Key (WS-Tbl-Ix) = JP-Education                            
020500        move "Y" to WS-Found                                              
020600     end-if.                                                              
020700*                                                                         
020800*****************************************************************         
020900* ab800-Sort-Table  -  classic exchange sort, ascending                   
021000* key; the table holds one row per distinct group, never                  
021100* more than a few hundred, so a plain repeat-the-pass-                    
021200* until-no-swap routine costs nothing worth a SORT verb.                  
021300*****************************************************************         
021400 ab800-Sort-Table section.                                                
021500     if WS-Tbl-Cnt < 2                                                    
021600        go to ab800-Sort-Exit                                             
021700     end-if.                                                              
021800     move "Y" to WS-Swap-Flag.                                            
021900     perform ab800-Sort-Pass until WS-Swap-Flag-No.                       
022000 ab800-Sort-Exit.                                                         
022100     exit section.                                                        
022200*                                                                         
022300 ab800-Sort-Pass.                                                         
022400     move "N" to WS-Swap-Flag.                                            
022500     perform ab800-Sort-Compare varying WS-Tbl-Ix from 1 by 1             
022600             until WS-Tbl-Ix > WS-Tbl-Cnt - 1.                            
022700*                                                                         
022800 ab800-Sort-Compare.                                                      
022900     if WS-Educ-Key (WS-Tbl-Ix)                                           
023000              > WS-Educ-Key (WS-Tbl-Ix + 1)                               
023100        move WS-Educ-Key (WS-Tbl-Ix) to WS-Swap-Key                       
023200        move WS-Educ-Count (WS-Tbl-Ix) to WS-Swap-Count                   
023300        move WS-Educ-Key (WS-Tbl-Ix + 1)                                  
023400                           to WS-Educ-Key (WS-Tbl-Ix)                     
023500        move WS-Educ-Count (WS-Tbl-Ix + 1)                                
023600                           to WS-Educ-Count (WS-Tbl-Ix)                   
023700        move WS-Swap-Key to WS-Educ-Key (WS-Tbl-Ix + 1)                   
023800        move WS-Swap-Count to WS-Educ-Count (WS-Tbl-Ix + 1)               
023900        move "Y" to WS-Swap-Flag                                          
024000     end-if.                                                              
024100*                                                                         
024200*****************************************************************         
024300* ab900/ab910  -  one tab-separated line per sorted education             
024400* row.                                                                    
024500*****************************************************************         
024600 ab900-Write-Loop.                                                        
024700     move WS-Educ-Count (WS-Tbl-Ix) to WS-Fmt-Value.                      
024800     call "JPFMT" using WS-Fmt-Value                                      
024900                         WS-Dec-0                                         
025000                         WS-Count-Ed.                                     
025100     perform ab910-Measure-Key-Len.                                       
025200     move spaces to MR05-Out-Line.                                        
025300     string WS-Educ-Key (WS-Tbl-Ix) (1:WS-Key-Len)                        
025400                                delimited by size                         
025500            WS-Tab              delimited by size                         
025600            WS-Count-Ed         delimited by space                        
025700            into MR05-Out-Line.                                           
025800     write MR05-Out-Record.                                               
025900*                                                                         
026000 ab910-Measure-Key-Len.                                                   
026100     perform ab911-Len-Scan varying WS-Scan-Ptr from 20 by -1             
026200             until WS-Scan-Ptr < 1                                        
026300                or WS-Educ-Key (WS-Tbl-Ix) (WS-Scan-Ptr:1)                
026400                                   not = space.                           
026500     move WS-Scan-Ptr to WS-Key-Len.                                      
026600*                                                                         
026700 ab911-Len-Scan.                                                          
026800     continue.                                                            
