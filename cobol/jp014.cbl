000100 identification          division.                                        
000200 program-id.              jp014.                                          
000300 author.                  K. M. Whitfield.                                
000400 installation.            Applewood Computers.                            
000500 date-written.            08/05/95.                                       
000600 date-compiled.                                                           
000700 security.                Confidential - internal use only.               
000800*                                                                         
000900*****************************************************************         
001000* MR14 - Skill Collection.  Same BR8 explosion as MR3/MR4 but             
001100* restricted to postings JPREC flagged as high-collection                 
001200* (BR10); groups by skill tag and emits the group's total                 
001300* collection count and posting count, ascending skill order,              
001400* to MR14OUT.                                                             
001500*                                                                         
001600* Called modules -                                                        
001700*     jprec   (parse one job-posting line)                                
001800*     jpfmt   (de-edit a comp-3 amount)                                   
001900*                                                                         
002000* Changes -                                                               
002100* 08/05/95 kmw - Created as a filtered tag-explosion sum shell,           
002200*                sister to rdg's scrap-rate report, for the               
002300*                defect-code-by-part report.                              
002400* 19/04/96 rdg - Table search widened to a full linear scan,              
002500*                same fix as the skill-count shell.                       
002600* 11/09/98 kmw - Y2K review - no date content in this shell,              
002700*                none needed.                                             
002800* 19/11/25 vbc - Repointed at the job-posting extract for the             
002900*                JPA suite; explodes the skill-tag list per               
003000*                BR8, restricted to BR10 high-collection                  
003100*                postings.  Req JPA-118.                                  
003200*****************************************************************         
003300*                                                                         
003400 environment              division.                                       
003500 configuration            section.                                        
003600 source-computer.         applewood-3090.                                 
003700 object-computer.         applewood-3090.                                 
003800 special-names.                                                           
003900     c01 is top-of-form.                                                  
004000*                                                                         
004100 input-output             section.                                        
004200 file-control.                                                            
004300     copy "seljpin.cob".                                                  
004400     copy "seljpout.cob"  replacing  Out-File  by  MR14-Out-File,         
004500                                       "JPOUT"   by  "MR14OUT",           
004600                                       Out-Status by MR14-Status.         
004700*                                                                         
004800 data                     division.                                       
004900 file                     section.                                        
005000     copy "fdjpin.cob".                                                   
005100     copy "fdjpout.cob"  replacing  Out-File   by                         
005200                           MR14-Out-File,                                 
005300                           Out-Record by MR14-Out-Record,                 
005400                           Out-Line   by MR14-Out-Line.                   
005500*                                                                         
005600 working-storage          section.                                        
005700     copy "wsjprec.cob".                                                  
005800*                                                                         
005900*                                                                         
006000*****************************************************************         
006100* WS-Skill-Tbl  -  one row per distinct skill tag that has at             
006200* least one high-collection posting; 300 rows, same headroom              
006300* as MR3/MR4.                                                             
006400*****************************************************************         
006500 01  WS-Skill-Tbl.                                                        
006600     03  WS-Skill-Row  occurs 300 times.                                  
006700         05  WS-Skill-Key       pic x(40).                                
006800         05  WS-Skill-Count     pic 9(7)  comp-3.                         
006900         05  WS-Skill-Sum-Coll  pic 9(9)  comp-3.                         
007000*                                                                         
007100*                                                                         
007200*****************************************************************         
007300* WS-77-Area  -  standalone counters and switches, kept outside           
007400* the 01 groups per the shop's working-storage habit.                     
007500*****************************************************************         
007600 77  WS-Recs-Read          pic 9(7)  comp  value zero.                    
007700 77  WS-Found             pic x  value "N".                               
007800     88  WS-Found-Yes              value "Y".                             
007900     88  WS-Found-No               value "N".                             
008000 77  WS-EOF               pic x  value "N".                               
008100     88  WS-EOF-Yes                value "Y".                             
008200     88  WS-EOF-No                 value "N".                             
008300 77  WS-Parse-OK          pic x.                                          
008400     88  WS-Parse-OK-Yes           value "Y".                             
008500     88  WS-Parse-OK-No            value "N".                             
008600 77  WS-Swap-Flag         pic x.                                          
008700     88  WS-Swap-Flag-Yes          value "Y".                             
008800     88  WS-Swap-Flag-No           value "N".                             
008900*                                                                         
009000 01  WS-Ctrl-Area.                                                        
009100     03  WS-Tbl-Cnt           pic 9(4)  comp.                             
009200     03  WS-Tbl-Ix            pic 9(4)  comp.                             
009300     03  WS-Scan-Ptr          pic 9(4)  comp.                             
009400     03  WS-Key-Len           pic 9(4)  comp.                             
009500     03  WS-Tab               pic x  value x"09".                         
009600     03  WS-Dec-0             pic 9  value 0.                             
009700     03  WS-Dec-0-Byte  redefines WS-Dec-0                                
009800                               pic x.                                     
009900     03  WS-Fmt-Value         pic s9(9)v99  comp-3.                       
010000*           ^ jpfmt's LK-Value is this shape exactly - stage              
010100*             every count/amount here before the CALL so the              
010200*             passed operand always matches its picture.                  
010300     03  WS-Fmt-Value-Bytes  redefines WS-Fmt-Value                       
010400                               pic x(6).                                  
010500*           ^ raw byte view, not relied on for logic - same               
010600*             shop habit as jpfmt's WS-Edit-0-Bytes.                      
010700     03  filler               pic x(10).                                  
010800*                                                                         
010900 01  WS-Swap-Area.                                                        
011000     03  WS-Swap-Key          pic x(40).                                  
011100     03  WS-Swap-Key-1  redefines WS-Swap-Key                             
011200                               pic x(1).                                  
011300*           ^ peek-the-first-byte view, not used in logic -               
011400*             same shop habit as jpfmt's WS-Chosen-Len-1.                 
011500     03  WS-Swap-Count        pic 9(7)  comp-3.                           
011600     03  WS-Swap-Sum-Coll     pic 9(9)  comp-3.                           
011700*                                                                         
011800 01  WS-Edit-Area.                                                        
011900     03  WS-Coll-Ed           pic x(20).                                  
012000     03  WS-Count-Ed          pic x(20).                                  
012100*                                                                         
012200*****************************************************************         
012300* procedure division  -  open/read/accumulate/sort/write/close.           
012400*****************************************************************         
012500 procedure division.                                                      
012600*                                                                         
012700 aa000-Main section.                                                      
012800     perform ab001-Open-Input thru ab002-Exit.                            
012900     move zero to WS-Tbl-Cnt.                                             
013000     perform ab010-Read-Loop until WS-EOF-Yes.                            
013100     perform ab800-Sort-Table.                                            
013200     perform ab900-Write-Loop varying WS-Tbl-Ix from 1 by 1               
013300             until WS-Tbl-Ix > WS-Tbl-Cnt.                                
013400     display "JP014 - " WS-Recs-Read " lines read.".                      
013500     close JP-Job-File MR14-Out-File.                                     
013600     goback.                                                              
013700 aa000-Exit.                                                              
013800     exit section.                                                        
013900*                                                                         
014000*****************************************************************         
014100* ab001/ab002  -  open both files as one unit; either failing             
014200* aborts the step, so the pair is driven by a single PERFORM              
014300* THRU rather than two separate calls.                                    
014400*****************************************************************         
014500 ab001-Open-Input section.                                                
014600     open input  JP-Job-File.                                             
014700     if JP-Job-File-Status not = "00"                                     
014800        display "JP014 - jobs.dat open failed, status "                   
014900                JP-Job-File-Status                                        
015000        move 16 to return-code                                            
015100        goback                                                            
015200     end-if.                                                              
015300 ab001-Exit.                                                              
015400     exit section.                                                        
015500*                                                                         
015600 ab002-Open-Output section.                                               
015700     open output MR14-Out-File.                                           
015800     if MR14-Status not = "00"                                            
015900        display "JP014 - MR14OUT open failed, status "                    
016000                MR14-Status                                               
016100        close JP-Job-File                                                 
016200        move 16 to return-code                                            
016300        goback                                                            
016400     end-if.                                                              
016500 ab002-Exit.                                                              
016600     exit section.                                                        
016700*                                                                         
016800 ab010-Read-Loop section.                                                 
016900     read JP-Job-File                                                     
017000          at end move "Y" to WS-EOF                                       
017100          not at end perform ab020-Process-Line                           
017200     end-read.                                                            
017300 ab010-Exit.                                                              
017400     exit section.                                                        
017500*                                                                         
017600 ab020-Process-Line section.                                              
017700     add 1 to WS-Recs-Read.                                               
017800     call "JPREC" using JP-Job-File-Line                                  
017900                         JP-Job-Record                                    
018000                         WS-Parse-OK.                                     
018100     if WS-Parse-OK-Yes                                                   
018200        perform ab030-Accumulate                                          
018300     end-if.                                                              
018400 ab020-Exit.                                                              
018500     exit section.                                                        
018600*                                                                         
018700*****************************************************************         
018800* ab030/ab031  -  BR10 high-collection filter gates the whole             
018900* posting; a posting that passes still explodes into one row              
019000* per tag, each one crediting the same collection count.                  
019100*****************************************************************         
019200 ab030-Accumulate section.                                                
019300     if JP-Is-High-Collection-Yes                                         
019400        perform ab031-Accum-One-Skill varying JP-Skl-Ix                   
019500                from 1 by 1 until JP-Skl-Ix > JP-Skill-Tag-Count          
019600     end-if.                                                              
019700 ab030-Exit.                                                              
019800     exit section.                                                        
019900*                                                                         
020000 ab031-Accum-One-Skill.                                                   
020100     if JP-Skill-Tag (JP-Skl-Ix) not = spaces                             
020200        perform ab040-Find-Or-Add-Skill                                   
020300        add 1 to WS-Skill-Count (WS-Tbl-Ix)                               
020400        add JP-Collection-Count                                           
020500                   to WS-Skill-Sum-Coll (WS-Tbl-Ix)                       
020600     end-if.                                                              
020700*                                                                         
020800 ab040-Find-Or-Add-Skill section.                                         
020900     move "N" to WS-Found.                                                
021000     perform ab041-Search-Skill varying WS-Tbl-Ix from 1 by 1             
021100             until WS-Tbl-Ix > WS-Tbl-Cnt or WS-Found-Yes.                
021200     if WS-Found-Yes                                                      
021300        go to ab040-Exit                                                  
021400     end-if.                                                              
021500     add 1 to WS-Tbl-Cnt.                                                 
021600     move WS-Tbl-Cnt to WS-Tbl-Ix.                                        
021700     move JP-Skill-Tag (JP-Skl-Ix) to WS-Skill-Key (WS-Tbl-Ix).           
021800     move zero to WS-Skill-Count (WS-Tbl-Ix)                              
021900                  WS-Skill-Sum-Coll (WS-Tbl-Ix).                          
022000 ab040-Exit.                                                              
022100     exit section.                                                        
022200*                                                                         
022300 ab041-Search-Skill.                                                      
022400     if WS-Skill-Key (WS-Tbl-Ix) = JP-Skill-Tag (JP-Skl-Ix)               
022500        move "Y" to WS-Found                                              
022600     end-if.                                                              
022700*                                                                         
022800*****************************************************************         
022900* ab800-Sort-Table  -  classic exchange sort, ascending                   
023000* key; the table holds one row per distinct group, never                  
023100* more than a few hundred, so a plain repeat-the-pass-                    
023200* until-no-swap routine costs nothing worth a SORT verb.                  
023300*****************************************************************         
023400 ab800-Sort-Table section.                                                
023500     if WS-Tbl-Cnt < 2                                                    
023600        go to ab800-Sort-Exit                                             
023700     end-if.                                                              
023800     move "Y" to WS-Swap-Flag.                                            
023900     perform ab800-Sort-Pass until WS-Swap-Flag-No.                       
024000 ab800-Sort-Exit.                                                         
024100     exit section.                                                        
024200*                                                                         
024300 ab800-Sort-Pass.                                                         
024400     move "N" to WS-Swap-Flag.                                            
024500     perform ab800-Sort-Compare varying WS-Tbl-Ix from 1 by 1             
024600             until WS-Tbl-Ix > WS-Tbl-Cnt - 1.                            
024700*                                                                         
024800 ab800-Sort-Compare.                                                      
024900     if WS-Skill-Key (WS-Tbl-Ix)                                          
025000              > WS-Skill-Key (WS-Tbl-Ix + 1)                              
025100        move WS-Skill-Key (WS-Tbl-Ix) to WS-Swap-Key                      
025200        move WS-Skill-Count (WS-Tbl-Ix) to WS-Swap-Count                  
025300        move WS-Skill-Sum-Coll (WS-Tbl-Ix) to WS-Swap-Sum-Coll            
025400        move WS-Skill-Key (WS-Tbl-Ix + 1)                                 
025500                           to WS-Skill-Key (WS-Tbl-Ix)                    
025600        move WS-Skill-Count (WS-Tbl-Ix + 1)                               
025700                           to WS-Skill-Count (WS-Tbl-Ix)                  
025800        move WS-Skill-Sum-Coll (WS-Tbl-Ix + 1)                            
025900                           to WS-Skill-Sum-Coll (WS-Tbl-Ix)               
026000        move WS-Swap-Key to WS-Skill-Key (WS-Tbl-Ix + 1)                  
026100        move WS-Swap-Count to WS-Skill-Count (WS-Tbl-Ix + 1)              
026200        move WS-Swap-Sum-Coll to WS-Skill-Sum-Coll (WS-Tbl-Ix + 1)        
026300        move "Y" to WS-Swap-Flag                                          
026400     end-if.                                                              
026500*                                                                         
026600*****************************************************************         
026700* ab900/ab910  -  one 3-column line per sorted skill row.                 
026800* Column order is sum-of-collection then count, per SPEC.                 
026900*****************************************************************         
027000 ab900-Write-Loop.                                                        
027100     move WS-Skill-Sum-Coll (WS-Tbl-Ix) to WS-Fmt-Value.                  
027200     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Coll-Ed.                 
027300     move WS-Skill-Count (WS-Tbl-Ix) to WS-Fmt-Value.                     
027400     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Count-Ed.                
027500     perform ab910-Measure-Key-Len.                                       
027600     move spaces to MR14-Out-Line.                                        
027700     string WS-Skill-Key (WS-Tbl-Ix) (1:WS-Key-Len)                       
027800                                delimited by size                         
027900            WS-Tab              delimited by size                         
028000            WS-Coll-Ed          delimited by space                        
028100            WS-Tab              delimited by size                         
028200            WS-Count-Ed         delimited by space                        
028300            into MR14-Out-Line.                                           
028400     write MR14-Out-Record.                                               
028500*                                                                         
028600 ab910-Measure-Key-Len.                                                   
028700     perform ab911-Len-Scan varying WS-Scan-Ptr from 40 by -1             
028800             until WS-Scan-Ptr < 1                                        
028900                or WS-Skill-Key (WS-Tbl-Ix) (WS-Scan-Ptr:1)               
029000                                   not = space.                           
029100     move WS-Scan-Ptr to WS-Key-Len.                                      
029200*                                                                         
029300 ab911-Len-Scan.                                                          
029400     continue.                                                            
