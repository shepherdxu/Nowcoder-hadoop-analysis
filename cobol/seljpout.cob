000100* JPA file control - generic MR0nn summary output - always                
000200* copied with REPLACING, never compiled as-is.                            
000300* 04/03/89 kmw - Created.                                                 
000400* 19/11/25 vbc - Generalised from 15 near-identical SELECTs               
000500*                that were appearing one per MR0nn program.               
000600 select  Out-File  assign  "JPOUT"                                        
000700         organization  line sequential                                    
000800         file status   is Out-Status.                                     
