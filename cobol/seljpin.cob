000100* JPA file control - Jobs extract, input, all MR0nn units.                
000200* 27/02/89 kmw - Created.                                                 
000300 select  JP-Job-File  assign  "JOBSIN"                                    
000400         organization  line sequential                                    
000500         file status   is JP-Job-File-Status.                             
