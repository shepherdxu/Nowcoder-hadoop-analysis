000100* JPA fd - Jobs extract, input.  One scraped json line or                 
000200* array-formatting artifact ("[", "]", trailing ",") per record.          
000300* 27/02/89 kmw - Created.                                                 
000400 fd  JP-Job-File.                                                         
000500 01  JP-Job-File-Record.                                                  
000600     03  JP-Job-File-Line       pic x(3990).                              
000700     03  filler                 pic x(10).                                
