000100* JPA fd - generic MR0nn summary output record - tab                      
000200* separated key/value text, always copied with REPLACING.                 
000300* 04/03/89 kmw - Created.                                                 
000400* 19/11/25 vbc - Generalised, see seljpout.cob note.                      
000500 fd  Out-File.                                                            
000600 01  Out-Record.                                                          
000700     03  Out-Line               pic x(250).                               
000800     03  filler                 pic x(10).                                
