000100 identification          division.                                        
000200 program-id.              jp011.                                          
000300 author.                  R. D. Guest.                                    
000400 installation.            Applewood Computers.                            
000500 date-written.            14/02/94.                                       
000600 date-compiled.                                                           
000700 security.                Confidential - internal use only.               
000800*                                                                         
000900*****************************************************************         
001000* MR11 - High Collection.  Keeps only postings JPREC flagged              
001100* as high-collection (BR10, collection count 50 or over) and              
001200* groups them by effective city; emits the group size and the             
001300* group's total collection count, ascending city order, to                
001400* MR11OUT.                                                                
001500*                                                                         
001600* Called modules -                                                        
001700*     jprec   (parse one job-posting line)                                
001800*     jpfmt   (de-edit a comp-3 amount)                                   
001900*                                                                         
002000* Changes -                                                               
002100* 14/02/94 rdg - Created as a filtered count-plus-sum variant             
002200*                of the group shells, for the back-order                  
002300*                exceptions report.                                       
002400* 11/09/98 rdg - Y2K review - no date content in this shell,              
002500*                none needed.                                             
002600* 19/11/25 vbc - Repointed at the job-posting extract for the             
002700*                JPA suite; keeps only BR10 high-collection               
002800*                postings, groups by effective city, emits                
002900*                group size and total collection count.                   
003000*                Req JPA-118.                                             
003100*****************************************************************         
003200*                                                                         
003300 environment              division.                                       
003400 configuration            section.                                        
003500 source-computer.         applewood-3090.                                 
003600 object-computer.         applewood-3090.                                 
003700 special-names.                                                           
003800     c01 is top-of-form.                                                  
003900*                                                                         
004000 input-output             section.                                        
004100 file-control.                                                            
004200     copy "seljpin.cob".                                                  
004300     copy "seljpout.cob"  replacing  Out-File  by  MR11-Out-File,         
004400                                       "JPOUT"   by  "MR11OUT",           
004500                                       Out-Status by MR11-Status.         
004600*                                                                         
004700 data                     division.                                       
004800 file                     section.                                        
004900     copy "fdjpin.cob".                                                   
005000     copy "fdjpout.cob"  replacing  Out-File   by                         
005100                           MR11-Out-File,                                 
005200                           Out-Record by MR11-Out-Record,                 
005300                           Out-Line   by MR11-Out-Line.                   
005400*                                                                         
005500 working-storage          section.                                        
005600     copy "wsjprec.cob".                                                  
005700*                                                                         
005800*                                                                         
005900*****************************************************************         
006000* WS-City-Tbl  -  one row per distinct effective-city with at             
006100* least one high-collection posting.                                      
006200*****************************************************************         
006300 01  WS-City-Tbl.                                                         
006400     03  WS-City-Row  occurs 30 times.                                    
006500         05  WS-City-Key       pic x(20).                                 
006600         05  WS-City-Count     pic 9(7)  comp-3.                          
006700         05  WS-City-Sum-Coll  pic 9(9)  comp-3.                          
006800*                                                                         
006900*                                                                         
007000*****************************************************************         
007100* WS-77-Area  -  standalone counters and switches, kept outside           
007200* the 01 groups per the shop's working-storage habit.                     
007300*****************************************************************         
007400 77  WS-Recs-Read          pic 9(7)  comp  value zero.                    
007500 77  WS-Found             pic x  value "N".                               
007600     88  WS-Found-Yes              value "Y".                             
007700     88  WS-Found-No               value "N".                             
007800 77  WS-EOF               pic x  value "N".                               
007900     88  WS-EOF-Yes                value "Y".                             
008000     88  WS-EOF-No                 value "N".                             
008100 77  WS-Parse-OK          pic x.                                          
008200     88  WS-Parse-OK-Yes           value "Y".                             
008300     88  WS-Parse-OK-No            value "N".                             
008400 77  WS-Swap-Flag         pic x.                                          
008500     88  WS-Swap-Flag-Yes          value "Y".                             
008600     88  WS-Swap-Flag-No           value "N".                             
008700*                                                                         
008800 01  WS-Ctrl-Area.                                                        
008900     03  WS-Tbl-Cnt           pic 9(4)  comp.                             
009000     03  WS-Tbl-Ix            pic 9(4)  comp.                             
009100     03  WS-Scan-Ptr          pic 9(4)  comp.                             
009200     03  WS-Key-Len           pic 9(4)  comp.                             
009300     03  WS-Tab               pic x  value x"09".                         
009400     03  WS-Dec-0             pic 9  value 0.                             
009500     03  WS-Dec-0-Byte  redefines WS-Dec-0                                
009600                               pic x.                                     
009700     03  WS-Fmt-Value         pic s9(9)v99  comp-3.                       
009800*           ^ jpfmt's LK-Value is this shape exactly - stage              
009900*             every count/amount here before the CALL so the              
010000*             passed operand always matches its picture.                  
010100     03  WS-Fmt-Value-Bytes  redefines WS-Fmt-Value                       
010200                               pic x(6).                                  
010300*           ^ raw byte view, not relied on for logic - same               
010400*             shop habit as jpfmt's WS-Edit-0-Bytes.                      
010500     03  filler               pic x(10).                                  
010600*                                                                         
010700 01  WS-Swap-Area.                                                        
010800     03  WS-Swap-Key          pic x(20).                                  
010900     03  WS-Swap-Key-1  redefines WS-Swap-Key                             
011000                               pic x(1).                                  
011100*           ^ peek-the-first-byte view, not used in logic -               
011200*             same shop habit as jpfmt's WS-Chosen-Len-1.                 
011300     03  WS-Swap-Count        pic 9(7)  comp-3.                           
011400     03  WS-Swap-Sum-Coll     pic 9(9)  comp-3.                           
011500*                                                                         
011600 01  WS-Edit-Area.                                                        
011700     03  WS-Count-Ed          pic x(20).                                  
011800     03  WS-Coll-Ed           pic x(20).                                  
011900*                                                                         
012000*****************************************************************         
012100* procedure division  -  open/read/accumulate/sort/write/close.           
012200*****************************************************************         
012300 procedure division.                                                      
012400*                                                                         
012500 aa000-Main section.                                                      
012600     perform ab001-Open-Input thru ab002-Exit.                            
012700     move zero to WS-Tbl-Cnt.                                             
012800     perform ab010-Read-Loop until WS-EOF-Yes.                            
012900     perform ab800-Sort-Table.                                            
013000     perform ab900-Write-Loop varying WS-Tbl-Ix from 1 by 1               
013100             until WS-Tbl-Ix > WS-Tbl-Cnt.                                
013200     display "JP011 - " WS-Recs-Read " lines read.".                      
013300     close JP-Job-File MR11-Out-File.                                     
013400     goback.                                                              
013500 aa000-Exit.                                                              
013600     exit section.                                                        
013700*                                                                         
013800*****************************************************************         
013900* ab001/ab002  -  open both files as one unit; either failing             
014000* aborts the step, so the pair is driven by a single PERFORM              
014100* THRU rather than two separate calls.                                    
014200*****************************************************************         
014300 ab001-Open-Input section.                                                
014400     open input  JP-Job-File.                                             
014500     if JP-Job-File-Status not = "00"                                     
014600        display "JP011 - jobs.dat open failed, status "                   
014700                JP-Job-File-Status                                        
014800        move 16 to return-code                                            
014900        goback                                                            
015000     end-if.                                                              
015100 ab001-Exit.                                                              
015200     exit section.                                                        
015300*                                                                         
015400 ab002-Open-Output section.                                               
015500     open output MR11-Out-File.                                           
015600     if MR11-Status not = "00"                                            
015700        display "JP011 - MR11OUT open failed, status "                    
015800                MR11-Status                                               
015900        close JP-Job-File                                                 
016000        move 16 to return-code                                            
016100        goback                                                            
016200     end-if.                                                              
016300 ab002-Exit.                                                              
016400     exit section.                                                        
016500*                                                                         
016600 ab010-Read-Loop section.                                                 
016700     read JP-Job-File                                                     
016800          at end move "Y" to WS-EOF                                       
016900          not at end perform ab020-Process-Line                           
017000     end-read.                                                            
017100 ab010-Exit.                                                              
017200     exit section.                                                        
017300*                                                                         
017400 ab020-Process-Line section.                                              
017500     add 1 to WS-Recs-Read.                                               
017600     call "JPREC" using JP-Job-File-Line                                  
017700                         JP-Job-Record                                    
017800                         WS-Parse-OK.                                     
017900     if WS-Parse-OK-Yes                                                   
018000        perform ab030-Accumulate                                          
018100     end-if.                                                              
018200 ab020-Exit.                                                              
018300     exit section.                                                        
018400*                                                                         
018500*****************************************************************         
018600* ab030  -  BR10 high-collection filter.                                  
018700*****************************************************************         
018800 ab030-Accumulate section.                                                
018900     if JP-Is-High-Collection-Yes                                         
019000              and JP-Effective-City not = spaces                          
019100        perform ab040-Find-Or-Add-City                                    
019200        add 1 to WS-City-Count (WS-Tbl-Ix)                                
019300        add JP-Collection-Count                                           
019400                   to WS-City-Sum-Coll (WS-Tbl-Ix)                        
019500     end-if.                                                              
019600 ab030-Exit.                                                              
019700     exit section.                                                        
019800*                                                                         
019900 ab040-Find-Or-Add-City section.                                          
020000     move "N" to WS-Found.                                                
020100     perform ab041-Search-City varying WS-Tbl-Ix from 1 by 1              
020200             until WS-Tbl-Ix > WS-Tbl-Cnt or WS-Found-Yes.                
020300     if WS-Found-Yes                                                      
020400        go to ab040-Exit                                                  
020500     end-if.                                                              
020600     add 1 to WS-Tbl-Cnt.                                                 
020700     move WS-Tbl-Cnt to WS-Tbl-Ix.                                        
020800     move JP-Effective-City to WS-City-Key (WS-Tbl-Ix).                   
020900     move zero to WS-City-Count (WS-Tbl-Ix)                               
021000                  WS-City-Sum-Coll (WS-Tbl-Ix).                           
021100 ab040-Exit.                                                              
021200     exit section.                                                        
021300*                                                                         
021400 ab041-Search-City.                                                       
021500     if WS-City-Key (WS-Tbl-Ix) = JP-Effective-City                       
021600        move "Y" to WS-Found                                              
021700     end-if.                                                              
021800*                                                                         
021900*****************************************************************         
022000* ab800-Sort-Table  -  classic exchange sort, ascending                   
022100* key; the table holds one row per distinct group, never                  
022200* more than a few hundred, so a plain repeat-the-pass-                    
022300* until-no-swap routine costs nothing worth a SORT verb.                  
022400*****************************************************************         
022500 ab800-Sort-Table section.                                                
022600     if WS-Tbl-Cnt < 2                                                    
022700        go to ab800-Sort-Exit                                             
022800     end-if.                                                              
022900     move "Y" to WS-Swap-Flag.                                            
023000     perform ab800-Sort-Pass until WS-Swap-Flag-No.                       
023100 ab800-Sort-Exit.                                                         
023200     exit section.                                                        
023300*                                                                         
023400 ab800-Sort-Pass.                                                         
023500     move "N" to WS-Swap-Flag.                                            
023600     perform ab800-Sort-Compare varying WS-Tbl-Ix from 1 by 1             
023700             until WS-Tbl-Ix > WS-Tbl-Cnt - 1.                            
023800*                                                                         
023900 ab800-Sort-Compare.                                                      
024000     if WS-City-Key (WS-Tbl-Ix)                                           
024100              > WS-City-Key (WS-Tbl-Ix + 1)                               
024200        move WS-City-Key (WS-Tbl-Ix) to WS-Swap-Key                       
024300        move WS-City-Count (WS-Tbl-Ix) to WS-Swap-Count                   
024400        move WS-City-Sum-Coll (WS-Tbl-Ix) to WS-Swap-Sum-Coll             
024500        move WS-City-Key (WS-Tbl-Ix + 1)                                  
024600                           to WS-City-Key (WS-Tbl-Ix)                     
024700        move WS-City-Count (WS-Tbl-Ix + 1)                                
024800                           to WS-City-Count (WS-Tbl-Ix)                   
024900        move WS-City-Sum-Coll (WS-Tbl-Ix + 1)                             
025000                           to WS-City-Sum-Coll (WS-Tbl-Ix)                
025100        move WS-Swap-Key to WS-City-Key (WS-Tbl-Ix + 1)                   
025200        move WS-Swap-Count to WS-City-Count (WS-Tbl-Ix + 1)               
025300        move WS-Swap-Sum-Coll to WS-City-Sum-Coll (WS-Tbl-Ix + 1)         
025400        move "Y" to WS-Swap-Flag                                          
025500     end-if.                                                              
025600*                                                                         
025700*****************************************************************         
025800* ab900/ab910  -  one 3-column line per sorted city row.                  
025900*****************************************************************         
026000 ab900-Write-Loop.                                                        
026100     move WS-City-Count (WS-Tbl-Ix) to WS-Fmt-Value.                      
026200     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Count-Ed.                
026300     move WS-City-Sum-Coll (WS-Tbl-Ix) to WS-Fmt-Value.                   
026400     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Coll-Ed.                 
026500     perform ab910-Measure-Key-Len.                                       
026600     move spaces to MR11-Out-Line.                                        
026700     string WS-City-Key (WS-Tbl-Ix) (1:WS-Key-Len)                        
026800                                delimited by size                         
026900            WS-Tab              delimited by size                         
027000            WS-Count-Ed         delimited by space                        
027100            WS-Tab              delimited by size                         
027200            WS-Coll-Ed          delimited by space                        
027300            into MR11-Out-Line.                                           
027400     write MR11-Out-Record.                                               
027500*                                                                         
027600 ab910-Measure-Key-Len.                                                   
027700     perform ab911-Len-Scan varying WS-Scan-Ptr from 20 by -1             
027800             until WS-Scan-Ptr < 1                                        
027900                or WS-City-Key (WS-Tbl-Ix) (WS-Scan-Ptr:1)                
028000                                   not = space.                           
028100     move WS-Scan-Ptr to WS-Key-Len.                                      
028200*                                                                         
028300 ab911-Len-Scan.                                                          
028400     continue.                                                            
