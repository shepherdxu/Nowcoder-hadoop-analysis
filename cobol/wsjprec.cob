000100*****************************************************************         
000200*                                                                         
000300*    JPA  --  Job Posting Record  (shared record layout)                  
000400*    One parsed job posting, as produced by JPREC and                     
000500*    consumed by every MR0nn unit.                                        
000600*                                                                         
000700*****************************************************************         
000800*                                                                         
000900* Raw JSON fields in scraper key order - see ab0nn paras                  
001000* of JPREC for the tag each one is lifted from.                           
001100*                                                                         
001200* 18/02/89 kmw - Created for the recruiting-data extract job.             
001300* 11/09/98 kmw - Y2K review of date-shaped text fields below -            
001400*                Grad-Year kept as text, no 2-digit year used.            
001500* 07/03/09 vbc - Field widths rechecked against live extract              
001600*                samples, Company-Nature widened 30 -> 40.                
001700* 24/11/25 vbc - Added Collection-Raw & Posting-Status for the            
001800*                MR11/12/13/14/15 (high-collection / active /             
001900*                negotiable) units.  Req JPA-118.                         
002000*                                                                         
002100 01  JP-Job-Record.                                                       
002200     03  JP-Job-Name             pic x(120).                              
002300     03  JP-Company-Name        pic x(80).                                
002400     03  JP-Salary-Raw          pic x(40).                                
002500     03  JP-Education           pic x(20).                                
002600     03  JP-City                pic x(20).                                
002700     03  JP-Job-Type            pic x(20).                                
002800     03  JP-Recruit-Count       pic x(10).                                
002900     03  JP-Company-Type        pic x(40).                                
003000     03  JP-Company-Nature      pic x(40).                                
003100     03  JP-Graduate-Year       pic x(10).                                
003200     03  JP-Grad-Year-Num  redefines JP-Graduate-Year                     
003300                              pic 9(10).                                  
003400*                                  ^ numeric peek only, used              
003500*   when Grad-Year is a bare 4 digit year - not relied on.                
003600     03  JP-Workdays-Per-Week   pic x(10).                                
003700     03  JP-Intern-Duration     pic x(20).                                
003800     03  JP-Has-Conversion      pic x(10).                                
003900     03  JP-Job-Desc            pic x(2000).                              
004000     03  JP-Job-Link            pic x(200).                               
004100     03  JP-Job-Id              pic x(40).                                
004200     03  JP-Skill-Tags-Raw      pic x(200).                               
004300     03  JP-Recruit-Type        pic x(20).                                
004400     03  JP-Collection-Raw      pic x(10).                                
004500     03  JP-Posting-Status      pic x(20).                                
004600*                                                                         
004700* Derived block - built by JPREC paras ab030 thru ab080.                  
004800* Cleared as one unit via JP-Derived-Clear before each parse              
004900* so an unset amount never carries a stale value forward.                 
005000     03  JP-Derived.                                                      
005100         05  JP-Min-Salary          pic 9(7)  comp-3.                     
005200         05  JP-Max-Salary          pic 9(7)  comp-3.                     
005300         05  JP-Salary-Months       pic 9(2)  comp-3.                     
005400         05  JP-Avg-Monthly-Salary  pic 9(7)  comp-3.                     
005500         05  JP-Annual-Salary       pic 9(8)  comp-3.                     
005600     03  JP-Derived-Clear  redefines JP-Derived                           
005700                              pic 9(31)  comp-3.                          
005800*                                  ^ move zero here to clear all          
005900     03  JP-Min-Salary-Set      pic x  value "N".                         
006000         88  JP-Min-Salary-Is-Set       value "Y".                        
006100         88  JP-Min-Salary-Not-Set      value "N".                        
006200     03  JP-Effective-City      pic x(20).                                
006300*                                                                         
006400* Skill tags explode into this table - BR8.  20 slots covers              
006500* every tag list seen in sample extracts with headroom.                   
006600     03  JP-Skill-Tag-Tbl  occurs 20 times                                
006700                           indexed by JP-Skl-Ix.                          
006800         05  JP-Skill-Tag       pic x(40).                                
006900     03  JP-Skill-Tag-Count     pic 99  comp.                             
007000*                                                                         
007100     03  JP-Is-Internship       pic x  value "N".                         
007200         88  JP-Is-Internship-Yes       value "Y".                        
007300         88  JP-Is-Internship-No        value "N".                        
007400     03  JP-Collection-Count    pic 9(7)  comp-3.                         
007500     03  JP-Is-High-Collection  pic x  value "N".                         
007600         88  JP-Is-High-Collection-Yes  value "Y".                        
007700         88  JP-Is-High-Collection-No   value "N".                        
007800     03  JP-Is-Active           pic x  value "N".                         
007900         88  JP-Is-Active-Yes           value "Y".                        
008000         88  JP-Is-Active-No            value "N".                        
008100     03  JP-Is-Negotiable       pic x  value "N".                         
008200         88  JP-Is-Negotiable-Yes       value "Y".                        
008300         88  JP-Is-Negotiable-No        value "N".                        
008400     03  filler                 pic x(20).                                
