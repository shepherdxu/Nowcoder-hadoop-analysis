000100 identification          division.                                        
000200 program-id.              jp003.                                          
000300 author.                  K. M. Whitfield.                                
000400 installation.            Applewood Computers.                            
000500 date-written.            03/04/90.                                       
000600 date-compiled.                                                           
000700 security.                Confidential - internal use only.               
000800*                                                                         
000900*****************************************************************         
001000* MR3 - Skill Count.  Explodes every posting's skill-tag list             
001100* (BR8 - JPREC has already split and trimmed it) and counts               
001200* postings per skill tag, no salary filter.  A posting with N             
001300* tags contributes N rows; a posting with none contributes                
001400* nothing.  Ascending skill order, to MR03OUT.                            
001500*                                                                         
001600* Called modules -                                                        
001700*     jprec   (parse one job-posting line)                                
001800*     jpfmt   (de-edit a comp-3 amount)                                   
001900*                                                                         
002000* Changes -                                                               
002100* 03/04/90 kmw - Created as the generic tag-explosion count               
002200*                shell, first used for the parts-catalogue                
002300*                cross-reference count.                                   
002400* 17/06/94 rdg - Table search widened to a full linear scan               
002500*                after the parts list outgrew the original                
002600*                fixed 40-row table.                                      
002700* 11/09/98 kmw - Y2K review - no date content in this shell,              
002800*                none needed.                                             
002900* 19/11/25 vbc - Repointed at the job-posting extract for the             
003000*                JPA suite; explodes the skill-tag list per               
003100*                BR8, no salary filter.  Req JPA-118.                     
003200* 22/11/25 vbc - Table widened 100 -> 300 once the live                   
003300*                extract's long tail of one-off skill texts               
003400*                showed up on the parallel run.                           
003500*****************************************************************         
003600*                                                                         
003700 environment              division.                                       
003800 configuration            section.                                        
003900 source-computer.         applewood-3090.                                 
004000 object-computer.         applewood-3090.                                 
004100 special-names.                                                           
004200     c01 is top-of-form.                                                  
004300*                                                                         
004400 input-output             section.                                        
004500 file-control.                                                            
004600     copy "seljpin.cob".                                                  
004700     copy "seljpout.cob"  replacing  Out-File  by  MR03-Out-File,         
004800                                       "JPOUT"   by  "MR03OUT",           
004900                                       Out-Status by MR03-Status.         
005000*                                                                         
005100 data                     division.                                       
005200 file                     section.                                        
005300     copy "fdjpin.cob".                                                   
005400     copy "fdjpout.cob"  replacing  Out-File   by                         
005500                           MR03-Out-File,                                 
005600                           Out-Record by MR03-Out-Record,                 
005700                           Out-Line   by MR03-Out-Line.                   
005800*                                                                         
005900 working-storage          section.                                        
006000     copy "wsjprec.cob".                                                  
006100*                                                                         
006200*                                                                         
006300*****************************************************************         
006400* WS-Skill-Tbl  -  one row per distinct skill tag seen across             
006500* every exploded tag list; 300 rows comfortably covers the                
006600* long tail the live extract turns up.                                    
006700*****************************************************************         
006800 01  WS-Skill-Tbl.                                                        
006900     03  WS-Skill-Row  occurs 300 times.                                  
007000         05  WS-Skill-Key      pic x(40).                                 
007100         05  WS-Skill-Count    pic 9(7)  comp-3.                          
007200*                                                                         
007300*                                                                         
007400*****************************************************************         
007500* WS-77-Area  -  standalone counters and switches, kept outside           
007600* the 01 groups per the shop's working-storage habit.                     
007700*****************************************************************         
007800 77  WS-Recs-Read          pic 9(7)  comp  value zero.                    
007900 77  WS-Found             pic x  value "N".                               
008000     88  WS-Found-Yes              value "Y".                             
008100     88  WS-Found-No               value "N".                             
008200 77  WS-EOF               pic x  value "N".                               
008300     88  WS-EOF-Yes                value "Y".                             
008400     88  WS-EOF-No                 value "N".                             
008500 77  WS-Parse-OK          pic x.                                          
008600     88  WS-Parse-OK-Yes           value "Y".                             
008700     88  WS-Parse-OK-No            value "N".                             
008800 77  WS-Swap-Flag         pic x.                                          
008900     88  WS-Swap-Flag-Yes          value "Y".                             
009000     88  WS-Swap-Flag-No           value "N".                             
009100*                                                                         
009200 01  WS-Ctrl-Area.                                                        
009300     03  WS-Tbl-Cnt           pic 9(4)  comp.                             
009400     03  WS-Tbl-Ix            pic 9(4)  comp.                             
009500     03  WS-Scan-Ptr          pic 9(4)  comp.                             
009600     03  WS-Key-Len           pic 9(4)  comp.                             
009700     03  WS-Tab               pic x  value x"09".                         
009800     03  WS-Dec-0             pic 9  value 0.                             
009900     03  WS-Dec-0-Byte  redefines WS-Dec-0                                
010000                               pic x.                                     
010100     03  WS-Fmt-Value         pic s9(9)v99  comp-3.                       
010200*           ^ jpfmt's LK-Value is this shape exactly - stage              
010300*             every count/amount here before the CALL so the              
010400*             passed operand always matches its picture.                  
010500     03  WS-Fmt-Value-Bytes  redefines WS-Fmt-Value                       
010600                               pic x(6).                                  
010700*           ^ raw byte view, not relied on for logic - same               
010800*             shop habit as jpfmt's WS-Edit-0-Bytes.                      
010900     03  filler               pic x(10).                                  
011000*                                                                         
011100 01  WS-Swap-Area.                                                        
011200     03  WS-Swap-Key          pic x(40).                                  
011300     03  WS-Swap-Key-1  redefines WS-Swap-Key                             
011400                               pic x(1).                                  
011500*           ^ peek-the-first-byte view, not used in logic -               
011600*             same shop habit as jpfmt's WS-Chosen-Len-1.                 
011700     03  WS-Swap-Count        pic 9(7)  comp-3.                           
011800*                                                                         
011900 01  WS-Count-Ed              pic x(20).                                  
012000*                                                                         
012100*****************************************************************         
012200* procedure division  -  open/read/accumulate/sort/write/close.           
012300*****************************************************************         
012400 procedure division.                                                      
012500*                                                                         
012600 aa000-Main section.                                                      
012700     perform ab001-Open-Input thru ab002-Exit.                            
012800     move zero to WS-Tbl-Cnt.                                             
012900     perform ab010-Read-Loop until WS-EOF-Yes.                            
013000     perform ab800-Sort-Table.                                            
013100     perform ab900-Write-Loop varying WS-Tbl-Ix from 1 by 1               
013200             until WS-Tbl-Ix > WS-Tbl-Cnt.                                
013300     display "JP003 - " WS-Recs-Read " lines read.".                      
013400     close JP-Job-File MR03-Out-File.                                     
013500     goback.                                                              
013600 aa000-Exit.                                                              
013700     exit section.                                                        
013800*                                                                         
013900*****************************************************************         
014000* ab001/ab002  -  open both files as one unit; either failing             
014100* aborts the step, so the pair is driven by a single PERFORM              
014200* THRU rather than two separate calls.                                    
014300*****************************************************************         
014400 ab001-Open-Input section.                                                
014500     open input  JP-Job-File.                                             
014600     if JP-Job-File-Status not = "00"                                     
014700        display "JP003 - jobs.dat open failed, status "                   
014800                JP-Job-File-Status                                        
014900        move 16 to return-code                                            
015000        goback                                                            
015100     end-if.                                                              
015200 ab001-Exit.                                                              
015300     exit section.                                                        
015400*                                                                         
015500 ab002-Open-Output section.                                               
015600     open output MR03-Out-File.                                           
015700     if MR03-Status not = "00"                                            
015800        display "JP003 - MR03OUT open failed, status "                    
015900                MR03-Status                                               
016000        close JP-Job-File                                                 
016100        move 16 to return-code                                            
016200        goback                                                            
016300     end-if.                                                              
016400 ab002-Exit.                                                              
016500     exit section.                                                        
016600*                                                                         
016700 ab010-Read-Loop section.                                                 
016800     read JP-Job-File                                                     
016900          at end move "Y" to WS-EOF                                       
017000          not at end perform ab020-Process-Line                           
017100     end-read.                                                            
017200 ab010-Exit.                                                              
017300     exit section.                                                        
017400*                                                                         
017500 ab020-Process-Line section.                                              
017600     add 1 to WS-Recs-Read.                                               
017700     call "JPREC" using JP-Job-File-Line                                  
017800                         JP-Job-Record                                    
017900                         WS-Parse-OK.                                     
018000     if WS-Parse-OK-Yes                                                   
018100        perform ab030-Accumulate                                          
018200     end-if.                                                              
018300 ab020-Exit.                                                              
018400     exit section.                                                        
018500*                                                                         
018600*****************************************************************         
018700* ab030/ab031  -  BR8 explosion; one find-or-add per tag.                 
018800*****************************************************************         
018900 ab030-Accumulate section.                                                
019000     perform ab031-Accum-One-Skill varying JP-Skl-Ix                      
019100             from 1 by 1 until JP-Skl-Ix > JP-Skill-Tag-Count.            
019200 ab030-Exit.                                                              
019300     exit section.                                                        
019400*                                                                         
019500 ab031-Accum-One-Skill.                                                   
019600     if JP-Skill-Tag (JP-Skl-Ix) not = spaces                             
019700        perform ab040-Find-Or-Add-Skill                                   
019800        add 1 to WS-Skill-Count (WS-Tbl-Ix)                               
019900     end-if.                                                              
020000*                                                                         
020100 ab040-Find-Or-Add-Skill section.                                         
020200     move "N" to WS-Found.                                                
020300     perform ab041-Search-Skill varying WS-Tbl-Ix from 1 by 1             
020400             until WS-Tbl-Ix > WS-Tbl-Cnt or WS-Found-Yes.                
020500     if WS-Found-Yes                                                      
020600        go to ab040-Exit                                                  
020700     end-if.                                                              
020800     add 1 to WS-Tbl-Cnt.                                                 
020900     move WS-Tbl-Cnt to WS-Tbl-Ix.                                        
021000     move JP-Skill-Tag (JP-Skl-Ix) to WS-Skill-Key (WS-Tbl-Ix).           
021100     move zero to WS-Skill-Count (WS-Tbl-Ix).                             
021200 ab040-Exit.                                                              
021300     exit section.                                                        
021400*                                                                         
021500 ab041-Search-Skill.                                                      
021600     if WS-Skill-Key (WS-Tbl-Ix) = JP-Skill-Tag (JP-Skl-Ix)               
021700        move "Y" to WS-Found                                              
021800     end-if.                                                              
021900*                                                                         
022000*****************************************************************         
022100* ab800-Sort-Table  -  classic exchange sort, ascending                   
022200* key; the table holds one row per distinct group, never                  
022300* more than a few hundred, so a plain repeat-the-pass-                    
022400* until-no-swap routine costs nothing worth a SORT verb.                  
022500*****************************************************************         
022600 ab800-Sort-Table section.                                                
022700     if WS-Tbl-Cnt < 2                                                    
022800        go to ab800-Sort-Exit                                             
022900     end-if.                                                              
023000     move "Y" to WS-Swap-Flag.                                            
023100     perform ab800-Sort-Pass until WS-Swap-Flag-No.                       
023200 ab800-Sort-Exit.                                                         
023300     exit section.                                                        
023400*                                                                         
023500 ab800-Sort-Pass.                                                         
023600     move "N" to WS-Swap-Flag.                                            
023700     perform ab800-Sort-Compare varying WS-Tbl-Ix from 1 by 1             
023800             until WS-Tbl-Ix > WS-Tbl-Cnt - 1.                            
023900*                                                                         
024000 ab800-Sort-Compare.                                                      
024100     if WS-Skill-Key (WS-Tbl-Ix)                                          
024200              > WS-Skill-Key (WS-Tbl-Ix + 1)                              
024300        move WS-Skill-Key (WS-Tbl-Ix) to WS-Swap-Key                      
024400        move WS-Skill-Count (WS-Tbl-Ix) to WS-Swap-Count                  
024500        move WS-Skill-Key (WS-Tbl-Ix + 1)                                 
024600                           to WS-Skill-Key (WS-Tbl-Ix)                    
024700        move WS-Skill-Count (WS-Tbl-Ix + 1)                               
024800                           to WS-Skill-Count (WS-Tbl-Ix)                  
024900        move WS-Swap-Key to WS-Skill-Key (WS-Tbl-Ix + 1)                  
025000        move WS-Swap-Count to WS-Skill-Count (WS-Tbl-Ix + 1)              
025100        move "Y" to WS-Swap-Flag                                          
025200     end-if.                                                              
025300*                                                                         
025400*****************************************************************         
025500* ab900/ab910  -  one tab-separated line per sorted skill row.            
025600*****************************************************************         
025700 ab900-Write-Loop.                                                        
025800     move WS-Skill-Count (WS-Tbl-Ix) to WS-Fmt-Value.                     
025900     call "JPFMT" using WS-Fmt-Value                                      
026000                         WS-Dec-0                                         
026100                         WS-Count-Ed.                                     
026200     perform ab910-Measure-Key-Len.                                       
026300     move spaces to MR03-Out-Line.                                        
026400     string WS-Skill-Key (WS-Tbl-Ix) (1:WS-Key-Len)                       
026500                                 delimited by size                        
026600            WS-Tab              delimited by size                         
026700            WS-Count-Ed         delimited by space                        
026800            into MR03-Out-Line.                                           
026900     write MR03-Out-Record.                                               
027000*                                                                         
027100 ab910-Measure-Key-Len.                                                   
027200     perform ab911-Len-Scan varying WS-Scan-Ptr from 40 by -1             
027300             until WS-Scan-Ptr < 1                                        
027400                or WS-Skill-Key (WS-Tbl-Ix) (WS-Scan-Ptr:1)               
027500                                   not = space.                           
027600     move WS-Scan-Ptr to WS-Key-Len.                                      
027700*                                                                         
027800 ab911-Len-Scan.                                                          
027900     continue.                                                            
