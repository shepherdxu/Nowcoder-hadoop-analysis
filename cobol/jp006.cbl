000100 identification          division.                                        
000200 program-id.              jp006.                                          
000300 author.                  R. D. Guest.                                    
000400 installation.            Applewood Computers.                            
000500 date-written.            11/01/89.                                       
000600 date-compiled.                                                           
000700 security.                Confidential - internal use only.               
000800*                                                                         
000900*****************************************************************         
001000* MR6 - Education Salary.  Same extract as MR5 but restricted             
001100* to postings with a parseable salary (BR1/BR2/BR3); groups by            
001200* education-requirement text and emits average/min/max monthly            
001300* salary and the group size, ascending order, to MR06OUT.                 
001400*                                                                         
001500* Called modules -                                                        
001600*     jprec   (parse one job-posting line)                                
001700*     jpfmt   (de-edit a comp-3 amount)                                   
001800*                                                                         
001900* Changes -                                                               
002000* 11/01/89 rdg - Created as the generic text-value average                
002100*                shell, paired with kmw's count shell for the             
002200*                receiving dock report.                                   
002300* 14/02/93 kmw - Sum-before-divide rule added, same fix as the            
002400*                other average shells.                                    
002500* 11/09/98 rdg - Y2K review - no date content in this shell,              
002600*                none needed.                                             
002700* 19/11/25 vbc - Repointed at the job-posting extract for the             
002800*                JPA suite; groups by education-requirement               
002900*                text, salaried postings only.  Req JPA-118.              
003000* 21/11/25 vbc - Group average is sum/count per BR4, not an               
003100*                average of the per-record averages.                      
003200*****************************************************************         
003300*                                                                         
003400 environment              division.                                       
003500 configuration            section.                                        
003600 source-computer.         applewood-3090.                                 
003700 object-computer.         applewood-3090.                                 
003800 special-names.                                                           
003900     c01 is top-of-form.                                                  
004000*                                                                         
004100 input-output             section.                                        
004200 file-control.                                                            
004300     copy "seljpin.cob".                                                  
004400     copy "seljpout.cob"  replacing  Out-File  by  MR06-Out-File,         
004500                                       "JPOUT"   by  "MR06OUT",           
004600                                       Out-Status by MR06-Status.         
004700*                                                                         
004800 data                     division.                                       
004900 file                     section.                                        
005000     copy "fdjpin.cob".                                                   
005100     copy "fdjpout.cob"  replacing  Out-File   by                         
005200                           MR06-Out-File,                                 
005300                           Out-Record by MR06-Out-Record,                 
005400                           Out-Line   by MR06-Out-Line.                   
005500*                                                                         
005600 working-storage          section.                                        
005700     copy "wsjprec.cob".                                                  
005800*                                                                         
005900*                                                                         
006000*****************************************************************         
006100* WS-Educ-Tbl  -  one row per distinct education-requirement              
006200* text that has at least one salaried posting; Sum-Avg carries            
006300* the running total of avg-monthly-salary across the group so             
006400* the group average can be taken as sum/count per BR4.                    
006500*****************************************************************         
006600 01  WS-Educ-Tbl.                                                         
006700     03  WS-Educ-Row  occurs 20 times.                                    
006800         05  WS-Educ-Key        pic x(20).                                
006900         05  WS-Educ-Count      pic 9(7)  comp-3.                         
007000         05  WS-Educ-Sum-Avg    pic 9(9)  comp-3.                         
007100         05  WS-Educ-Min-Avg    pic 9(7)  comp-3.                         
007200         05  WS-Educ-Max-Avg    pic 9(7)  comp-3.                         
007300*                                                                         
007400*                                                                         
007500*****************************************************************         
007600* WS-77-Area  -  standalone counters and switches, kept outside           
007700* the 01 groups per the shop's working-storage habit.                     
007800*****************************************************************         
007900 77  WS-Recs-Read          pic 9(7)  comp  value zero.                    
008000 77  WS-Found             pic x  value "N".                               
008100     88  WS-Found-Yes              value "Y".                             
008200     88  WS-Found-No               value "N".                             
008300 77  WS-EOF               pic x  value "N".                               
008400     88  WS-EOF-Yes                value "Y".                             
008500     88  WS-EOF-No                 value "N".                             
008600 77  WS-Parse-OK          pic x.                                          
008700     88  WS-Parse-OK-Yes           value "Y".                             
008800     88  WS-Parse-OK-No            value "N".                             
008900 77  WS-Swap-Flag         pic x.                                          
009000     88  WS-Swap-Flag-Yes          value "Y".                             
009100     88  WS-Swap-Flag-No           value "N".                             
009200*                                                                         
009300 01  WS-Ctrl-Area.                                                        
009400     03  WS-Tbl-Cnt           pic 9(4)  comp.                             
009500     03  WS-Tbl-Ix            pic 9(4)  comp.                             
009600     03  WS-Scan-Ptr          pic 9(4)  comp.                             
009700     03  WS-Key-Len           pic 9(4)  comp.                             
009800     03  WS-Tab               pic x  value x"09".                         
009900     03  WS-Dec-0             pic 9  value 0.                             
010000     03  WS-Dec-0-Byte  redefines WS-Dec-0                                
010100                               pic x.                                     
010200     03  WS-Group-Avg         pic 9(7)  comp-3.                           
010300     03  WS-Fmt-Value         pic s9(9)v99  comp-3.                       
010400*           ^ jpfmt's LK-Value is this shape exactly - stage              
010500*             every count/amount here before the CALL so the              
010600*             passed operand always matches its picture.                  
010700     03  WS-Fmt-Value-Bytes  redefines WS-Fmt-Value                       
010800                               pic x(6).                                  
010900*           ^ raw byte view, not relied on for logic - same               
011000*             shop habit as jpfmt's WS-Edit-0-Bytes.                      
011100     03  filler               pic x(10).                                  
011200*                                                                         
011300 01  WS-Swap-Area.                                                        
011400     03  WS-Swap-Key          pic x(20).                                  
011500     03  WS-Swap-Key-1  redefines WS-Swap-Key                             
011600                               pic x(1).                                  
011700*           ^ peek-the-first-byte view, not used in logic -               
011800*             same shop habit as jpfmt's WS-Chosen-Len-1.                 
011900     03  WS-Swap-Count        pic 9(7)  comp-3.                           
012000     03  WS-Swap-Sum-Avg      pic 9(9)  comp-3.                           
012100     03  WS-Swap-Min-Avg      pic 9(7)  comp-3.                           
012200     03  WS-Swap-Max-Avg      pic 9(7)  comp-3.                           
012300*                                                                         
012400 01  WS-Edit-Area.                                                        
012500     03  WS-Avg-Ed            pic x(20).                                  
012600     03  WS-Min-Ed            pic x(20).                                  
012700     03  WS-Max-Ed            pic x(20).                                  
012800     03  WS-Count-Ed          pic x(20).                                  
012900*                                                                         
013000*****************************************************************         
013100* procedure division  -  open/read/accumulate/sort/write/close.           
013200*****************************************************************         
013300 procedure division.                                                      
013400*                                                                         
013500 aa000-Main section.                                                      
013600     perform ab001-Open-Input thru ab002-Exit.                            
013700     move zero to WS-Tbl-Cnt.                                             
013800     perform ab010-Read-Loop until WS-EOF-Yes.                            
013900     perform ab800-Sort-Table.                                            
014000     perform ab900-Write-Loop varying WS-Tbl-Ix from 1 by 1               
014100             until WS-Tbl-Ix > WS-Tbl-Cnt.                                
014200     display "JP006 - " WS-Recs-Read " lines read.".                      
014300     close JP-Job-File MR06-Out-File.                                     
014400     goback.                                                              
014500 aa000-Exit.                                                              
014600     exit section.                                                        
014700*                                                                         
014800*****************************************************************         
014900* ab001/ab002  -  open both files as one unit; either failing             
015000* aborts the step, so the pair is driven by a single PERFORM              
015100* THRU rather than two separate calls.                                    
015200*****************************************************************         
015300 ab001-Open-Input section.                                                
015400     open input  JP-Job-File.                                             
015500     if JP-Job-File-Status not = "00"                                     
015600        display "JP006 - jobs.dat open failed, status "                   
015700                JP-Job-File-Status                                        
015800        move 16 to return-code                                            
015900        goback                                                            
016000     end-if.                                                              
016100 ab001-Exit.                                                              
016200     exit section.                                                        
016300*                                                                         
016400 ab002-Open-Output section.                                               
016500     open output MR06-Out-File.                                           
016600     if MR06-Status not = "00"                                            
016700        display "JP006 - MR06OUT open failed, status "                    
016800                MR06-Status                                               
016900        close JP-Job-File                                                 
017000        move 16 to return-code                                            
017100        goback                                                            
017200     end-if.                                                              
017300 ab002-Exit.                                                              
017400     exit section.                                                        
017500*                                                                         
017600 ab010-Read-Loop section.                                                 
017700     read JP-Job-File                                                     
017800          at end move "Y" to WS-EOF                                       
017900          not at end perform ab020-Process-Line                           
018000     end-read.                                                            
018100 ab010-Exit.                                                              
018200     exit section.                                                        
018300*                                                                         
018400 ab020-Process-Line section.                                              
018500     add 1 to WS-Recs-Read.                                               
018600     call "JPREC" using JP-Job-File-Line                                  
018700                         JP-Job-Record                                    
018800                         WS-Parse-OK.                                     
018900     if WS-Parse-OK-Yes                                                   
019000        perform ab030-Accumulate                                          
019100     end-if.                                                              
019200 ab020-Exit.                                                              
019300     exit section.                                                        
019400*                                                                         
019500*****************************************************************         
019600* ab030/ab040/ab041  -  BR1/BR3 salary filter, BR4 group sum.             
019700*****************************************************************         
019800 ab030-Accumulate section.                                                
019900     if JP-Min-Salary-Is-Set                                              
020000              and JP-Education not = spaces                               
020100        perform ab040-Find-Or-Add-Educ                                    
020200        add 1 to WS-Educ-Count (WS-Tbl-Ix)                                
020300        add JP-Avg-Monthly-Salary                                         
020400                   to WS-Educ-Sum-Avg (WS-Tbl-Ix)                         
020500        if JP-Avg-Monthly-Salary                                          
020600                 < WS-Educ-Min-Avg (WS-Tbl-Ix)                            
020700           move JP-Avg-Monthly-Salary                                     
020800                   to WS-Educ-Min-Avg (WS-Tbl-Ix)                         
020900        end-if                                                            
021000        if JP-Avg-Monthly-Salary                                          
021100                 > WS-Educ-Max-Avg (WS-Tbl-Ix)                            
021200           move JP-Avg-Monthly-Salary                                     
021300                   to WS-Educ-Max-Avg (WS-Tbl-Ix)                         
021400        end-if                                                            
021500     end-if.                                                              
021600 ab030-Exit.                                                              
021700     exit section.                                                        
021800*                                                                         
021900 ab040-Find-Or-Add-Educ section.                                          
022000     move "N" to WS-Found.                                                
022100     perform ab041-Search-Educ varying WS-Tbl-Ix from 1 by 1              
022200             until WS-Tbl-Ix > WS-Tbl-Cnt or WS-Found-Yes.                
022300     if WS-Found-Yes                                                      
022400        go to ab040-Exit                                                  
022500     end-if.                                                              
022600     add 1 to WS-Tbl-Cnt.                                                 
022700     move WS-Tbl-Cnt to WS-Tbl-Ix.                                        
022800     move JP-Education to WS-Educ-Key (WS-Tbl-Ix).                        
022900     move zero to WS-Educ-Count (WS-Tbl-Ix)                               
023000                  WS-Educ-Sum-Avg (WS-Tbl-Ix)                             
023100                  WS-Educ-Max-Avg (WS-Tbl-Ix).                            
023200     move 9999999 to WS-Educ-Min-Avg (WS-Tbl-Ix).                         
023300 ab040-Exit.                                                              
023400     exit section.                                                        
023500*                                                                         
023600 ab041-Search-Educ.                                                       
023700     if WS-Educ-Key (WS-Tbl-Ix) = JP-Education                            
023800        move "Y" to WS-Found                                              
023900     end-if.                                                              
024000*                                                                         
024100*****************************************************************         
024200* ab800-Sort-Table  -  classic exchange sort, ascending                   
024300* key; the table holds one row per distinct group, never                  
024400* more than a few hundred, so a plain repeat-the-pass-                    
024500* until-no-swap routine costs nothing worth a SORT verb.                  
024600*****************************************************************         
024700 ab800-Sort-Table section.                                                
024800     if WS-Tbl-Cnt < 2                                                    
024900        go to ab800-Sort-Exit                                             
025000     end-if.                                                              
025100     move "Y" to WS-Swap-Flag.                                            
025200     perform ab800-Sort-Pass until WS-Swap-Flag-No.                       
025300 ab800-Sort-Exit.                                                         
025400     exit section.                                                        
025500*                                                                         
025600 ab800-Sort-Pass.                                                         
025700     move "N" to WS-Swap-Flag.                                            
025800     perform ab800-Sort-Compare varying WS-Tbl-Ix from 1 by 1             
025900             until WS-Tbl-Ix > WS-Tbl-Cnt - 1.                            
026000*                                                                         
026100 ab800-Sort-Compare.                                                      
026200     if WS-Educ-Key (WS-Tbl-Ix)                                           
026300              > WS-Educ-Key (WS-Tbl-Ix + 1)                               
026400        move WS-Educ-Key (WS-Tbl-Ix) to WS-Swap-Key                       
026500        move WS-Educ-Count (WS-Tbl-Ix) to WS-Swap-Count                   
026600        move WS-Educ-Sum-Avg (WS-Tbl-Ix) to WS-Swap-Sum-Avg               
026700        move WS-Educ-Min-Avg (WS-Tbl-Ix) to WS-Swap-Min-Avg               
026800        move WS-Educ-Max-Avg (WS-Tbl-Ix) to WS-Swap-Max-Avg               
026900        move WS-Educ-Key (WS-Tbl-Ix + 1)                                  
027000                           to WS-Educ-Key (WS-Tbl-Ix)                     
027100        move WS-Educ-Count (WS-Tbl-Ix + 1)                                
027200                           to WS-Educ-Count (WS-Tbl-Ix)                   
027300        move WS-Educ-Sum-Avg (WS-Tbl-Ix + 1)                              
027400                           to WS-Educ-Sum-Avg (WS-Tbl-Ix)                 
027500        move WS-Educ-Min-Avg (WS-Tbl-Ix + 1)                              
027600                           to WS-Educ-Min-Avg (WS-Tbl-Ix)                 
027700        move WS-Educ-Max-Avg (WS-Tbl-Ix + 1)                              
027800                           to WS-Educ-Max-Avg (WS-Tbl-Ix)                 
027900        move WS-Swap-Key to WS-Educ-Key (WS-Tbl-Ix + 1)                   
028000        move WS-Swap-Count to WS-Educ-Count (WS-Tbl-Ix + 1)               
028100        move WS-Swap-Sum-Avg to WS-Educ-Sum-Avg (WS-Tbl-Ix + 1)           
028200        move WS-Swap-Min-Avg to WS-Educ-Min-Avg (WS-Tbl-Ix + 1)           
028300        move WS-Swap-Max-Avg to WS-Educ-Max-Avg (WS-Tbl-Ix + 1)           
028400        move "Y" to WS-Swap-Flag                                          
028500     end-if.                                                              
028600*                                                                         
028700*****************************************************************         
028800* ab900/ab910  -  BR4 group average, then one 5-column line.              
028900*****************************************************************         
029000 ab900-Write-Loop.                                                        
029100     compute WS-Group-Avg = WS-Educ-Sum-Avg (WS-Tbl-Ix)                   
029200                            / WS-Educ-Count (WS-Tbl-Ix).                  
029300     move WS-Group-Avg to WS-Fmt-Value.                                   
029400     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Avg-Ed.                  
029500     move WS-Educ-Min-Avg (WS-Tbl-Ix) to WS-Fmt-Value.                    
029600     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Min-Ed.                  
029700     move WS-Educ-Max-Avg (WS-Tbl-Ix) to WS-Fmt-Value.                    
029800     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Max-Ed.                  
029900     move WS-Educ-Count (WS-Tbl-Ix) to WS-Fmt-Value.                      
030000     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Count-Ed.                
030100     perform ab910-Measure-Key-Len.                                       
030200     move spaces to MR06-Out-Line.                                        
030300     string WS-Educ-Key (WS-Tbl-Ix) (1:WS-Key-Len)                        
030400                                delimited by size                         
030500            WS-Tab              delimited by size                         
030600            WS-Avg-Ed           delimited by space                        
030700            WS-Tab              delimited by size                         
030800            WS-Min-Ed           delimited by space                        
030900            WS-Tab              delimited by size                         
031000            WS-Max-Ed           delimited by space                        
031100            WS-Tab              delimited by size                         
031200            WS-Count-Ed         delimited by space                        
031300            into MR06-Out-Line.                                           
031400     write MR06-Out-Record.                                               
031500*                                                                         
031600 ab910-Measure-Key-Len.                                                   
031700     perform ab911-Len-Scan varying WS-Scan-Ptr from 20 by -1             
031800             until WS-Scan-Ptr < 1                                        
031900                or WS-Educ-Key (WS-Tbl-Ix) (WS-Scan-Ptr:1)                
032000                                   not = space.                           
032100     move WS-Scan-Ptr to WS-Key-Len.                                      
032200*                                                                         
032300 ab911-Len-Scan.                                                          
032400     continue.                                                            
