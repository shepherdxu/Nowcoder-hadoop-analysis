000100 identification          division.                                        
000200 program-id.              jp004.                                          
000300 author.                  R. D. Guest.                                    
000400 installation.            Applewood Computers.                            
000500 date-written.            03/04/90.                                       
000600 date-compiled.                                                           
000700 security.                Confidential - internal use only.               
000800*                                                                         
000900*****************************************************************         
001000* MR4 - Skill Salary.  Same BR8 explosion as MR3 but restricted           
001100* to postings with a parseable salary (BR1/BR2/BR3); groups by            
001200* skill tag and emits average/min/max monthly salary and the              
001300* group size, ascending skill order, to MR04OUT.                          
001400*                                                                         
001500* Called modules -                                                        
001600*     jprec   (parse one job-posting line)                                
001700*     jpfmt   (de-edit a comp-3 amount)                                   
001800*                                                                         
001900* Changes -                                                               
002000* 03/04/90 rdg - Created as the generic tag-explosion average             
002100*                shell, paired with kmw's count shell for the             
002200*                parts-catalogue cross-reference.                         
002300* 14/02/93 kmw - Sum-before-divide rule added, same fix as the            
002400*                group-average shell.                                     
002500* 11/09/98 rdg - Y2K review - no date content in this shell,              
002600*                none needed.                                             
002700* 19/11/25 vbc - Repointed at the job-posting extract for the             
002800*                JPA suite; explodes the skill-tag list per               
002900*                BR8, salaried postings only.  Req JPA-118.               
003000* 21/11/25 vbc - Group average is sum/count per BR4, not an               
003100*                average of the per-record averages - caught              
003200*                on the MR2/MR4 parallel run comparison.                  
003300* 22/11/25 vbc - Table widened 100 -> 300, same as MR3.                   
003400*****************************************************************         
003500*                                                                         
003600 environment              division.                                       
003700 configuration            section.                                        
003800 source-computer.         applewood-3090.                                 
003900 object-computer.         applewood-3090.                                 
004000 special-names.                                                           
004100     c01 is top-of-form.                                                  
004200*                                                                         
004300 input-output             section.                                        
004400 file-control.                                                            
004500     copy "seljpin.cob".                                                  
004600     copy "seljpout.cob"  replacing  Out-File  by  MR04-Out-File,         
004700                                       "JPOUT"   by  "MR04OUT",           
004800                                       Out-Status by MR04-Status.         
004900*                                                                         
005000 data                     division.                                       
005100 file                     section.                                        
005200     copy "fdjpin.cob".                                                   
005300     copy "fdjpout.cob"  replacing  Out-File   by                         
005400                           MR04-Out-File,                                 
005500                           Out-Record by MR04-Out-Record,                 
005600                           Out-Line   by MR04-Out-Line.                   
005700*                                                                         
005800 working-storage          section.                                        
005900     copy "wsjprec.cob".                                                  
006000*                                                                         
006100*                                                                         
006200*****************************************************************         
006300* WS-Skill-Tbl  -  one row per distinct skill tag that has at             
006400* least one salaried posting; Sum-Avg carries the running                 
006500* total of avg-monthly-salary across the group so the group               
006600* average can be taken as sum/count per BR4, not as an                    
006700* average of averages.                                                    
006800*****************************************************************         
006900 01  WS-Skill-Tbl.                                                        
007000     03  WS-Skill-Row  occurs 300 times.                                  
007100         05  WS-Skill-Key       pic x(40).                                
007200         05  WS-Skill-Count     pic 9(7)  comp-3.                         
007300         05  WS-Skill-Sum-Avg   pic 9(9)  comp-3.                         
007400         05  WS-Skill-Min-Avg   pic 9(7)  comp-3.                         
007500         05  WS-Skill-Max-Avg   pic 9(7)  comp-3.                         
007600*                                                                         
007700*                                                                         
007800*****************************************************************         
007900* WS-77-Area  -  standalone counters and switches, kept outside           
008000* the 01 groups per the shop's working-storage habit.                     
008100*****************************************************************         
008200 77  WS-Recs-Read          pic 9(7)  comp  value zero.                    
008300 77  WS-Found             pic x  value "N".                               
008400     88  WS-Found-Yes              value "Y".                             
008500     88  WS-Found-No               value "N".                             
008600 77  WS-EOF               pic x  value "N".                               
008700     88  WS-EOF-Yes                value "Y".                             
008800     88  WS-EOF-No                 value "N".                             
008900 77  WS-Parse-OK          pic x.                                          
009000     88  WS-Parse-OK-Yes           value "Y".                             
009100     88  WS-Parse-OK-No            value "N".                             
009200 77  WS-Swap-Flag         pic x.                                          
009300     88  WS-Swap-Flag-Yes          value "Y".                             
009400     88  WS-Swap-Flag-No           value "N".                             
009500*                                                                         
009600 01  WS-Ctrl-Area.                                                        
009700     03  WS-Tbl-Cnt           pic 9(4)  comp.                             
009800     03  WS-Tbl-Ix            pic 9(4)  comp.                             
009900     03  WS-Scan-Ptr          pic 9(4)  comp.                             
010000     03  WS-Key-Len           pic 9(4)  comp.                             
010100     03  WS-Tab               pic x  value x"09".                         
010200     03  WS-Dec-0             pic 9  value 0.                             
010300     03  WS-Dec-0-Byte  redefines WS-Dec-0                                
010400                               pic x.                                     
010500     03  WS-Group-Avg         pic 9(7)  comp-3.                           
010600     03  WS-Fmt-Value         pic s9(9)v99  comp-3.                       
010700*           ^ jpfmt's LK-Value is this shape exactly - stage              
010800*             every count/amount here before the CALL so the              
010900*             passed operand always matches its picture.                  
011000     03  WS-Fmt-Value-Bytes  redefines WS-Fmt-Value                       
011100                               pic x(6).                                  
011200*           ^ raw byte view, not relied on for logic - same               
011300*             shop habit as jpfmt's WS-Edit-0-Bytes.                      
011400     03  filler               pic x(10).                                  
011500*                                                                         
011600 01  WS-Swap-Area.                                                        
011700     03  WS-Swap-Key          pic x(40).                                  
011800     03  WS-Swap-Key-1  redefines WS-Swap-Key                             
011900                               pic x(1).                                  
012000*           ^ peek-the-first-byte view, not used in logic -               
012100*             same shop habit as jpfmt's WS-Chosen-Len-1.                 
012200     03  WS-Swap-Count        pic 9(7)  comp-3.                           
012300     03  WS-Swap-Sum-Avg      pic 9(9)  comp-3.                           
012400     03  WS-Swap-Min-Avg      pic 9(7)  comp-3.                           
012500     03  WS-Swap-Max-Avg      pic 9(7)  comp-3.                           
012600*                                                                         
012700 01  WS-Edit-Area.                                                        
012800     03  WS-Avg-Ed            pic x(20).                                  
012900     03  WS-Min-Ed            pic x(20).                                  
013000     03  WS-Max-Ed            pic x(20).                                  
013100     03  WS-Count-Ed          pic x(20).                                  
013200*                                                                         
013300*****************************************************************         
013400* procedure division  -  open/read/accumulate/sort/write/close.           
013500*****************************************************************         
013600 procedure division.                                                      
013700*                                                                         
013800 aa000-Main section.                                                      
013900     perform ab001-Open-Input thru ab002-Exit.                            
014000     move zero to WS-Tbl-Cnt.                                             
014100     perform ab010-Read-Loop until WS-EOF-Yes.                            
014200     perform ab800-Sort-Table.                                            
014300     perform ab900-Write-Loop varying WS-Tbl-Ix from 1 by 1               
014400             until WS-Tbl-Ix > WS-Tbl-Cnt.                                
014500     display "JP004 - " WS-Recs-Read " lines read.".                      
014600     close JP-Job-File MR04-Out-File.                                     
014700     goback.                                                              
014800 aa000-Exit.                                                              
014900     exit section.                                                        
015000*                                                                         
015100*****************************************************************         
015200* ab001/ab002  -  open both files as one unit; either failing             
015300* aborts the step, so the pair is driven by a single PERFORM              
015400* THRU rather than two separate calls.                                    
015500*****************************************************************         
015600 ab001-Open-Input section.                                                
015700     open input  JP-Job-File.                                             
015800     if JP-Job-File-Status not = "00"                                     
015900        display "JP004 - jobs.dat open failed, status "                   
016000                JP-Job-File-Status                                        
016100        move 16 to return-code                                            
016200        goback                                                            
016300     end-if.                                                              
016400 ab001-Exit.                                                              
016500     exit section.                                                        
016600*                                                                         
016700 ab002-Open-Output section.                                               
016800     open output MR04-Out-File.                                           
016900     if MR04-Status not = "00"                                            
017000        display "JP004 - MR04OUT open failed, status "                    
017100                MR04-Status                                               
017200        close JP-Job-File                                                 
017300        move 16 to return-code                                            
017400        goback                                                            
017500     end-if.                                                              
017600 ab002-Exit.                                                              
017700     exit section.                                                        
017800*                                                                         
017900 ab010-Read-Loop section.                                                 
018000     read JP-Job-File                                                     
018100          at end move "Y" to WS-EOF                                       
018200          not at end perform ab020-Process-Line                           
018300     end-read.                                                            
018400 ab010-Exit.                                                              
018500     exit section.                                                        
018600*                                                                         
018700 ab020-Process-Line section.                                              
018800     add 1 to WS-Recs-Read.                                               
018900     call "JPREC" using JP-Job-File-Line                                  
019000                         JP-Job-Record                                    
019100                         WS-Parse-OK.                                     
019200     if WS-Parse-OK-Yes                                                   
019300        perform ab030-Accumulate                                          
019400     end-if.                                                              
019500 ab020-Exit.                                                              
019600     exit section.                                                        
019700*                                                                         
019800*****************************************************************         
019900* ab030/ab031  -  BR1/BR3 salary filter gates the whole posting;          
020000* a posting that passes still explodes into one row per tag.              
020100*****************************************************************         
020200 ab030-Accumulate section.                                                
020300     if JP-Min-Salary-Is-Set                                              
020400        perform ab031-Accum-One-Skill varying JP-Skl-Ix                   
020500                from 1 by 1 until JP-Skl-Ix > JP-Skill-Tag-Count          
020600     end-if.                                                              
020700 ab030-Exit.                                                              
020800     exit section.                                                        
020900*                                                                         
021000 ab031-Accum-One-Skill.                                                   
021100     if JP-Skill-Tag (JP-Skl-Ix) not = spaces                             
021200        perform ab040-Find-Or-Add-Skill                                   
021300        add 1 to WS-Skill-Count (WS-Tbl-Ix)                               
021400        add JP-Avg-Monthly-Salary                                         
021500                   to WS-Skill-Sum-Avg (WS-Tbl-Ix)                        
021600        if JP-Avg-Monthly-Salary                                          
021700                 < WS-Skill-Min-Avg (WS-Tbl-Ix)                           
021800           move JP-Avg-Monthly-Salary                                     
021900                   to WS-Skill-Min-Avg (WS-Tbl-Ix)                        
022000        end-if                                                            
022100        if JP-Avg-Monthly-Salary                                          
022200                 > WS-Skill-Max-Avg (WS-Tbl-Ix)                           
022300           move JP-Avg-Monthly-Salary                                     
022400                   to WS-Skill-Max-Avg (WS-Tbl-Ix)                        
022500        end-if                                                            
022600     end-if.                                                              
022700*                                                                         
022800 ab040-Find-Or-Add-Skill section.                                         
022900     move "N" to WS-Found.                                                
023000     perform ab041-Search-Skill varying WS-Tbl-Ix from 1 by 1             
023100             until WS-Tbl-Ix > WS-Tbl-Cnt or WS-Found-Yes.                
023200     if WS-Found-Yes                                                      
023300        go to ab040-Exit                                                  
023400     end-if.                                                              
023500     add 1 to WS-Tbl-Cnt.                                                 
023600     move WS-Tbl-Cnt to WS-Tbl-Ix.                                        
023700     move JP-Skill-Tag (JP-Skl-Ix) to WS-Skill-Key (WS-Tbl-Ix).           
023800     move zero to WS-Skill-Count (WS-Tbl-Ix)                              
023900                  WS-Skill-Sum-Avg (WS-Tbl-Ix)                            
024000                  WS-Skill-Max-Avg (WS-Tbl-Ix).                           
024100     move 9999999 to WS-Skill-Min-Avg (WS-Tbl-Ix).                        
024200 ab040-Exit.                                                              
024300     exit section.                                                        
024400*                                                                         
024500 ab041-Search-Skill.                                                      
024600     if WS-Skill-Key (WS-Tbl-Ix) = JP-Skill-Tag (JP-Skl-Ix)               
024700        move "Y" to WS-Found                                              
024800     end-if.                                                              
024900*                                                                         
025000*****************************************************************         
025100* ab800-Sort-Table  -  classic exchange sort, ascending                   
025200* key; the table holds one row per distinct group, never                  
025300* more than a few hundred, so a plain repeat-the-pass-                    
025400* until-no-swap routine costs nothing worth a SORT verb.                  
025500*****************************************************************         
025600 ab800-Sort-Table section.                                                
025700     if WS-Tbl-Cnt < 2                                                    
025800        go to ab800-Sort-Exit                                             
025900     end-if.                                                              
026000     move "Y" to WS-Swap-Flag.                                            
026100     perform ab800-Sort-Pass until WS-Swap-Flag-No.                       
026200 ab800-Sort-Exit.                                                         
026300     exit section.                                                        
026400*                                                                         
026500 ab800-Sort-Pass.                                                         
026600     move "N" to WS-Swap-Flag.                                            
026700     perform ab800-Sort-Compare varying WS-Tbl-Ix from 1 by 1             
026800             until WS-Tbl-Ix > WS-Tbl-Cnt - 1.                            
026900*                                                                         
027000 ab800-Sort-Compare.                                                      
027100     if WS-Skill-Key (WS-Tbl-Ix)                                          
027200              > WS-Skill-Key (WS-Tbl-Ix + 1)                              
027300        move WS-Skill-Key (WS-Tbl-Ix) to WS-Swap-Key                      
027400        move WS-Skill-Count (WS-Tbl-Ix) to WS-Swap-Count                  
027500        move WS-Skill-Sum-Avg (WS-Tbl-Ix) to WS-Swap-Sum-Avg              
027600        move WS-Skill-Min-Avg (WS-Tbl-Ix) to WS-Swap-Min-Avg              
027700        move WS-Skill-Max-Avg (WS-Tbl-Ix) to WS-Swap-Max-Avg              
027800        move WS-Skill-Key (WS-Tbl-Ix + 1)                                 
027900                           to WS-Skill-Key (WS-Tbl-Ix)                    
028000        move WS-Skill-Count (WS-Tbl-Ix + 1)                               
028100                           to WS-Skill-Count (WS-Tbl-Ix)                  
028200        move WS-Skill-Sum-Avg (WS-Tbl-Ix + 1)                             
028300                           to WS-Skill-Sum-Avg (WS-Tbl-Ix)                
028400        move WS-Skill-Min-Avg (WS-Tbl-Ix + 1)                             
028500                           to WS-Skill-Min-Avg (WS-Tbl-Ix)                
028600        move WS-Skill-Max-Avg (WS-Tbl-Ix + 1)                             
028700                           to WS-Skill-Max-Avg (WS-Tbl-Ix)                
028800        move WS-Swap-Key to WS-Skill-Key (WS-Tbl-Ix + 1)                  
028900        move WS-Swap-Count to WS-Skill-Count (WS-Tbl-Ix + 1)              
029000        move WS-Swap-Sum-Avg to WS-Skill-Sum-Avg (WS-Tbl-Ix + 1)          
029100        move WS-Swap-Min-Avg to WS-Skill-Min-Avg (WS-Tbl-Ix + 1)          
029200        move WS-Swap-Max-Avg to WS-Skill-Max-Avg (WS-Tbl-Ix + 1)          
029300        move "Y" to WS-Swap-Flag                                          
029400     end-if.                                                              
029500*                                                                         
029600*****************************************************************         
029700* ab900/ab910  -  BR4 group average, then one 5-column line.              
029800*****************************************************************         
029900 ab900-Write-Loop.                                                        
030000     compute WS-Group-Avg = WS-Skill-Sum-Avg (WS-Tbl-Ix)                  
030100                            / WS-Skill-Count (WS-Tbl-Ix).                 
030200     move WS-Group-Avg to WS-Fmt-Value.                                   
030300     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Avg-Ed.                  
030400     move WS-Skill-Min-Avg (WS-Tbl-Ix) to WS-Fmt-Value.                   
030500     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Min-Ed.                  
030600     move WS-Skill-Max-Avg (WS-Tbl-Ix) to WS-Fmt-Value.                   
030700     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Max-Ed.                  
030800     move WS-Skill-Count (WS-Tbl-Ix) to WS-Fmt-Value.                     
030900     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Count-Ed.                
031000     perform ab910-Measure-Key-Len.                                       
031100     move spaces to MR04-Out-Line.                                        
031200     string WS-Skill-Key (WS-Tbl-Ix) (1:WS-Key-Len)                       
031300                                delimited by size                         
031400            WS-Tab              delimited by size                         
031500            WS-Avg-Ed           delimited by space                        
031600            WS-Tab              delimited by size                         
031700            WS-Min-Ed           delimited by space                        
031800            WS-Tab              delimited by size                         
031900            WS-Max-Ed           delimited by space                        
032000            WS-Tab              delimited by size                         
032100            WS-Count-Ed         delimited by space                        
032200            into MR04-Out-Line.                                           
032300     write MR04-Out-Record.                                               
032400*                                                                         
032500 ab910-Measure-Key-Len.                                                   
032600     perform ab911-Len-Scan varying WS-Scan-Ptr from 40 by -1             
032700             until WS-Scan-Ptr < 1                                        
032800                or WS-Skill-Key (WS-Tbl-Ix) (WS-Scan-Ptr:1)               
032900                                   not = space.                           
033000     move WS-Scan-Ptr to WS-Key-Len.                                      
033100*                                                                         
033200 ab911-Len-Scan.                                                          
033300     continue.                                                            
