000100 identification          division.                                        
000200 program-id.              jp013.                                          
000300 author.                  R. D. Guest.                                    
000400 installation.            Applewood Computers.                            
000500 date-written.            08/05/95.                                       
000600 date-compiled.                                                           
000700 security.                Confidential - internal use only.               
000800*                                                                         
000900*****************************************************************         
001000* MR13 - Negotiable Ratio.  No filter - every parsed posting              
001100* contributes; groups by effective city and emits the total               
001200* postings, the count JPREC flagged salary-negotiable (BR1*),             
001300* and the negotiable percentage rendered to exactly two                   
001400* decimal places (0.00 when the city has no postings at all,              
001500* which cannot actually arise once a row exists), ascending               
001600* city order, to MR13OUT.                                                 
001700*                                                                         
001800* Called modules -                                                        
001900*     jprec   (parse one job-posting line)                                
002000*     jpfmt   (de-edit a comp-3 amount)                                   
002100*                                                                         
002200* Changes -                                                               
002300* 08/05/95 rdg - Created as a two-decimal percentage-ratio                
002400*                shell, for the scrap-rate-by-shift report.               
002500* 02/07/97 kmw - Rounding switched from truncate to COBOL's               
002600*                default half-up, at the shift foreman's                  
002700*                request after the rate kept reading low.                 
002800* 11/09/98 rdg - Y2K review - no date content in this shell,              
002900*                none needed.                                             
003000* 19/11/25 vbc - Repointed at the job-posting extract for the             
003100*                JPA suite; groups by effective city, emits               
003200*                total postings, BR1*-negotiable count and the            
003300*                negotiable percentage (COMPUTE ROUNDED, BR5).            
003400*                Req JPA-118.                                             
003500*****************************************************************         
003600*                                                                         
003700 environment              division.                                       
003800 configuration            section.                                        
003900 source-computer.         applewood-3090.                                 
004000 object-computer.         applewood-3090.                                 
004100 special-names.                                                           
004200     c01 is top-of-form.                                                  
004300*                                                                         
004400 input-output             section.                                        
004500 file-control.                                                            
004600     copy "seljpin.cob".                                                  
004700     copy "seljpout.cob"  replacing  Out-File  by  MR13-Out-File,         
004800                                       "JPOUT"   by  "MR13OUT",           
004900                                       Out-Status by MR13-Status.         
005000*                                                                         
005100 data                     division.                                       
005200 file                     section.                                        
005300     copy "fdjpin.cob".                                                   
005400     copy "fdjpout.cob"  replacing  Out-File   by                         
005500                           MR13-Out-File,                                 
005600                           Out-Record by MR13-Out-Record,                 
005700                           Out-Line   by MR13-Out-Line.                   
005800*                                                                         
005900 working-storage          section.                                        
006000     copy "wsjprec.cob".                                                  
006100*                                                                         
006200*                                                                         
006300*****************************************************************         
006400* WS-City-Tbl  -  one row per distinct effective-city.                    
006500*****************************************************************         
006600 01  WS-City-Tbl.                                                         
006700     03  WS-City-Row  occurs 30 times.                                    
006800         05  WS-City-Key       pic x(20).                                 
006900         05  WS-City-Total     pic 9(7)  comp-3.                          
007000         05  WS-City-Negot     pic 9(7)  comp-3.                          
007100*                                                                         
007200*                                                                         
007300*****************************************************************         
007400* WS-77-Area  -  standalone counters and switches, kept outside           
007500* the 01 groups per the shop's working-storage habit.                     
007600*****************************************************************         
007700 77  WS-Recs-Read          pic 9(7)  comp  value zero.                    
007800 77  WS-Found             pic x  value "N".                               
007900     88  WS-Found-Yes              value "Y".                             
008000     88  WS-Found-No               value "N".                             
008100 77  WS-EOF               pic x  value "N".                               
008200     88  WS-EOF-Yes                value "Y".                             
008300     88  WS-EOF-No                 value "N".                             
008400 77  WS-Parse-OK          pic x.                                          
008500     88  WS-Parse-OK-Yes           value "Y".                             
008600     88  WS-Parse-OK-No            value "N".                             
008700 77  WS-Swap-Flag         pic x.                                          
008800     88  WS-Swap-Flag-Yes          value "Y".                             
008900     88  WS-Swap-Flag-No           value "N".                             
009000*                                                                         
009100 01  WS-Ctrl-Area.                                                        
009200     03  WS-Tbl-Cnt           pic 9(4)  comp.                             
009300     03  WS-Tbl-Ix            pic 9(4)  comp.                             
009400     03  WS-Scan-Ptr          pic 9(4)  comp.                             
009500     03  WS-Key-Len           pic 9(4)  comp.                             
009600     03  WS-Tab               pic x  value x"09".                         
009700     03  WS-Dec-0             pic 9  value 0.                             
009800     03  WS-Dec-0-Byte  redefines WS-Dec-0                                
009900                               pic x.                                     
010000     03  WS-Dec-2             pic 9  value 2.                             
010100     03  WS-Ratio             pic s9(7)v99  comp-3.                       
010200     03  WS-Fmt-Value         pic s9(9)v99  comp-3.                       
010300*           ^ jpfmt's LK-Value is this shape exactly - stage              
010400*             every count/amount here before the CALL so the              
010500*             passed operand always matches its picture.                  
010600     03  WS-Fmt-Value-Bytes  redefines WS-Fmt-Value                       
010700                               pic x(6).                                  
010800*           ^ raw byte view, not relied on for logic - same               
010900*             shop habit as jpfmt's WS-Edit-0-Bytes.                      
011000     03  filler               pic x(10).                                  
011100*                                                                         
011200 01  WS-Swap-Area.                                                        
011300     03  WS-Swap-Key          pic x(20).                                  
011400     03  WS-Swap-Key-1  redefines WS-Swap-Key                             
011500                               pic x(1).                                  
011600*           ^ peek-the-first-byte view, not used in logic -               
011700*             same shop habit as jpfmt's WS-Chosen-Len-1.                 
011800     03  WS-Swap-Total        pic 9(7)  comp-3.                           
011900     03  WS-Swap-Negot        pic 9(7)  comp-3.                           
012000*                                                                         
012100 01  WS-Edit-Area.                                                        
012200     03  WS-Total-Ed          pic x(20).                                  
012300     03  WS-Negot-Ed          pic x(20).                                  
012400     03  WS-Ratio-Ed          pic x(20).                                  
012500*                                                                         
012600*****************************************************************         
012700* procedure division  -  open/read/accumulate/sort/write/close.           
012800*****************************************************************         
012900 procedure division.                                                      
013000*                                                                         
013100 aa000-Main section.                                                      
013200     perform ab001-Open-Input thru ab002-Exit.                            
013300     move zero to WS-Tbl-Cnt.                                             
013400     perform ab010-Read-Loop until WS-EOF-Yes.                            
013500     perform ab800-Sort-Table.                                            
013600     perform ab900-Write-Loop varying WS-Tbl-Ix from 1 by 1               
013700             until WS-Tbl-Ix > WS-Tbl-Cnt.                                
013800     display "JP013 - " WS-Recs-Read " lines read.".                      
013900     close JP-Job-File MR13-Out-File.                                     
014000     goback.                                                              
014100 aa000-Exit.                                                              
014200     exit section.                                                        
014300*                                                                         
014400*****************************************************************         
014500* ab001/ab002  -  open both files as one unit; either failing             
014600* aborts the step, so the pair is driven by a single PERFORM              
014700* THRU rather than two separate calls.                                    
014800*****************************************************************         
014900 ab001-Open-Input section.                                                
015000     open input  JP-Job-File.                                             
015100     if JP-Job-File-Status not = "00"                                     
015200        display "JP013 - jobs.dat open failed, status "                   
015300                JP-Job-File-Status                                        
015400        move 16 to return-code                                            
015500        goback                                                            
015600     end-if.                                                              
015700 ab001-Exit.                                                              
015800     exit section.                                                        
015900*                                                                         
016000 ab002-Open-Output section.                                               
016100     open output MR13-Out-File.                                           
016200     if MR13-Status not = "00"                                            
016300        display "JP013 - MR13OUT open failed, status "                    
016400                MR13-Status                                               
016500        close JP-Job-File                                                 
016600        move 16 to return-code                                            
016700        goback                                                            
016800     end-if.                                                              
016900 ab002-Exit.                                                              
017000     exit section.                                                        
017100*                                                                         
017200 ab010-Read-Loop section.                                                 
017300     read JP-Job-File                                                     
017400          at end move "Y" to WS-EOF                                       
017500          not at end perform ab020-Process-Line                           
017600     end-read.                                                            
017700 ab010-Exit.                                                              
017800     exit section.                                                        
017900*                                                                         
018000 ab020-Process-Line section.                                              
018100     add 1 to WS-Recs-Read.                                               
018200     call "JPREC" using JP-Job-File-Line                                  
018300                         JP-Job-Record                                    
018400                         WS-Parse-OK.                                     
018500     if WS-Parse-OK-Yes                                                   
018600        perform ab030-Accumulate                                          
018700     end-if.                                                              
018800 ab020-Exit.                                                              
018900     exit section.                                                        
019000*                                                                         
019100*****************************************************************         
019200* ab030  -  no filter; every posting bumps Total, a negotiable            
019300* one also bumps Negot.                                                   
019400*****************************************************************         
019500 ab030-Accumulate section.                                                
019600     if JP-Effective-City not = spaces                                    
019700        perform ab040-Find-Or-Add-City                                    
019800        add 1 to WS-City-Total (WS-Tbl-Ix)                                
019900        if JP-Is-Negotiable-Yes                                           
020000           add 1 to WS-City-Negot (WS-Tbl-Ix)                             
020100        end-if                                                            
020200     end-if.                                                              
020300 ab030-Exit.                                                              
020400     exit section.                                                        
020500*                                                                         
020600 ab040-Find-Or-Add-City section.                                          
020700     move "N" to WS-Found.                                                
020800     perform ab041-Search-City varying WS-Tbl-Ix from 1 by 1              
020900             until WS-Tbl-Ix > WS-Tbl-Cnt or WS-Found-Yes.                
021000     if WS-Found-Yes                                                      
021100        go to ab040-Exit                                                  
021200     end-if.                                                              
021300     add 1 to WS-Tbl-Cnt.                                                 
021400     move WS-Tbl-Cnt to WS-Tbl-Ix.                                        
021500     move JP-Effective-City to WS-City-Key (WS-Tbl-Ix).                   
021600     move zero to WS-City-Total (WS-Tbl-Ix)                               
021700                  WS-City-Negot (WS-Tbl-Ix).                              
021800 ab040-Exit.                                                              
021900     exit section.                                                        
022000*                                                                         
022100 ab041-Search-City.                                                       
022200     if WS-City-Key (WS-Tbl-Ix) = JP-Effective-City                       
022300        move "Y" to WS-Found                                              
022400     end-if.                                                              
022500*                                                                         
022600*****************************************************************         
022700* ab800-Sort-Table  -  classic exchange sort, ascending                   
022800* key; the table holds one row per distinct group, never                  
022900* more than a few hundred, so a plain repeat-the-pass-                    
023000* until-no-swap routine costs nothing worth a SORT verb.                  
023100*****************************************************************         
023200 ab800-Sort-Table section.                                                
023300     if WS-Tbl-Cnt < 2                                                    
023400        go to ab800-Sort-Exit                                             
023500     end-if.                                                              
023600     move "Y" to WS-Swap-Flag.                                            
023700     perform ab800-Sort-Pass until WS-Swap-Flag-No.                       
023800 ab800-Sort-Exit.                                                         
023900     exit section.                                                        
024000*                                                                         
024100 ab800-Sort-Pass.                                                         
024200     move "N" to WS-Swap-Flag.                                            
024300     perform ab800-Sort-Compare varying WS-Tbl-Ix from 1 by 1             
024400             until WS-Tbl-Ix > WS-Tbl-Cnt - 1.                            
024500*                                                                         
024600 ab800-Sort-Compare.                                                      
024700     if WS-City-Key (WS-Tbl-Ix)                                           
024800              > WS-City-Key (WS-Tbl-Ix + 1)                               
024900        move WS-City-Key (WS-Tbl-Ix) to WS-Swap-Key                       
025000        move WS-City-Total (WS-Tbl-Ix) to WS-Swap-Total                   
025100        move WS-City-Negot (WS-Tbl-Ix) to WS-Swap-Negot                   
025200        move WS-City-Key (WS-Tbl-Ix + 1)                                  
025300                           to WS-City-Key (WS-Tbl-Ix)                     
025400        move WS-City-Total (WS-Tbl-Ix + 1)                                
025500                           to WS-City-Total (WS-Tbl-Ix)                   
025600        move WS-City-Negot (WS-Tbl-Ix + 1)                                
025700                           to WS-City-Negot (WS-Tbl-Ix)                   
025800        move WS-Swap-Key to WS-City-Key (WS-Tbl-Ix + 1)                   
025900        move WS-Swap-Total to WS-City-Total (WS-Tbl-Ix + 1)               
026000        move WS-Swap-Negot to WS-City-Negot (WS-Tbl-Ix + 1)               
026100        move "Y" to WS-Swap-Flag                                          
026200     end-if.                                                              
026300*                                                                         
026400*****************************************************************         
026500* ab900/ab910  -  BR5 ratio to 2dp, then one 4-column line.               
026600*****************************************************************         
026700 ab900-Write-Loop.                                                        
026800     if WS-City-Total (WS-Tbl-Ix) = zero                                  
026900        move zero to WS-Ratio                                             
027000     else                                                                 
027100        compute WS-Ratio rounded =                                        
027200                WS-City-Negot (WS-Tbl-Ix) * 100                           
027300                           / WS-City-Total (WS-Tbl-Ix)                    
027400     end-if.                                                              
027500     move WS-City-Total (WS-Tbl-Ix) to WS-Fmt-Value.                      
027600     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Total-Ed.                
027700     move WS-City-Negot (WS-Tbl-Ix) to WS-Fmt-Value.                      
027800     call "JPFMT" using WS-Fmt-Value WS-Dec-0 WS-Negot-Ed.                
027900     move WS-Ratio to WS-Fmt-Value.                                       
028000     call "JPFMT" using WS-Fmt-Value WS-Dec-2 WS-Ratio-Ed.                
028100     perform ab910-Measure-Key-Len.                                       
028200     move spaces to MR13-Out-Line.                                        
028300     string WS-City-Key (WS-Tbl-Ix) (1:WS-Key-Len)                        
028400                                delimited by size                         
028500            WS-Tab              delimited by size                         
028600            WS-Total-Ed         delimited by space                        
028700            WS-Tab              delimited by size                         
028800            WS-Negot-Ed         delimited by space                        
028900            WS-Tab              delimited by size                         
029000            WS-Ratio-Ed         delimited by space                        
029100            into MR13-Out-Line.                                           
029200     write MR13-Out-Record.                                               
029300*                                                                         
029400 ab910-Measure-Key-Len.                                                   
029500     perform ab911-Len-Scan varying WS-Scan-Ptr from 20 by -1             
029600             until WS-Scan-Ptr < 1                                        
029700                or WS-City-Key (WS-Tbl-Ix) (WS-Scan-Ptr:1)                
029800                                   not = space.                           
029900     move WS-Scan-Ptr to WS-Key-Len.                                      
030000*                                                                         
030100 ab911-Len-Scan.                                                          
030200     continue.                                                            
